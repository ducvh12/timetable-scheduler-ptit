000100*****************************************************************         
000200*    TKBENT  --  TKB SCHEDULE ENTRY  (COPYBOOK)                           
000300*    ONE ALREADY-BUILT TIMETABLE ENTRY, AS READ BY TKBCONF0 FROM          
000400*    TKB-ENTRY-FILE FOR CONFLICT DETECTION.  CARRIES THE OUTPUT           
000500*    ROW PLUS TEACHER/BUILDING/SLOT-KEY FIELDS NEEDED                     
000600*    DOES NOT PRODUCE BUT THE RECONCILE PASS NEEDS.                       
000700*-------------------------------------------------------------            
000800*    REV  |  DATE     | BY  | REQUEST  | DESCRIPTION                      
000900*---------|-----------|-----|----------|------------------------          
001000*    A.00 |1993-08-30 | TST | TKB-0006 | ORIGINAL LAYOUT                  
001100*    A.01 |1997-02-14 | TST | TKB-0071 | ADDED BUILDING/SLOT-KEY          
001200*****************************************************************         
001300 01  TKB-ENTRY-REC.                                                       
001400     05  ENT-MA-MON            PIC X(20).                                 
001500     05  ENT-LOP               PIC 9(03).                                 
001600     05  ENT-PHONG             PIC X(20).                                 
001700     05  ENT-BUILDING          PIC X(30).                                 
001800     05  ENT-TEACHER-ID        PIC X(20).                                 
001900     05  ENT-TEACHER-NAME      PIC X(100).                                
002000     05  ENT-DAY-OF-WEEK       PIC 9(01).                                 
002100     05  ENT-KIP               PIC 9(01).                                 
002200     05  ENT-START-PERIOD      PIC 9(02).                                 
002300     05  ENT-NUM-PERIODS       PIC 9(02).                                 
002400     05  ENT-SLOT-KEY          PIC X(40).                                 
002500     05  FILLER                PIC X(20).                                 
