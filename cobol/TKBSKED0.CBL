000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKBSKED0.                                                   
000300 AUTHOR.      T. TEMERZIDIS.                                              
000400 INSTALLATION. BULL HELLAS - TKB PROJECT.                                 
000500 DATE-WRITTEN. FEBRUARY 1991.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.    UNCLASSIFIED.                                               
000800*****************************************************************         
000900*    PROGRAM      :  TKBSKED0                                             
001000*    DESCRIPTION  :  MAIN TIMETABLE SCHEDULING BATCH DRIVER.              
001100*                     LOADS THE TEMPLATE POOL, ROOM MASTER AND            
001200*                     OCCUPANCY SET, WALKS THE ROTATING SLOT              
001300*                     TABLES TO BUILD ONE TKB-OUTPUT-FILE ROW PER         
001400*                     SCHEDULED MEETING, CALLS TKBROOM0 FOR ROOM          
001500*                     ASSIGNMENT AND TKBUTL0 FOR KEY/YEAR                 
001600*                     UTILITIES.  THIS RUN IS A DRY RUN - NOTHING         
001700*                     IS COMMITTED TO OCCUPIED-ROOMS-FILE OR              
001800*                     LAST-SLOT-IDX-FILE UNTIL TKBCOMM0 IS RUN AS         
001900*                     A SEPARATE STEP AGAINST THE NEWKEYS/                
002000*                     NEWCURSOR WORK FILES WRITTEN BELOW.                 
002100*-------------------------------------------------------------            
002200*    CHANGE LOG                                                           
002300*-------------------------------------------------------------            
002400*    DATE       BY   REQUEST    DESCRIPTION                               
002500*    ---------- ---- ---------- --------------------------------          
002600*    1991-02-11 TST  TKB-0001   ORIGINAL - REGULAR ALGORITHM ONLY         
002700*    1991-05-30 TST  TKB-0015   ADDED ROOM ASSIGN VIA TKBROOM0            
002800*    1992-01-20 TST  TKB-0008   SWITCHED KEY BUILD TO TKBUTL0             
002900*    1993-08-30 TST  TKB-0006   ADDED 60-PERIOD ALGORITHM                 
003000*    1995-06-14 TST  TKB-0052   18-WEEK SCHEDULE WIDENED                  
003100*    1996-02-14 TST  TKB-0064   10000-GUARD ADDED (LOOP REPORT)           
003200*    1998-10-30 KPA  TKB-Y2K3   Y2K REVIEW - NO 2-DIGIT DATES             
003300*    2001-05-09 KPA  TKB-0089   DRY-RUN / COMMIT STEP SPLIT OUT           
003400*    2004-11-02 NDT  TKB-0114   COMMENTS REFRESHED FOR AUDIT              
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.  IBM-AT.                                                
003900 OBJECT-COMPUTER.  IBM-AT.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     UPSI-0 IS SK-TRACE-SWITCH                                            
004300         ON STATUS IS SK-TRACE-ON                                         
004400         OFF STATUS IS SK-TRACE-OFF                                       
004500     UPSI-1 IS SK-GUARD-HIT-SWITCH                                        
004600         ON STATUS IS SK-GUARD-WAS-HIT                                    
004700         OFF STATUS IS SK-GUARD-NOT-HIT.                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT TKB-REQUEST-FILE   ASSIGN TO "TKBREQIN"                       
005100            ORGANIZATION IS LINE SEQUENTIAL                               
005200            FILE STATUS IS SK-REQ-STAT.                                   
005300     SELECT TKB-TEMPLATE-FILE  ASSIGN TO "TKBTMPIN"                       
005400            ORGANIZATION IS LINE SEQUENTIAL                               
005500            FILE STATUS IS SK-TMPL-STAT.                                  
005600     SELECT ROOM-FILE          ASSIGN TO "TKBROOMS"                       
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            FILE STATUS IS SK-ROOM-STAT.                                  
005900     SELECT OCCUPIED-ROOMS-FILE ASSIGN TO "TKBOCCIN"                      
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS IS SK-OCC-STAT.                                   
006200     SELECT LAST-SLOT-IDX-FILE ASSIGN TO "TKBCURIN"                       
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS IS SK-CUR-STAT.                                   
006500     SELECT TKB-OUTPUT-FILE    ASSIGN TO "TKBOUT"                         
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS IS SK-OUT-STAT.                                   
006800     SELECT NEWKEYS-FILE       ASSIGN TO "TKBNEWKY"                       
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS IS SK-NEWK-STAT.                                  
007100     SELECT NEWCURSOR-FILE     ASSIGN TO "TKBNEWCR"                       
007200            ORGANIZATION IS LINE SEQUENTIAL                               
007300            FILE STATUS IS SK-NEWC-STAT.                                  
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  TKB-REQUEST-FILE                                                     
007700     LABEL RECORDS ARE STANDARD.                                          
007800     COPY TKBREQ.                                                         
007900 FD  TKB-TEMPLATE-FILE                                                    
008000     LABEL RECORDS ARE STANDARD.                                          
008100     COPY TKBTMP.                                                         
008200 FD  ROOM-FILE                                                            
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY ROOMREC.                                                        
008500 FD  OCCUPIED-ROOMS-FILE                                                  
008600     LABEL RECORDS ARE STANDARD.                                          
008700     COPY OCCKEY.                                                         
008800 FD  LAST-SLOT-IDX-FILE                                                   
008900     LABEL RECORDS ARE STANDARD.                                          
009000 01  CUR-REC.                                                             
009100     05  CUR-VALUE             PIC S9(04).                                
009200     05  FILLER                PIC X(40).                                 
009300 FD  TKB-OUTPUT-FILE                                                      
009400     LABEL RECORDS ARE STANDARD.                                          
009500     COPY TKBROW.                                                         
009600 FD  NEWKEYS-FILE                                                         
009700     LABEL RECORDS ARE STANDARD.                                          
009800 01  NEWKEY-REC.                                                          
009900     05  NWK-ROOM-CODE         PIC X(20).                                 
010000     05  NWK-DELIM-1           PIC X(01).                                 
010100     05  NWK-DAY-OF-WEEK       PIC 9(01).                                 
010200     05  NWK-DELIM-2           PIC X(01).                                 
010300     05  NWK-KIP               PIC 9(01).                                 
010400     05  FILLER                PIC X(36).                                 
010500 FD  NEWCURSOR-FILE                                                       
010600     LABEL RECORDS ARE STANDARD.                                          
010700 01  NEWCUR-REC.                                                          
010800     05  NWC-VALUE             PIC S9(04).                                
010900     05  FILLER                PIC X(40).                                 
011000 WORKING-STORAGE SECTION.                                                 
011100*--------------------------------------------------------------*          
011200*    FILE STATUS BYTES                                                    
011300*--------------------------------------------------------------*          
011400 01  SK-FILE-STATUSES.                                                    
011500     05  SK-REQ-STAT           PIC X(02).                                 
011600     05  SK-TMPL-STAT          PIC X(02).                                 
011700     05  SK-ROOM-STAT          PIC X(02).                                 
011800     05  SK-OCC-STAT           PIC X(02).                                 
011900     05  SK-CUR-STAT           PIC X(02).                                 
012000     05  SK-OUT-STAT           PIC X(02).                                 
012100     05  SK-NEWK-STAT          PIC X(02).                                 
012200     05  SK-NEWC-STAT          PIC X(02).                                 
012300 01  SK-FILE-STATUSES-X REDEFINES SK-FILE-STATUSES.                       
012400     05  SK-STAT-ENTRY         PIC X(02) OCCURS 8 TIMES.                  
012500*--------------------------------------------------------------*          
012600*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD                 
012700*--------------------------------------------------------------*          
012800 77  SK-REQ-COUNT              PIC 9(04) COMP VALUE ZERO.                 
012900 77  SK-REQ-SUB                PIC 9(04) COMP VALUE ZERO.                 
013000 77  SK-SRT-COUNT              PIC 9(04) COMP VALUE ZERO.                 
013100 77  SK-TMPL-COUNT             PIC 9(04) COMP VALUE ZERO.                 
013200 77  SK-TMPL-SUB               PIC 9(04) COMP VALUE ZERO.                 
013300 77  SK-ROOM-COUNT             PIC 9(04) COMP VALUE ZERO.                 
013400 77  SK-ROOM-SUB               PIC 9(04) COMP VALUE ZERO.                 
013500 77  SK-OCC-COUNT              PIC 9(05) COMP VALUE ZERO.                 
013600 77  SK-NEWKEY-COUNT           PIC 9(05) COMP VALUE ZERO.                 
013700 77  SK-FILTER-COUNT           PIC 9(04) COMP VALUE ZERO.                 
013800 77  SK-FILTER-SUB             PIC 9(04) COMP VALUE ZERO.                 
013900 77  SK-RR-INDEX               PIC 9(04) COMP VALUE 1.                    
014000 77  SK-CAND-FSUB              PIC 9(04) COMP VALUE ZERO.                 
014100 77  SK-SCAN-STEP              PIC 9(04) COMP VALUE ZERO.                 
014200 77  SK-GUARD-COUNT            PIC 9(05) COMP VALUE ZERO.                 
014300 77  SK-NOPROG-COUNT           PIC 9(04) COMP VALUE ZERO.                 
014400 77  SK-CURSOR                 PIC S9(04) COMP VALUE ZERO.                
014500 77  SK-STARTING-SLOT          PIC 9(02) COMP VALUE ZERO.                 
014600 77  SK-PAIR-INDEX             PIC 9(04) COMP VALUE ZERO.                 
014700 77  SK-CLASS-SLOT             PIC 9(02) COMP VALUE ZERO.                 
014800 77  SK-MAJOR-END-SLOT         PIC 9(02) COMP VALUE ZERO.                 
014900 77  SK-TEMP-A                 PIC S9(06) COMP VALUE ZERO.                
015000 77  SK-TEMP-Q                 PIC S9(06) COMP VALUE ZERO.                
015100 77  SK-TEMP-R                 PIC S9(06) COMP VALUE ZERO.                
015200 77  SK-DIVISOR                PIC 9(02) COMP VALUE ZERO.                 
015300 77  SK-DIVISOR-N               PIC 9(04) COMP VALUE ZERO.                
015400 77  SK-CLASS-COUNT            PIC 9(04) COMP VALUE ZERO.                 
015500 77  SK-CLASS-SUB              PIC 9(04) COMP VALUE ZERO.                 
015600 77  SK-CLASS-AI               PIC S9(06) COMP VALUE ZERO.                
015700 77  SK-ROW-AH                 PIC S9(06) COMP VALUE ZERO.                
015800 77  SK-ROW-AJ                 PIC S9(06) COMP VALUE ZERO.                
015900 77  SK-WEEK-SUB               PIC 9(02) COMP VALUE ZERO.                 
016000 77  SK-WEEK-FLAG-CNT          PIC 9(02) COMP VALUE ZERO.                 
016100 77  SK-TOTAL-ROWS             PIC 9(06) COMP VALUE ZERO.                 
016200 77  SK-TOTAL-CLASSES          PIC 9(06) COMP VALUE ZERO.                 
016300 77  SK-SUBJ-ROWS              PIC 9(04) COMP VALUE ZERO.                 
016400 77  SK-60-SLOT                PIC 9(02) COMP VALUE ZERO.                 
016500 77  SK-DAY-VISIT              PIC 9(01) COMP VALUE ZERO.                 
016600 77  SK-TARGET-DAY             PIC 9(01) COMP VALUE ZERO.                 
016700 77  SK-TARGET-KIP             PIC 9(01) COMP VALUE ZERO.                 
016800 77  SK-DAY1                   PIC 9(01) COMP VALUE ZERO.                 
016900 77  SK-DAY2                   PIC 9(01) COMP VALUE ZERO.                 
017000*--------------------------------------------------------------*          
017100*    SWITCHES                                                             
017200*--------------------------------------------------------------*          
017300 01  SK-SWITCHES.                                                         
017400     05  SK-EOF-SW             PIC X(01) VALUE "N".                       
017500         88  SK-EOF                   VALUE "Y".                          
017600     05  SK-FOUND-SW           PIC X(01) VALUE "N".                       
017700         88  SK-MATCH-FOUND           VALUE "Y".                          
017800     05  SK-EXHAUSTED-SW       PIC X(01) VALUE "N".                       
017900         88  SK-POOL-EXHAUSTED        VALUE "Y".                          
018000     05  SK-GUARD-SW           PIC X(01) VALUE "N".                       
018100         88  SK-GUARD-EXCEEDED        VALUE "Y".                          
018200     05  SK-STOP-SUBJ-SW       PIC X(01) VALUE "N".                       
018300         88  SK-STOP-SUBJECT          VALUE "Y".                          
018400     05  SK-NEED-ROOM-SW       PIC X(01) VALUE "N".                       
018500         88  SK-ROW-NEEDS-ROOM        VALUE "Y".                          
018600     05  SK-CLASS-ROOM-SW      PIC X(01) VALUE "N".                       
018700         88  SK-CLASS-HAS-ROOM        VALUE "Y".                          
018800     05  SK-ROOM-FOUND-SW      PIC X(01) VALUE "N".                       
018900         88  SK-ROOM-WAS-FOUND        VALUE "Y".                          
019000     05  SK-ALREADY-OCC-SW     PIC X(01) VALUE "N".                       
019100         88  SK-KEY-ALREADY-OCC       VALUE "Y".                          
019200*--------------------------------------------------------------*          
019300*    REGULAR SLOT TABLE (12 DAY/SHIFT PAIRS) - REDEFINES OF A             
019400*    FILLER LIST, SAME HABIT AS THE KEYWORD TABLE IN TKBUTL0.             
019500*--------------------------------------------------------------*          
019600 01  SK-REG-SLOT-VALUES.                                                  
019700     05  FILLER   PIC X(03) VALUE "2AM".                                  
019800     05  FILLER   PIC X(03) VALUE "3PM".                                  
019900     05  FILLER   PIC X(03) VALUE "4AM".                                  
020000     05  FILLER   PIC X(03) VALUE "5PM".                                  
020100     05  FILLER   PIC X(03) VALUE "6AM".                                  
020200     05  FILLER   PIC X(03) VALUE "7PM".                                  
020300     05  FILLER   PIC X(03) VALUE "2PM".                                  
020400     05  FILLER   PIC X(03) VALUE "3AM".                                  
020500     05  FILLER   PIC X(03) VALUE "4PM".                                  
020600     05  FILLER   PIC X(03) VALUE "5AM".                                  
020700     05  FILLER   PIC X(03) VALUE "6PM".                                  
020800     05  FILLER   PIC X(03) VALUE "7AM".                                  
020900 01  SK-REG-SLOT-TABLE REDEFINES SK-REG-SLOT-VALUES.                      
021000     05  SK-REG-SLOT OCCURS 12 TIMES.                                     
021100         10  SK-REG-DAY        PIC 9(01).                                 
021200         10  SK-REG-SHIFT      PIC X(02).                                 
021300*--------------------------------------------------------------*          
021400*    60-PERIOD SLOT TABLE (12 DAY1/DAY2/KIP TRIPLES)                      
021500*--------------------------------------------------------------*          
021600 01  SK-60-SLOT-VALUES.                                                   
021700     05  FILLER   PIC X(03) VALUE "231".                                  
021800     05  FILLER   PIC X(03) VALUE "232".                                  
021900     05  FILLER   PIC X(03) VALUE "453".                                  
022000     05  FILLER   PIC X(03) VALUE "454".                                  
022100     05  FILLER   PIC X(03) VALUE "671".                                  
022200     05  FILLER   PIC X(03) VALUE "672".                                  
022300     05  FILLER   PIC X(03) VALUE "233".                                  
022400     05  FILLER   PIC X(03) VALUE "234".                                  
022500     05  FILLER   PIC X(03) VALUE "451".                                  
022600     05  FILLER   PIC X(03) VALUE "452".                                  
022700     05  FILLER   PIC X(03) VALUE "673".                                  
022800     05  FILLER   PIC X(03) VALUE "674".                                  
022900 01  SK-60-SLOT-TABLE REDEFINES SK-60-SLOT-VALUES.                        
023000     05  SK-60-ENTRY OCCURS 12 TIMES.                                     
023100         10  SK-60-DAY1        PIC 9(01).                                 
023200         10  SK-60-DAY2        PIC 9(01).                                 
023300         10  SK-60-KIP         PIC 9(01).                                 
023400*--------------------------------------------------------------*          
023500*    IN-MEMORY SUBJECT-REQUEST TABLE (AS READ) AND ITS SORTED             
023600*    (60-PERIOD-FIRST, STABLE) COUNTERPART - 2 MORE REDEFINES.            
023700*--------------------------------------------------------------*          
023800 01  SK-REQ-TABLE.                                                        
023900     COPY TKBREQ                                                          
024000         REPLACING ==01  TKB-REQUEST-REC==                                
024100                BY ==05  SK-REQ-ITEM OCCURS 500 TIMES                     
024200                      INDEXED BY SK-REQ-IDX==                             
024300                   ==05== BY ==10==.                                      
024400 01  SK-SRT-TABLE.                                                        
024500     COPY TKBREQ                                                          
024600         REPLACING ==01  TKB-REQUEST-REC==                                
024700                BY ==05  SK-SRT-ITEM OCCURS 500 TIMES                     
024800                      INDEXED BY SK-SRT-IDX==                             
024900                   ==05== BY ==10==.                                      
025000*--------------------------------------------------------------*          
025100*    IN-MEMORY TEMPLATE POOL, SCANNED WITH SEARCH/PERFORM                 
025200*    VARYING RATHER THAN A KEYED FILE READ.                               
025300*--------------------------------------------------------------*          
025400 01  SK-TMPL-TABLE.                                                       
025500     COPY TKBTMP                                                          
025600         REPLACING ==01  TKB-TEMPLATE-REC==                               
025700                BY ==05  SK-TMPL-ROW OCCURS 2000 TIMES                    
025800                      INDEXED BY SK-TMPL-IDX==                            
025900                   ==05== BY ==10==.                                      
026000*--------------------------------------------------------------*          
026100*    FILTERED-POOL SUBSCRIPT LIST FOR THE CURRENT SUBJECT                 
026200*--------------------------------------------------------------*          
026300 01  SK-FILTER-TABLE.                                                     
026400     05  SK-FILTER-ENTRY PIC 9(04) COMP OCCURS 2000 TIMES.                
026500*--------------------------------------------------------------*          
026600*    IN-MEMORY ROOM MASTER TABLE                                          
026700*--------------------------------------------------------------*          
026800 01  SK-ROOM-TABLE.                                                       
026900     COPY ROOMREC                                                         
027000         REPLACING ==01  ROOM-MASTER-REC==                                
027100                BY ==05  SK-ROOM-ROW OCCURS 500 TIMES                     
027200                      INDEXED BY SK-ROOM-IDX==                            
027300                   ==05== BY ==10==                                       
027400                   ==10== BY ==15==.                                      
027500*--------------------------------------------------------------*          
027600*    IN-MEMORY OCCUPIED-SET AND THIS RUN'S NEW-KEY SET                    
027700*--------------------------------------------------------------*          
027800 01  SK-OCC-TABLE.                                                        
027900     05  SK-OCC-ENTRY PIC X(46) OCCURS 4000 TIMES                         
028000                       INDEXED BY SK-OCC-IDX.                             
028100 01  SK-NEWKEY-TABLE.                                                     
028200     05  SK-NEWKEY-ENTRY PIC X(46) OCCURS 4000 TIMES                      
028300                          INDEXED BY SK-NEWKEY-IDX.                       
028400*--------------------------------------------------------------*          
028500*    PER-SUBJECT/PER-CLASS WORK AREAS                                     
028600*--------------------------------------------------------------*          
028700     COPY TKBREQ REPLACING TKB-REQUEST-REC BY SK-CUR-REQ.                 
028800 01  SK-CLASS-ROOM-CODE        PIC X(20).                                 
028900 01  SK-BUILT-KEY               PIC X(46).                                
029000 01  SK-WEEK-FLAG-WORK.                                                   
029100     05  SK-WEEK-FLAG OCCURS 18 TIMES PIC 9(01).                          
029200*--------------------------------------------------------------*          
029300*    LINKAGE AREA FOR THE TKBUTL0 UTILITY SUBPROGRAM                      
029400*--------------------------------------------------------------*          
029500 01  SK-UTL-LINK-AREA.                                                    
029600     05  SK-UTL-FUNCTION-CODE  PIC X(06).                                 
029700     05  SK-UTL-ROOM-CODE      PIC X(20).                                 
029800     05  SK-UTL-DAY-OF-WEEK    PIC 9(01).                                 
029900     05  SK-UTL-KIP            PIC 9(01).                                 
030000     05  SK-UTL-OCC-KEY        PIC X(46).                                 
030100     05  SK-UTL-ROOM-NAME      PIC X(20).                                 
030200     05  SK-UTL-BUILDING       PIC X(20).                                 
030300     05  SK-UTL-ACAD-YEAR-IN   PIC X(09).                                 
030400     05  SK-UTL-ACAD-YEAR-OUT  PIC X(09).                                 
030500     05  SK-UTL-RETURN-CODE    PIC 9(02).                                 
030600*--------------------------------------------------------------*          
030700*    LINKAGE AREA FOR THE TKBROOM0 ROOM-PICKING SUBPROGRAM                
030800*--------------------------------------------------------------*          
030900 01  SK-RM-CANDIDATE-REQUEST.                                             
031000     05  SK-RM-SISO-MOT-LOP    PIC 9(03).                                 
031100     05  SK-RM-SISO-PRESENT    PIC X(01).                                 
031200     05  SK-RM-SUBJECT-TYPE    PIC X(20).                                 
031300     05  SK-RM-STUDENT-YEAR    PIC X(04).                                 
031400     05  SK-RM-HE-DAC-THU      PIC X(10).                                 
031500     05  SK-RM-DAY-OF-WEEK     PIC 9(01).                                 
031600     05  SK-RM-DAY-PRESENT     PIC X(01).                                 
031700     05  SK-RM-KIP             PIC 9(01).                                 
031800 01  SK-RM-ROOM-TABLE-CTL.                                                
031900     05  SK-RM-ROOM-COUNT      PIC 9(04) COMP.                            
032000 01  SK-RM-OCC-TABLE-CTL.                                                 
032100     05  SK-RM-OCC-COUNT       PIC 9(05) COMP.                            
032200 01  SK-RM-RESULT.                                                        
032300     05  SK-RM-RESULT-CODE     PIC X(20).                                 
032400     05  SK-RM-RESULT-FOUND    PIC X(01).                                 
032500         88  SK-RM-WAS-FOUND          VALUE "Y".                          
032600*--------------------------------------------------------------*          
032700 PROCEDURE DIVISION.                                                      
032800*--------------------------------------------------------------*          
032900*    0100-MAIN-DRIVE-THRU-EXIT                                            
033000*    OPENS EVERYTHING, LOADS THE POOLS, SORTS THE REQUEST LIST,           
033100*    DRIVES THE PER-SUBJECT LOOP, WRITES THE TOTALS NOTE AND THE          
033200*    DRY-RUN WORK FILES, AND CLOSES DOWN.                                 
033300*--------------------------------------------------------------*          
033400 0100-MAIN-DRIVE.                                                         
033500     PERFORM 0010-OPEN-FILES THRU 0010-EXIT.                              
033600     PERFORM 0020-LOAD-TEMPLATES THRU 0020-EXIT.                          
033700     IF SK-TMPL-COUNT = ZERO                                              
033800         DISPLAY "TKBSKED0 - NO TEMPLATE DATA - RUN STOPPED"              
033900         GO TO 0180-CLOSE-FILES                                           
034000     END-IF.                                                              
034100     PERFORM 0030-LOAD-ROOMS THRU 0030-EXIT.                              
034200     PERFORM 0040-LOAD-OCCUPIED THRU 0040-EXIT.                           
034300     PERFORM 0050-LOAD-CURSOR THRU 0050-EXIT.                             
034400     PERFORM 0060-LOAD-REQUESTS THRU 0060-EXIT.                           
034500     PERFORM 0200-SORT-REQUESTS THRU 0200-EXIT.                           
034600     PERFORM 0300-SUBJECT-LOOP THRU 0300-EXIT                             
034700         VARYING SK-REQ-SUB FROM 1 BY 1                                   
034800         UNTIL SK-REQ-SUB > SK-SRT-COUNT.                                 
034900     PERFORM 0400-EMIT-TOTALS THRU 0400-EXIT.                             
035000     PERFORM 0170-WRITE-DRY-RUN THRU 0170-EXIT.                           
035100 0180-CLOSE-FILES.                                                        
035200     PERFORM 0015-CLOSE-FILES THRU 0015-EXIT.                             
035300 0100-EXIT.                                                               
035400     STOP RUN.                                                            
035500*--------------------------------------------------------------*          
035600 0010-OPEN-FILES.                                                         
035700     OPEN INPUT  TKB-TEMPLATE-FILE                                        
035800          INPUT  ROOM-FILE                                                
035900          INPUT  OCCUPIED-ROOMS-FILE                                      
036000          INPUT  LAST-SLOT-IDX-FILE                                       
036100          INPUT  TKB-REQUEST-FILE                                         
036200          OUTPUT TKB-OUTPUT-FILE                                          
036300          OUTPUT NEWKEYS-FILE                                             
036400          OUTPUT NEWCURSOR-FILE.                                          
036500 0010-EXIT.                                                               
036600     EXIT.                                                                
036700 0015-CLOSE-FILES.                                                        
036800     CLOSE TKB-TEMPLATE-FILE ROOM-FILE OCCUPIED-ROOMS-FILE                
036900           LAST-SLOT-IDX-FILE TKB-REQUEST-FILE TKB-OUTPUT-FILE            
037000           NEWKEYS-FILE NEWCURSOR-FILE.                                   
037100 0015-EXIT.                                                               
037200     EXIT.                                                                
037300*--------------------------------------------------------------*          
037400*    0020-LOAD-TEMPLATES-THRU-EXIT                                        
037500*    LOADS THE WHOLE TEMPLATE POOL INTO SK-TMPL-TABLE.                    
037600*--------------------------------------------------------------*          
037700 0020-LOAD-TEMPLATES.                                                     
037800     MOVE ZERO TO SK-TMPL-COUNT.                                          
037900     MOVE "N" TO SK-EOF-SW.                                               
038000     READ TKB-TEMPLATE-FILE                                               
038100         AT END MOVE "Y" TO SK-EOF-SW                                     
038200     END-READ.                                                            
038300     PERFORM 0021-LOAD-ONE-TEMPLATE THRU 0021-EXIT                        
038400         UNTIL SK-EOF.                                                    
038500 0020-EXIT.                                                               
038600     EXIT.                                                                
038700*--------------------------------------------------------------*          
038800 0021-LOAD-ONE-TEMPLATE.                                                  
038900     ADD 1 TO SK-TMPL-COUNT.                                              
039000     MOVE TKB-TEMPLATE-REC TO SK-TMPL-ROW (SK-TMPL-COUNT).                
039100     READ TKB-TEMPLATE-FILE                                               
039200         AT END MOVE "Y" TO SK-EOF-SW                                     
039300     END-READ.                                                            
039400 0021-EXIT.                                                               
039500     EXIT.                                                                
039600*--------------------------------------------------------------*          
039700 0030-LOAD-ROOMS.                                                         
039800     MOVE ZERO TO SK-ROOM-COUNT.                                          
039900     MOVE "N" TO SK-EOF-SW.                                               
040000     READ ROOM-FILE                                                       
040100         AT END MOVE "Y" TO SK-EOF-SW                                     
040200     END-READ.                                                            
040300     PERFORM 0031-LOAD-ONE-ROOM THRU 0031-EXIT                            
040400         UNTIL SK-EOF.                                                    
040500 0030-EXIT.                                                               
040600     EXIT.                                                                
040700*--------------------------------------------------------------*          
040800 0031-LOAD-ONE-ROOM.                                                      
040900     ADD 1 TO SK-ROOM-COUNT.                                              
041000     MOVE ROOM-MASTER-REC TO SK-ROOM-ROW (SK-ROOM-COUNT).                 
041100     READ ROOM-FILE                                                       
041200         AT END MOVE "Y" TO SK-EOF-SW                                     
041300     END-READ.                                                            
041400 0031-EXIT.                                                               
041500     EXIT.                                                                
041600*--------------------------------------------------------------*          
041700*    0040-LOAD-OCCUPIED-THRU-EXIT                                         
041800*    SEEDS THIS RUN'S WORKING OCCUPIED SET FROM THE COMMITTED             
041900*    FILE.  THE NEWKEY SET STARTS EMPTY EVERY RUN.                        
042000*--------------------------------------------------------------*          
042100 0040-LOAD-OCCUPIED.                                                      
042200     MOVE ZERO TO SK-OCC-COUNT.                                           
042300     MOVE ZERO TO SK-NEWKEY-COUNT.                                        
042400     MOVE "N" TO SK-EOF-SW.                                               
042500     READ OCCUPIED-ROOMS-FILE                                             
042600         AT END MOVE "Y" TO SK-EOF-SW                                     
042700     END-READ.                                                            
042800     PERFORM 0041-LOAD-ONE-OCC-KEY THRU 0041-EXIT                         
042900         UNTIL SK-EOF.                                                    
043000 0040-EXIT.                                                               
043100     EXIT.                                                                
043200*--------------------------------------------------------------*          
043300 0041-LOAD-ONE-OCC-KEY.                                                   
043400     ADD 1 TO SK-OCC-COUNT.                                               
043500     MOVE OCC-KEY-REC TO SK-OCC-ENTRY (SK-OCC-COUNT).                     
043600     READ OCCUPIED-ROOMS-FILE                                             
043700         AT END MOVE "Y" TO SK-EOF-SW                                     
043800     END-READ.                                                            
043900 0041-EXIT.                                                               
044000     EXIT.                                                                
044100*--------------------------------------------------------------*          
044200 0050-LOAD-CURSOR.                                                        
044300     MOVE "N" TO SK-EOF-SW.                                               
044400     MOVE -1 TO SK-CURSOR.                                                
044500     READ LAST-SLOT-IDX-FILE                                              
044600         AT END MOVE "Y" TO SK-EOF-SW                                     
044700     END-READ.                                                            
044800     IF NOT SK-EOF                                                        
044900         MOVE CUR-VALUE TO SK-CURSOR                                      
045000     END-IF.                                                              
045100 0050-EXIT.                                                               
045200     EXIT.                                                                
045300*--------------------------------------------------------------*          
045400*    0060-LOAD-REQUESTS-THRU-EXIT                                         
045500*    LOADS THE SUBJECT REQUEST LIST; WHERE ACADEMIC-YEAR ARRIVED          
045600*    BLANK, CALLS TKBUTL0 (RESLACY) TO DERIVE THE DEFAULT LABEL.          
045700*--------------------------------------------------------------*          
045800 0060-LOAD-REQUESTS.                                                      
045900     MOVE ZERO TO SK-REQ-COUNT.                                           
046000     MOVE "N" TO SK-EOF-SW.                                               
046100     READ TKB-REQUEST-FILE                                                
046200         AT END MOVE "Y" TO SK-EOF-SW                                     
046300     END-READ.                                                            
046400     PERFORM 0061-LOAD-ONE-REQUEST THRU 0061-EXIT                         
046500         UNTIL SK-EOF.                                                    
046600 0060-EXIT.                                                               
046700     EXIT.                                                                
046800*--------------------------------------------------------------*          
046900 0061-LOAD-ONE-REQUEST.                                                   
047000     ADD 1 TO SK-REQ-COUNT.                                               
047100     MOVE TKB-REQUEST-REC TO SK-REQ-ITEM (SK-REQ-COUNT).                  
047200     IF REQ-ACADEMIC-YEAR OF SK-REQ-ITEM (SK-REQ-COUNT)                   
047300            = SPACES                                                      
047400         MOVE SPACES TO SK-UTL-ACAD-YEAR-IN                               
047500         MOVE "RESLACY" TO SK-UTL-FUNCTION-CODE                           
047600         CALL "TKBUTL0" USING SK-UTL-LINK-AREA                            
047700         MOVE SK-UTL-ACAD-YEAR-OUT TO                                     
047800             REQ-ACADEMIC-YEAR OF SK-REQ-ITEM (SK-REQ-COUNT)              
047900     END-IF.                                                              
048000     READ TKB-REQUEST-FILE                                                
048100         AT END MOVE "Y" TO SK-EOF-SW                                     
048200     END-READ.                                                            
048300 0061-EXIT.                                                               
048400     EXIT.                                                                
048500*--------------------------------------------------------------*          
048600*    0200-SORT-REQUESTS-THRU-EXIT                                         
048700*    STABLE PARTITION - ALL SOTIET=60 REQUESTS FIRST, THEN ALL            
048800*    OTHERS, EACH GROUP IN ITS ORIGINAL ORDER.  TWO LINEAR                
048900*    PASSES, NO SORT VERB - THIS SHOP'S BATCH JOBS BUILD WORK             
049000*    TABLES WITH LINEAR SCANS, NOT THE SORT VERB, FOR A TABLE             
049100*    THIS SMALL.                                                          
049200*--------------------------------------------------------------*          
049300 0200-SORT-REQUESTS.                                                      
049400     MOVE ZERO TO SK-SRT-COUNT.                                           
049500     PERFORM 0201-COPY-60-FIRST THRU 0201-EXIT                            
049600         VARYING SK-REQ-SUB FROM 1 BY 1                                   
049700         UNTIL SK-REQ-SUB > SK-REQ-COUNT.                                 
049800     PERFORM 0202-COPY-REST THRU 0202-EXIT                                
049900         VARYING SK-REQ-SUB FROM 1 BY 1                                   
050000         UNTIL SK-REQ-SUB > SK-REQ-COUNT.                                 
050100 0200-EXIT.                                                               
050200     EXIT.                                                                
050300*--------------------------------------------------------------*          
050400 0201-COPY-60-FIRST.                                                      
050500     IF REQ-SOTIET OF SK-REQ-ITEM (SK-REQ-SUB) = 60                       
050600         ADD 1 TO SK-SRT-COUNT                                            
050700         MOVE SK-REQ-ITEM (SK-REQ-SUB)                                    
050800             TO SK-SRT-ITEM (SK-SRT-COUNT)                                
050900     END-IF.                                                              
051000 0201-EXIT.                                                               
051100     EXIT.                                                                
051200*--------------------------------------------------------------*          
051300 0202-COPY-REST.                                                          
051400     IF REQ-SOTIET OF SK-REQ-ITEM (SK-REQ-SUB) NOT = 60                   
051500         ADD 1 TO SK-SRT-COUNT                                            
051600         MOVE SK-REQ-ITEM (SK-REQ-SUB)                                    
051700             TO SK-SRT-ITEM (SK-SRT-COUNT)                                
051800     END-IF.                                                              
051900 0202-EXIT.                                                               
052000     EXIT.                                                                
052100*--------------------------------------------------------------*          
052200*    0300-SUBJECT-LOOP-THRU-EXIT                                          
052300*    ONE PASS OF THIS PARAGRAPH PER SORTED SUBJECT REQUEST.               
052400*--------------------------------------------------------------*          
052500 0300-SUBJECT-LOOP.                                                       
052600     MOVE SK-SRT-ITEM (SK-REQ-SUB) TO SK-CUR-REQ.                         
052700     MOVE ZERO TO SK-SUBJ-ROWS.                                           
052800     PERFORM 0310-FILTER-TEMPLATES THRU 0310-EXIT.                        
052900     IF SK-FILTER-COUNT = ZERO                                            
053000         DISPLAY "TKBSKED0 - NO DATA FOR "                                
053100             REQ-SOTIET OF SK-CUR-REQ " PERIODS - "                       
053200             REQ-MA-MON OF SK-CUR-REQ                                     
053300         GO TO 0300-EXIT                                                  
053400     END-IF.                                                              
053500     PERFORM 0090-TO-INT THRU 0090-EXIT.                                  
053600     MOVE "N" TO SK-STOP-SUBJ-SW.                                         
053700     IF REQ-SOTIET OF SK-CUR-REQ = 60                                     
053800         PERFORM 0330-ALG60-ALGORITHM THRU 0330-EXIT                      
053900     ELSE                                                                 
054000         MOVE 1 TO SK-RR-INDEX                                            
054100         PERFORM 0320-REGULAR-ALGORITHM THRU 0320-EXIT                    
054200     END-IF.                                                              
054300     IF SK-SUBJ-ROWS > ZERO                                               
054400         ADD 1 TO SK-TOTAL-CLASSES                                        
054500         PERFORM 0340-ADVANCE-CURSOR THRU 0340-EXIT                       
054600     END-IF.                                                              
054700 0300-EXIT.                                                               
054800     EXIT.                                                                
054900*--------------------------------------------------------------*          
055000*    0090-TO-INT-THRU-EXIT                                                
055100*    LOOSE-NUMERIC-WITH-DEFAULT CONVERSION FOR SOLOP - A ZERO OR          
055200*    ABSENT CLASS COUNT DEFAULTS TO ONE CLASS.  LOCAL TO THIS             
055300*    PROGRAM - NOT ONE OF THE SHARED TKBUTL0 FUNCTIONS.                   
055400*--------------------------------------------------------------*          
055500 0090-TO-INT.                                                             
055600     IF REQ-SOLOP OF SK-CUR-REQ = ZERO                                    
055700         MOVE 1 TO SK-CLASS-COUNT                                         
055800     ELSE                                                                 
055900         MOVE REQ-SOLOP OF SK-CUR-REQ TO SK-CLASS-COUNT                   
056000     END-IF.                                                              
056100 0090-EXIT.                                                               
056200     EXIT.                                                                
056300*--------------------------------------------------------------*          
056400*    0095-MOD12-THRU-EXIT                                                 
056500*    REMAINDER OF SK-TEMP-A DIVIDED BY 12, RETURNED IN                    
056600*    SK-TEMP-R.  NO INTRINSIC FUNCTIONS USED, PER SHOP STANDARD.          
056700*--------------------------------------------------------------*          
056800 0095-MOD12.                                                              
056900     DIVIDE SK-TEMP-A BY 12 GIVING SK-TEMP-Q                              
057000         REMAINDER SK-TEMP-R.                                             
057100 0095-EXIT.                                                               
057200     EXIT.                                                                
057300*--------------------------------------------------------------*          
057400*    0096-MODN-THRU-EXIT                                                  
057500*    REMAINDER OF SK-TEMP-A DIVIDED BY SK-DIVISOR-N, RETURNED IN          
057600*    SK-TEMP-R - USED TO WRAP THE FILTERED-POOL SCAN, WHICH IS            
057700*    NOT A FIXED SIZE OF 12 LIKE THE SLOT TABLES.                         
057800*--------------------------------------------------------------*          
057900 0096-MODN.                                                               
058000     DIVIDE SK-TEMP-A BY SK-DIVISOR-N GIVING SK-TEMP-Q                    
058100         REMAINDER SK-TEMP-R.                                             
058200 0096-EXIT.                                                               
058300     EXIT.                                                                
058400*--------------------------------------------------------------*          
058500*    0310-FILTER-TEMPLATES-THRU-EXIT                                      
058600*    BUILDS SK-FILTER-TABLE, THE LIST OF SK-TMPL-TABLE                    
058700*    SUBSCRIPTS WHOSE TOTAL-PERIODS MATCHES THE SUBJECT'S                 
058800*    SOTIET.  ALSO RESOLVES THE STARTING SLOT FOR THIS SUBJECT.           
058900*--------------------------------------------------------------*          
059000 0310-FILTER-TEMPLATES.                                                   
059100     MOVE ZERO TO SK-FILTER-COUNT.                                        
059200     PERFORM 0311-TEST-ONE-TEMPLATE THRU 0311-EXIT                        
059300         VARYING SK-TMPL-SUB FROM 1 BY 1                                  
059400         UNTIL SK-TMPL-SUB > SK-TMPL-COUNT.                               
059500     IF REQ-SOTIET OF SK-CUR-REQ = 60                                     
059600         COMPUTE SK-TEMP-A = (SK-CURSOR / 2)                              
059700         MOVE SK-TEMP-A TO SK-PAIR-INDEX                                  
059800         ADD 1 TO SK-PAIR-INDEX                                           
059900         COMPUTE SK-TEMP-A = SK-PAIR-INDEX * 4                            
060000         PERFORM 0095-MOD12 THRU 0095-EXIT                                
060100         MOVE SK-TEMP-R TO SK-STARTING-SLOT                               
060200     ELSE                                                                 
060300         COMPUTE SK-TEMP-A = SK-CURSOR + 1                                
060400         PERFORM 0095-MOD12 THRU 0095-EXIT                                
060500         MOVE SK-TEMP-R TO SK-STARTING-SLOT                               
060600     END-IF.                                                              
060700 0310-EXIT.                                                               
060800     EXIT.                                                                
060900*--------------------------------------------------------------*          
061000 0311-TEST-ONE-TEMPLATE.                                                  
061100     IF TMPL-TOTAL-PERIODS OF SK-TMPL-ROW (SK-TMPL-SUB)                   
061200            = REQ-SOTIET OF SK-CUR-REQ                                    
061300         ADD 1 TO SK-FILTER-COUNT                                         
061400         MOVE SK-TMPL-SUB                                                 
061500             TO SK-FILTER-ENTRY (SK-FILTER-COUNT)                         
061600     END-IF.                                                              
061700 0311-EXIT.                                                               
061800     EXIT.                                                                
061900*--------------------------------------------------------------*          
062000*    0320-REGULAR-ALGORITHM-THRU-EXIT                                     
062100*    ONE CLASS AT A TIME, EACH USING THE SHARED ROUND-ROBIN               
062200*    POINTER SK-RR-INDEX INTO THE FILTERED POOL.                          
062300*--------------------------------------------------------------*          
062400 0320-REGULAR-ALGORITHM.                                                  
062500     PERFORM 0090-TO-INT THRU 0090-EXIT.                                  
062600     PERFORM 0321-ONE-CLASS THRU 0321-EXIT                                
062700         VARYING SK-CLASS-SUB FROM 1 BY 1                                 
062800         UNTIL SK-CLASS-SUB > SK-CLASS-COUNT                              
062900            OR SK-STOP-SUBJECT.                                           
063000 0320-EXIT.                                                               
063100     EXIT.                                                                
063200*--------------------------------------------------------------*          
063300 0321-ONE-CLASS.                                                          
063400     IF REQ-SOTIET OF SK-CUR-REQ = 14                                     
063500         MOVE 4 TO SK-DIVISOR                                             
063600     ELSE                                                                 
063700         MOVE 2 TO SK-DIVISOR                                             
063800     END-IF.                                                              
063900     COMPUTE SK-TEMP-A = (SK-CLASS-SUB - 1) / SK-DIVISOR.                 
064000     COMPUTE SK-TEMP-A = SK-STARTING-SLOT + SK-TEMP-A.                    
064100     PERFORM 0095-MOD12 THRU 0095-EXIT.                                   
064200     MOVE SK-TEMP-R TO SK-CLASS-SLOT.                                     
064300     ADD 1 TO SK-CLASS-SLOT.                                              
064400     MOVE REQ-SOTIET OF SK-CUR-REQ TO SK-CLASS-AI.                        
064500     MOVE ZERO TO SK-NOPROG-COUNT.                                        
064600     MOVE "N" TO SK-EXHAUSTED-SW.                                         
064700     MOVE "N" TO SK-GUARD-SW.                                             
064800     MOVE SPACES TO SK-CLASS-ROOM-CODE.                                   
064900     MOVE "N" TO SK-CLASS-ROOM-SW.                                        
065000     PERFORM 0322-CONSUME-ROW THRU 0322-EXIT                              
065100         UNTIL SK-CLASS-AI NOT > ZERO                                     
065200            OR SK-POOL-EXHAUSTED OR SK-GUARD-EXCEEDED.                    
065300     IF SK-POOL-EXHAUSTED OR SK-GUARD-EXCEEDED                            
065400         DISPLAY "TKBSKED0 - TEMPLATE POOL EXHAUSTED FOR "                
065500             REQ-MA-MON OF SK-CUR-REQ " - REMAINING CLASSES "             
065600             "NOT SCHEDULED"                                              
065700         MOVE "Y" TO SK-STOP-SUBJ-SW                                      
065800     END-IF.                                                              
065900 0321-EXIT.                                                               
066000     EXIT.                                                                
066100*--------------------------------------------------------------*          
066200*    0322-CONSUME-ROW-THRU-EXIT                                           
066300*    ONE ITERATION OF THE PER-CLASS CONSUMPTION LOOP - FINDS THE          
066400*    NEXT CANDIDATE ROW (DAY/KIP MATCH, OR THE FALLBACK ROW               
066500*    CURRENTLY POINTED AT), EMITS A ROW WHEN AH > 0, AND                  
066600*    ADVANCES THE ROUND-ROBIN POINTER EITHER WAY.                         
066700*--------------------------------------------------------------*          
066800 0322-CONSUME-ROW.                                                        
066900     PERFORM 0323-FIND-CANDIDATE THRU 0323-EXIT.                          
067000     PERFORM 0324-COMPUTE-AH THRU 0324-EXIT.                              
067100     ADD 1 TO SK-GUARD-COUNT.                                             
067200     IF SK-ROW-AH > ZERO                                                  
067300         PERFORM 0325-EMIT-ROW THRU 0325-EXIT                             
067400         SUBTRACT SK-ROW-AH FROM SK-CLASS-AI GIVING SK-CLASS-AI           
067500         MOVE ZERO TO SK-NOPROG-COUNT                                     
067600     ELSE                                                                 
067700         ADD 1 TO SK-NOPROG-COUNT                                         
067800         IF SK-NOPROG-COUNT >= SK-FILTER-COUNT                            
067900             MOVE "Y" TO SK-EXHAUSTED-SW                                  
068000         END-IF                                                           
068100     END-IF.                                                              
068200     ADD 1 TO SK-RR-INDEX.                                                
068300     IF SK-RR-INDEX > SK-FILTER-COUNT                                     
068400         MOVE 1 TO SK-RR-INDEX                                            
068500     END-IF.                                                              
068600     IF SK-GUARD-COUNT > 10000                                            
068700         MOVE "Y" TO SK-GUARD-SW                                          
068800     END-IF.                                                              
068900 0322-EXIT.                                                               
069000     EXIT.                                                                
069100*--------------------------------------------------------------*          
069200*    0323-FIND-CANDIDATE-THRU-EXIT                                        
069300*    SCANS FORWARD FROM SK-RR-INDEX, WRAPPING, FOR A ROW WHOSE            
069400*    DAY MATCHES THE CLASS SLOT AND WHOSE KIP IS IN THE SLOT'S            
069500*    SHIFT SET; FALLS BACK TO THE POINTED-AT ROW IF NONE MATCH.           
069600*    EACH SCAN STEP OVERWRITES SK-CAND-FSUB WHETHER IT MATCHES            
069700*    OR NOT, SO A NO-MATCH RUN MUST RESTORE THE FALLBACK VALUE            
069800*    AFTER THE LOOP RATHER THAN TRUST WHAT THE LAST STEP LEFT.            
069900*--------------------------------------------------------------*          
070000 0323-FIND-CANDIDATE.                                                     
070100     MOVE "N" TO SK-FOUND-SW.                                             
070200     MOVE SK-RR-INDEX TO SK-CAND-FSUB.                                    
070300     MOVE SK-FILTER-COUNT TO SK-DIVISOR-N.                                
070400     PERFORM 0327-SCAN-ONE-STEP THRU 0327-EXIT                            
070500         VARYING SK-SCAN-STEP FROM ZERO BY 1                              
070600         UNTIL SK-SCAN-STEP >= SK-FILTER-COUNT                            
070700            OR SK-MATCH-FOUND.                                            
070800     IF NOT SK-MATCH-FOUND                                                
070900         MOVE SK-RR-INDEX TO SK-CAND-FSUB                                 
071000     END-IF.                                                              
071100 0323-EXIT.                                                               
071200     EXIT.                                                                
071300*--------------------------------------------------------------*          
071400 0327-SCAN-ONE-STEP.                                                      
071500     COMPUTE SK-TEMP-A = SK-RR-INDEX - 1 + SK-SCAN-STEP.                  
071600     PERFORM 0096-MODN THRU 0096-EXIT.                                    
071700     COMPUTE SK-CAND-FSUB = SK-TEMP-R + 1.                                
071800     PERFORM 0326-TEST-SLOT-MATCH THRU 0326-EXIT.                         
071900 0327-EXIT.                                                               
072000     EXIT.                                                                
072100*--------------------------------------------------------------*          
072200 0326-TEST-SLOT-MATCH.                                                    
072300     SET SK-FILTER-SUB TO SK-CAND-FSUB.                                   
072400     IF TMPL-DAY-OF-WEEK OF                                               
072500             SK-TMPL-ROW (SK-FILTER-ENTRY (SK-FILTER-SUB))                
072600                = SK-REG-DAY (SK-CLASS-SLOT)                              
072700         IF SK-REG-SHIFT (SK-CLASS-SLOT) = "AM"                           
072800             IF TMPL-KIP OF                                               
072900                 SK-TMPL-ROW (SK-FILTER-ENTRY (SK-FILTER-SUB))            
073000                     = 1 OR                                               
073100                TMPL-KIP OF                                               
073200                 SK-TMPL-ROW (SK-FILTER-ENTRY (SK-FILTER-SUB))            
073300                     = 2                                                  
073400                 MOVE "Y" TO SK-FOUND-SW                                  
073500             END-IF                                                       
073600         ELSE                                                             
073700             IF TMPL-KIP OF                                               
073800                 SK-TMPL-ROW (SK-FILTER-ENTRY (SK-FILTER-SUB))            
073900                     = 3 OR                                               
074000                TMPL-KIP OF                                               
074100                 SK-TMPL-ROW (SK-FILTER-ENTRY (SK-FILTER-SUB))            
074200                     = 4                                                  
074300                 MOVE "Y" TO SK-FOUND-SW                                  
074400             END-IF                                                       
074500         END-IF                                                           
074600     END-IF.                                                              
074700 0326-EXIT.                                                               
074800     EXIT.                                                                
074900*--------------------------------------------------------------*          
075000*    0324-COMPUTE-AH-THRU-EXIT                                            
075100*    NORMALIZES THE 18-WEEK FLAGS (ALREADY FIXED-WIDTH 18 IN THE          
075200*    TEMPLATE COPYBOOK) AND COMPUTES AH = LENGTH * FLAG-COUNT.            
075300*--------------------------------------------------------------*          
075400 0324-COMPUTE-AH.                                                         
075500     SET SK-FILTER-SUB TO SK-CAND-FSUB.                                   
075600     MOVE ZERO TO SK-WEEK-FLAG-CNT.                                       
075700     PERFORM 0328-ACCUM-ONE-WEEK-FLAG THRU 0328-EXIT                      
075800         VARYING SK-WEEK-SUB FROM 1 BY 1                                  
075900         UNTIL SK-WEEK-SUB > 18.                                          
076000     COMPUTE SK-ROW-AH = TMPL-PERIOD-LENGTH OF                            
076100         SK-TMPL-ROW (SK-FILTER-ENTRY (SK-FILTER-SUB))                    
076200         * SK-WEEK-FLAG-CNT.                                              
076300 0324-EXIT.                                                               
076400     EXIT.                                                                
076500*--------------------------------------------------------------*          
076600 0328-ACCUM-ONE-WEEK-FLAG.                                                
076700     IF TMPL-WEEK-SCHEDULE OF                                             
076800         SK-TMPL-ROW (SK-FILTER-ENTRY (SK-FILTER-SUB))                    
076900         (SK-WEEK-SUB) = 1                                                
077000         ADD 1 TO SK-WEEK-FLAG-CNT                                        
077100     END-IF.                                                              
077200 0328-EXIT.                                                               
077300     EXIT.                                                                
077400*--------------------------------------------------------------*          
077500*    0325-EMIT-ROW-THRU-EXIT                                              
077600*    BUILDS AND WRITES ONE TKB-OUTPUT-FILE ROW FOR THE CANDIDATE          
077700*    TEMPLATE ROW CURRENTLY IDENTIFIED BY SK-CAND-FSUB.                   
077800*--------------------------------------------------------------*          
077900 0325-EMIT-ROW.                                                           
078000     SET SK-FILTER-SUB TO SK-CAND-FSUB.                                   
078100     SET SK-TMPL-IDX TO SK-FILTER-ENTRY (SK-FILTER-SUB).                  
078200     MOVE SK-CLASS-SUB TO ROW-LOP.                                        
078300     MOVE REQ-MA-MON OF SK-CUR-REQ TO ROW-MA-MON.                         
078400     MOVE REQ-TEN-MON OF SK-CUR-REQ TO ROW-TEN-MON.                       
078500     MOVE TMPL-KIP OF SK-TMPL-ROW (SK-TMPL-IDX) TO ROW-KIP.               
078600     MOVE TMPL-DAY-OF-WEEK OF SK-TMPL-ROW (SK-TMPL-IDX)                   
078700         TO ROW-THU.                                                      
078800     MOVE TMPL-START-PERIOD OF SK-TMPL-ROW (SK-TMPL-IDX)                  
078900         TO ROW-TIET-BD.                                                  
079000     MOVE TMPL-PERIOD-LENGTH OF SK-TMPL-ROW (SK-TMPL-IDX)                 
079100         TO ROW-L.                                                        
079200     MOVE TMPL-TEMPLATE-ID OF SK-TMPL-ROW (SK-TMPL-IDX) TO ROW-N.         
079300     MOVE SK-CLASS-AI TO ROW-AI.                                          
079400     MOVE SK-ROW-AH TO ROW-AH.                                            
079500     COMPUTE SK-ROW-AJ = SK-CLASS-AI - SK-ROW-AH.                         
079600     MOVE SK-ROW-AJ TO ROW-AJ.                                            
079700     PERFORM 0329-MARK-ONE-WEEK THRU 0329-EXIT                            
079800         VARYING SK-WEEK-SUB FROM 1 BY 1                                  
079900         UNTIL SK-WEEK-SUB > 18.                                          
080000     MOVE REQ-STUDENT-YEAR OF SK-CUR-REQ TO ROW-STUDENT-YEAR.             
080100     MOVE REQ-HE-DAC-THU OF SK-CUR-REQ TO ROW-HE-DAC-THU.                 
080200     MOVE REQ-NGANH OF SK-CUR-REQ TO ROW-NGANH.                           
080300     MOVE REQ-ACADEMIC-YEAR OF SK-CUR-REQ TO ROW-ACADEMIC-YEAR.           
080400     MOVE REQ-SEMESTER OF SK-CUR-REQ TO ROW-SEMESTER.                     
080500     IF ROW-TIET-BD = 12                                                  
080600         MOVE SPACES TO ROW-PHONG                                         
080700     ELSE                                                                 
080800         PERFORM 0350-ASSIGN-ROOM THRU 0350-EXIT                          
080900         MOVE SK-CLASS-ROOM-CODE TO ROW-PHONG                             
081000     END-IF.                                                              
081100     WRITE TKB-ROW-REC.                                                   
081200     ADD 1 TO SK-SUBJ-ROWS.                                               
081300     ADD 1 TO SK-TOTAL-ROWS.                                              
081400 0325-EXIT.                                                               
081500     EXIT.                                                                
081600*--------------------------------------------------------------*          
081700*    0329-MARK-ONE-WEEK-THRU-EXIT                                         
081800*    SHARED BY 0325-EMIT-ROW AND 0333-EMIT-60-ROW - MARKS ONE             
081900*    O-TO-AG COLUMN FROM THE CURRENT SK-TMPL-IDX ROW'S FLAG.              
082000*--------------------------------------------------------------*          
082100 0329-MARK-ONE-WEEK.                                                      
082200     IF TMPL-WEEK-SCHEDULE OF SK-TMPL-ROW (SK-TMPL-IDX)                   
082300         (SK-WEEK-SUB) = 1                                                
082400         MOVE "X" TO ROW-O-TO-AG (SK-WEEK-SUB)                            
082500     ELSE                                                                 
082600         MOVE SPACE TO ROW-O-TO-AG (SK-WEEK-SUB)                          
082700     END-IF.                                                              
082800 0329-EXIT.                                                               
082900     EXIT.                                                                
083000*--------------------------------------------------------------*          
083100*    0350-ASSIGN-ROOM-THRU-EXIT                                           
083200*    ONE ROOM LOOKUP PER CLASS (FIRST ROW THAT NEEDS ONE); EVERY          
083300*    LATER ROW OF THE SAME CLASS REUSES SK-CLASS-ROOM-CODE.               
083400*--------------------------------------------------------------*          
083500 0350-ASSIGN-ROOM.                                                        
083600     IF SK-CLASS-HAS-ROOM                                                 
083700         GO TO 0350-EXIT                                                  
083800     END-IF.                                                              
083900     MOVE REQ-SISO-MOT-LOP OF SK-CUR-REQ TO SK-RM-SISO-MOT-LOP.           
084000     IF REQ-SISO-MOT-LOP OF SK-CUR-REQ = ZERO                             
084100         MOVE "N" TO SK-RM-SISO-PRESENT                                   
084200     ELSE                                                                 
084300         MOVE "Y" TO SK-RM-SISO-PRESENT                                   
084400     END-IF.                                                              
084500     MOVE REQ-SUBJECT-TYPE OF SK-CUR-REQ TO SK-RM-SUBJECT-TYPE.           
084600     MOVE REQ-STUDENT-YEAR OF SK-CUR-REQ TO SK-RM-STUDENT-YEAR.           
084700     MOVE REQ-HE-DAC-THU OF SK-CUR-REQ TO SK-RM-HE-DAC-THU.               
084800     MOVE ROW-THU TO SK-RM-DAY-OF-WEEK.                                   
084900     MOVE "Y" TO SK-RM-DAY-PRESENT.                                       
085000     MOVE ROW-KIP TO SK-RM-KIP.                                           
085100     MOVE SK-ROOM-COUNT TO SK-RM-ROOM-COUNT.                              
085200     MOVE SK-OCC-COUNT TO SK-RM-OCC-COUNT.                                
085300     CALL "TKBROOM0" USING SK-RM-CANDIDATE-REQUEST                        
085400                           SK-RM-ROOM-TABLE-CTL                           
085500                           SK-ROOM-TABLE                                  
085600                           SK-RM-OCC-TABLE-CTL                            
085700                           SK-OCC-TABLE                                   
085800                           SK-RM-RESULT.                                  
085900     IF SK-RM-WAS-FOUND                                                   
086000         MOVE SK-RM-RESULT-CODE TO SK-CLASS-ROOM-CODE                     
086100         MOVE "Y" TO SK-CLASS-ROOM-SW                                     
086200         MOVE "BLDKEY" TO SK-UTL-FUNCTION-CODE                            
086300         MOVE SK-RM-RESULT-CODE TO SK-UTL-ROOM-CODE                       
086400         MOVE ROW-THU TO SK-UTL-DAY-OF-WEEK                               
086500         MOVE ROW-KIP TO SK-UTL-KIP                                       
086600         CALL "TKBUTL0" USING SK-UTL-LINK-AREA                            
086700         PERFORM 0360-RECORD-OCCUPANCY THRU 0360-EXIT                     
086800     ELSE                                                                 
086900         MOVE SPACES TO SK-CLASS-ROOM-CODE                                
087000         MOVE "Y" TO SK-CLASS-ROOM-SW                                     
087100     END-IF.                                                              
087200 0350-EXIT.                                                               
087300     EXIT.                                                                
087400*--------------------------------------------------------------*          
087500*    0360-RECORD-OCCUPANCY-THRU-EXIT                                      
087600*    ADDS SK-UTL-OCC-KEY TO THE WORKING OCCUPIED SET AND, IF IT           
087700*    WAS NOT ALREADY PRESENT, TO THIS RUN'S NEW-KEY SET.                  
087800*--------------------------------------------------------------*          
087900 0360-RECORD-OCCUPANCY.                                                   
088000     MOVE "N" TO SK-ALREADY-OCC-SW.                                       
088100     PERFORM 0361-TEST-ONE-OCC-KEY THRU 0361-EXIT                         
088200         VARYING SK-OCC-SUB FROM 1 BY 1                                   
088300         UNTIL SK-OCC-SUB > SK-OCC-COUNT                                  
088400            OR SK-KEY-ALREADY-OCC.                                        
088500     IF NOT SK-KEY-ALREADY-OCC                                            
088600         ADD 1 TO SK-OCC-COUNT                                            
088700         MOVE SK-UTL-OCC-KEY TO SK-OCC-ENTRY (SK-OCC-COUNT)               
088800         ADD 1 TO SK-NEWKEY-COUNT                                         
088900         MOVE SK-UTL-OCC-KEY TO SK-NEWKEY-ENTRY (SK-NEWKEY-COUNT)         
089000     END-IF.                                                              
089100 0360-EXIT.                                                               
089200     EXIT.                                                                
089300*--------------------------------------------------------------*          
089400 0361-TEST-ONE-OCC-KEY.                                                   
089500     IF SK-OCC-ENTRY (SK-OCC-SUB) = SK-UTL-OCC-KEY                        
089600         MOVE "Y" TO SK-ALREADY-OCC-SW                                    
089700     END-IF.                                                              
089800 0361-EXIT.                                                               
089900     EXIT.                                                                
090000*--------------------------------------------------------------*          
090100*    0330-ALG60-ALGORITHM-THRU-EXIT                                       
090200*    ONE CLASS AT A TIME; EACH CLASS VISITS BOTH DAYS OF ITS              
090300*    60-PERIOD SLOT PAIR AND EMITS EVERY MATCHING TEMPLATE ROW            
090400*    FOR THAT (DAY,KIP) - NOT JUST ONE.                                   
090500*--------------------------------------------------------------*          
090600 0330-ALG60-ALGORITHM.                                                    
090700     PERFORM 0090-TO-INT THRU 0090-EXIT.                                  
090800     PERFORM 0331-ONE-60-CLASS THRU 0331-EXIT                             
090900         VARYING SK-CLASS-SUB FROM 1 BY 1                                 
091000         UNTIL SK-CLASS-SUB > SK-CLASS-COUNT.                             
091100 0330-EXIT.                                                               
091200     EXIT.                                                                
091300*--------------------------------------------------------------*          
091400 0331-ONE-60-CLASS.                                                       
091500     COMPUTE SK-TEMP-A = SK-STARTING-SLOT + (SK-CLASS-SUB - 1).           
091600     PERFORM 0095-MOD12 THRU 0095-EXIT.                                   
091700     MOVE SK-TEMP-R TO SK-60-SLOT.                                        
091800     ADD 1 TO SK-60-SLOT.                                                 
091900     MOVE SK-60-DAY1 (SK-60-SLOT) TO SK-DAY1.                             
092000     MOVE SK-60-DAY2 (SK-60-SLOT) TO SK-DAY2.                             
092100     MOVE SK-60-KIP (SK-60-SLOT) TO SK-TARGET-KIP.                        
092200     MOVE SPACES TO SK-CLASS-ROOM-CODE.                                   
092300     MOVE "N" TO SK-CLASS-ROOM-SW.                                        
092400     PERFORM 0334-VISIT-ONE-DAY THRU 0334-EXIT                            
092500         VARYING SK-DAY-VISIT FROM 1 BY 1                                 
092600         UNTIL SK-DAY-VISIT > 2.                                          
092700 0331-EXIT.                                                               
092800     EXIT.                                                                
092900*--------------------------------------------------------------*          
093000 0334-VISIT-ONE-DAY.                                                      
093100     IF SK-DAY-VISIT = 1                                                  
093200         MOVE SK-DAY1 TO SK-TARGET-DAY                                    
093300     ELSE                                                                 
093400         MOVE SK-DAY2 TO SK-TARGET-DAY                                    
093500     END-IF.                                                              
093600     PERFORM 0332-EMIT-DAY-GROUP THRU 0332-EXIT.                          
093700 0334-EXIT.                                                               
093800     EXIT.                                                                
093900*--------------------------------------------------------------*          
094000*    0332-EMIT-DAY-GROUP-THRU-EXIT                                        
094100*    EMITS ONE ROW FOR EVERY FILTERED-POOL ROW WHOSE DAY/KIP              
094200*    MATCH SK-TARGET-DAY/SK-TARGET-KIP.  IF NONE MATCH, LOGS AND          
094300*    MOVES ON - NOT AN ERROR.                                             
094400*--------------------------------------------------------------*          
094500 0332-EMIT-DAY-GROUP.                                                     
094600     MOVE "N" TO SK-FOUND-SW.                                             
094700     PERFORM 0335-TEST-ONE-FILTER-ROW THRU 0335-EXIT                      
094800         VARYING SK-FILTER-SUB FROM 1 BY 1                                
094900         UNTIL SK-FILTER-SUB > SK-FILTER-COUNT.                           
095000     IF NOT SK-MATCH-FOUND                                                
095100         DISPLAY "TKBSKED0 - NO 60-PERIOD ROWS FOR DAY "                  
095200             SK-TARGET-DAY " KIP " SK-TARGET-KIP " - "                    
095300             REQ-MA-MON OF SK-CUR-REQ                                     
095400     END-IF.                                                              
095500 0332-EXIT.                                                               
095600     EXIT.                                                                
095700*--------------------------------------------------------------*          
095800 0335-TEST-ONE-FILTER-ROW.                                                
095900     SET SK-TMPL-IDX TO SK-FILTER-ENTRY (SK-FILTER-SUB).                  
096000     IF TMPL-DAY-OF-WEEK OF SK-TMPL-ROW (SK-TMPL-IDX)                     
096100            = SK-TARGET-DAY                                               
096200        AND TMPL-KIP OF SK-TMPL-ROW (SK-TMPL-IDX)                         
096300            = SK-TARGET-KIP                                               
096400         MOVE "Y" TO SK-FOUND-SW                                          
096500         PERFORM 0333-EMIT-60-ROW THRU 0333-EXIT                          
096600     END-IF.                                                              
096700 0335-EXIT.                                                               
096800     EXIT.                                                                
096900*--------------------------------------------------------------*          
097000*    0333-EMIT-60-ROW-THRU-EXIT                                           
097100*    EACH 60-PERIOD ROW'S AI EQUALS ITS OWN AH - THERE IS NO              
097200*    RUNNING SUBJECT-LEVEL COUNTER IN THIS BRANCH, SO AJ IS               
097300*    ALWAYS ZERO.                                                         
097400*--------------------------------------------------------------*          
097500 0333-EMIT-60-ROW.                                                        
097600     MOVE SK-FILTER-SUB TO SK-CAND-FSUB.                                  
097700     PERFORM 0324-COMPUTE-AH THRU 0324-EXIT.                              
097800     MOVE SK-CLASS-SUB TO ROW-LOP.                                        
097900     MOVE REQ-MA-MON OF SK-CUR-REQ TO ROW-MA-MON.                         
098000     MOVE REQ-TEN-MON OF SK-CUR-REQ TO ROW-TEN-MON.                       
098100     MOVE TMPL-KIP OF SK-TMPL-ROW (SK-TMPL-IDX) TO ROW-KIP.               
098200     MOVE TMPL-DAY-OF-WEEK OF SK-TMPL-ROW (SK-TMPL-IDX)                   
098300         TO ROW-THU.                                                      
098400     MOVE TMPL-START-PERIOD OF SK-TMPL-ROW (SK-TMPL-IDX)                  
098500         TO ROW-TIET-BD.                                                  
098600     MOVE TMPL-PERIOD-LENGTH OF SK-TMPL-ROW (SK-TMPL-IDX)                 
098700         TO ROW-L.                                                        
098800     MOVE TMPL-TEMPLATE-ID OF SK-TMPL-ROW (SK-TMPL-IDX) TO ROW-N.         
098900     MOVE SK-ROW-AH TO ROW-AI.                                            
099000     MOVE SK-ROW-AH TO ROW-AH.                                            
099100     MOVE ZERO TO ROW-AJ.                                                 
099200     PERFORM 0329-MARK-ONE-WEEK THRU 0329-EXIT                            
099300         VARYING SK-WEEK-SUB FROM 1 BY 1                                  
099400         UNTIL SK-WEEK-SUB > 18.                                          
099500     MOVE REQ-STUDENT-YEAR OF SK-CUR-REQ TO ROW-STUDENT-YEAR.             
099600     MOVE REQ-HE-DAC-THU OF SK-CUR-REQ TO ROW-HE-DAC-THU.                 
099700     MOVE REQ-NGANH OF SK-CUR-REQ TO ROW-NGANH.                           
099800     MOVE REQ-ACADEMIC-YEAR OF SK-CUR-REQ TO ROW-ACADEMIC-YEAR.           
099900     MOVE REQ-SEMESTER OF SK-CUR-REQ TO ROW-SEMESTER.                     
100000     IF ROW-TIET-BD = 12                                                  
100100         MOVE SPACES TO ROW-PHONG                                         
100200     ELSE                                                                 
100300         IF NOT SK-CLASS-HAS-ROOM                                         
100400             PERFORM 0351-ASSIGN-60-ROOM THRU 0351-EXIT                   
100500         END-IF                                                           
100600         MOVE SK-CLASS-ROOM-CODE TO ROW-PHONG                             
100700     END-IF.                                                              
100800     WRITE TKB-ROW-REC.                                                   
100900     ADD 1 TO SK-SUBJ-ROWS.                                               
101000     ADD 1 TO SK-TOTAL-ROWS.                                              
101100 0333-EXIT.                                                               
101200     EXIT.                                                                
101300*--------------------------------------------------------------*          
101400*    0351-ASSIGN-60-ROOM-THRU-EXIT                                        
101500*    SAME ROOM LOOKUP AS 0350, BUT ON SUCCESS OCCUPANCY IS                
101600*    RECORDED FOR BOTH DAYS OF THE PAIR AT THE TARGET KIP.                
101700*--------------------------------------------------------------*          
101800 0351-ASSIGN-60-ROOM.                                                     
101900     MOVE REQ-SISO-MOT-LOP OF SK-CUR-REQ TO SK-RM-SISO-MOT-LOP.           
102000     IF REQ-SISO-MOT-LOP OF SK-CUR-REQ = ZERO                             
102100         MOVE "N" TO SK-RM-SISO-PRESENT                                   
102200     ELSE                                                                 
102300         MOVE "Y" TO SK-RM-SISO-PRESENT                                   
102400     END-IF.                                                              
102500     MOVE REQ-SUBJECT-TYPE OF SK-CUR-REQ TO SK-RM-SUBJECT-TYPE.           
102600     MOVE REQ-STUDENT-YEAR OF SK-CUR-REQ TO SK-RM-STUDENT-YEAR.           
102700     MOVE REQ-HE-DAC-THU OF SK-CUR-REQ TO SK-RM-HE-DAC-THU.               
102800     MOVE SK-TARGET-DAY TO SK-RM-DAY-OF-WEEK.                             
102900     MOVE "Y" TO SK-RM-DAY-PRESENT.                                       
103000     MOVE SK-TARGET-KIP TO SK-RM-KIP.                                     
103100     MOVE SK-ROOM-COUNT TO SK-RM-ROOM-COUNT.                              
103200     MOVE SK-OCC-COUNT TO SK-RM-OCC-COUNT.                                
103300     CALL "TKBROOM0" USING SK-RM-CANDIDATE-REQUEST                        
103400                           SK-RM-ROOM-TABLE-CTL                           
103500                           SK-ROOM-TABLE                                  
103600                           SK-RM-OCC-TABLE-CTL                            
103700                           SK-OCC-TABLE                                   
103800                           SK-RM-RESULT.                                  
103900     MOVE "Y" TO SK-CLASS-ROOM-SW.                                        
104000     IF SK-RM-WAS-FOUND                                                   
104100         MOVE SK-RM-RESULT-CODE TO SK-CLASS-ROOM-CODE                     
104200         MOVE "BLDKEY" TO SK-UTL-FUNCTION-CODE                            
104300         MOVE SK-RM-RESULT-CODE TO SK-UTL-ROOM-CODE                       
104400         MOVE SK-DAY1 TO SK-UTL-DAY-OF-WEEK                               
104500         MOVE SK-TARGET-KIP TO SK-UTL-KIP                                 
104600         CALL "TKBUTL0" USING SK-UTL-LINK-AREA                            
104700         PERFORM 0360-RECORD-OCCUPANCY THRU 0360-EXIT                     
104800         MOVE "BLDKEY" TO SK-UTL-FUNCTION-CODE                            
104900         MOVE SK-RM-RESULT-CODE TO SK-UTL-ROOM-CODE                       
105000         MOVE SK-DAY2 TO SK-UTL-DAY-OF-WEEK                               
105100         MOVE SK-TARGET-KIP TO SK-UTL-KIP                                 
105200         CALL "TKBUTL0" USING SK-UTL-LINK-AREA                            
105300         PERFORM 0360-RECORD-OCCUPANCY THRU 0360-EXIT                     
105400     ELSE                                                                 
105500         MOVE SPACES TO SK-CLASS-ROOM-CODE                                
105600     END-IF.                                                              
105700 0351-EXIT.                                                               
105800     EXIT.                                                                
105900*--------------------------------------------------------------*          
106000*    0340-ADVANCE-CURSOR-THRU-EXIT                                        
106100*    ADVANCES THE RUN'S ROTATING CURSOR BY THIS SUBJECT'S SLOT            
106200*    SPAN, ONLY WHEN AT LEAST ONE ROW WAS PRODUCED.                       
106300*--------------------------------------------------------------*          
106400 0340-ADVANCE-CURSOR.                                                     
106500     IF REQ-SOTIET OF SK-CUR-REQ = 14                                     
106600         MOVE 4 TO SK-DIVISOR                                             
106700     ELSE                                                                 
106800         MOVE 2 TO SK-DIVISOR                                             
106900     END-IF.                                                              
107000     COMPUTE SK-TEMP-A = (SK-CLASS-COUNT - 1) / SK-DIVISOR.               
107100     PERFORM 0095-MOD12 THRU 0095-EXIT.                                   
107200     MOVE SK-TEMP-R TO SK-MAJOR-END-SLOT.                                 
107300     COMPUTE SK-TEMP-A = SK-STARTING-SLOT + SK-MAJOR-END-SLOT.            
107400     PERFORM 0095-MOD12 THRU 0095-EXIT.                                   
107500     MOVE SK-TEMP-R TO SK-CURSOR.                                         
107600 0340-EXIT.                                                               
107700     EXIT.                                                                
107800*--------------------------------------------------------------*          
107900*    0400-EMIT-TOTALS-THRU-EXIT                                           
108000*    RUN-TOTALS NOTE TO THE OPERATOR CONSOLE - ROWS PRODUCED AND          
108100*    SUBJECTS THAT PRODUCED AT LEAST ONE ROW.                             
108200*--------------------------------------------------------------*          
108300 0400-EMIT-TOTALS.                                                        
108400     DISPLAY "TKBSKED0 - TOTAL ROWS    = " SK-TOTAL-ROWS.                 
108500     DISPLAY "TKBSKED0 - TOTAL CLASSES = " SK-TOTAL-CLASSES.              
108600     DISPLAY "TKBSKED0 - NEW OCC KEYS  = " SK-NEWKEY-COUNT.               
108700     DISPLAY "TKBSKED0 - NEW CURSOR    = " SK-CURSOR.                     
108800 0400-EXIT.                                                               
108900     EXIT.                                                                
109000*--------------------------------------------------------------*          
109100*    0170-WRITE-DRY-RUN-THRU-EXIT                                         
109200*    WRITES NEWKEYS-FILE AND NEWCURSOR-FILE.  THESE ARE READ              
109300*    ONLY BY TKBCOMM0 WHEN THE COMMIT STEP IS EXPLICITLY RUN -            
109400*    OCCUPIED-ROOMS-FILE AND LAST-SLOT-IDX-FILE ARE NEVER                 
109500*    TOUCHED FROM THIS PROGRAM.                                           
109600*--------------------------------------------------------------*          
109700 0170-WRITE-DRY-RUN.                                                      
109800     IF SK-NEWKEY-COUNT = ZERO                                            
109900         DISPLAY "TKBSKED0 - NO NEW OCCUPIED KEYS THIS RUN"               
110000     ELSE                                                                 
110100         PERFORM 0171-EMIT-ONE-NEWKEY THRU 0171-EXIT                      
110200             VARYING SK-OCC-SUB FROM 1 BY 1                               
110300             UNTIL SK-OCC-SUB > SK-NEWKEY-COUNT                           
110400     END-IF.                                                              
110500     MOVE SK-CURSOR TO NWC-VALUE.                                         
110600     MOVE SPACES TO FILLER OF NEWCUR-REC.                                 
110700     WRITE NEWCUR-REC.                                                    
110800 0170-EXIT.                                                               
110900     EXIT.                                                                
111000*--------------------------------------------------------------*          
111100 0171-EMIT-ONE-NEWKEY.                                                    
111200     MOVE "PARSKEY" TO SK-UTL-FUNCTION-CODE.                              
111300     MOVE SK-NEWKEY-ENTRY (SK-OCC-SUB) TO SK-UTL-OCC-KEY.                 
111400     CALL "TKBUTL0" USING SK-UTL-LINK-AREA.                               
111500     MOVE SK-UTL-ROOM-CODE   TO NWK-ROOM-CODE.                            
111600     MOVE "|"                TO NWK-DELIM-1.                              
111700     MOVE SK-UTL-DAY-OF-WEEK TO NWK-DAY-OF-WEEK.                          
111800     MOVE "|"                TO NWK-DELIM-2.                              
111900     MOVE SK-UTL-KIP         TO NWK-KIP.                                  
112000     MOVE SPACES             TO FILLER OF NEWKEY-REC.                     
112100     WRITE NEWKEY-REC.                                                    
112200 0171-EXIT.                                                               
112300     EXIT.                                                                
