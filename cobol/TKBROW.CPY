000100*****************************************************************         
000200*    TKBROW  --  TKB OUTPUT TIMETABLE ROW  (COPYBOOK)                     
000300*    ONE SCHEDULED MEETING, WRITTEN TO TKB-OUTPUT-FILE IN SUBJECT         
000400*    ORDER, THEN CLASS ORDER, THEN TEMPLATE-ROW ORDER.                    
000500*-------------------------------------------------------------            
000600*    REV  |  DATE     | BY  | REQUEST  | DESCRIPTION                      
000700*---------|-----------|-----|----------|------------------------          
000800*    A.00 |1991-03-05 | TST | TKB-0005 | ORIGINAL LAYOUT                  
000900*    A.01 |1995-06-14 | TST | TKB-0053 | O-TO-AG WIDENED 18 WEEKS         
001000*****************************************************************         
001100 01  TKB-ROW-REC.                                                         
001200     05  ROW-LOP               PIC 9(03).                                 
001300     05  ROW-MA-MON            PIC X(20).                                 
001400     05  ROW-TEN-MON           PIC X(100).                                
001500     05  ROW-KIP               PIC 9(01).                                 
001600     05  ROW-THU               PIC 9(01).                                 
001700     05  ROW-TIET-BD           PIC 9(02).                                 
001800     05  ROW-L                 PIC 9(02).                                 
001900     05  ROW-PHONG             PIC X(20).                                 
002000     05  ROW-AH                PIC 9(04).                                 
002100     05  ROW-AI                PIC 9(04).                                 
002200     05  ROW-AJ                PIC S9(04).                                
002300     05  ROW-N                 PIC X(20).                                 
002400     05  ROW-O-TO-AG           PIC X(01) OCCURS 18 TIMES.                 
002500     05  ROW-STUDENT-YEAR      PIC X(04).                                 
002600     05  ROW-HE-DAC-THU        PIC X(10).                                 
002700     05  ROW-NGANH             PIC X(50).                                 
002800     05  ROW-ACADEMIC-YEAR     PIC X(09).                                 
002900     05  ROW-SEMESTER          PIC X(10).                                 
003000     05  FILLER                PIC X(15).                                 
