000100*****************************************************************         
000200*    TKBTMP  --  TKB PERIOD-TEMPLATE ROW  (COPYBOOK)                      
000300*    ONE PERIOD-TEMPLATE CANDIDATE FROM THE SEMESTER'S TEMPLATE           
000400*    POOL.  USED BY TKBSKED0 (FD TKB-TEMPLATE-FILE AND THE                
000500*    IN-MEMORY TMPL-TABLE, SCANNED WITH SEARCH, NOT READ KEYED).          
000600*-------------------------------------------------------------            
000700*    REV  |  DATE     | BY  | REQUEST  | DESCRIPTION                      
000800*---------|-----------|-----|----------|------------------------          
000900*    A.00 |1991-02-11 | TST | TKB-0002 | ORIGINAL LAYOUT                  
001000*    A.01 |1995-06-14 | TST | TKB-0052 | WEEK-SCHEDULE WIDENED 18         
001100*    A.02 |1999-02-01 | KPA | TKB-Y2K2 | TOTAL-USED RECOMPUTE             
001200*****************************************************************         
001300 01  TKB-TEMPLATE-REC.                                                    
001400     05  TMPL-TOTAL-PERIODS    PIC 9(03).                                 
001500     05  TMPL-DAY-OF-WEEK      PIC 9(01).                                 
001600     05  TMPL-KIP              PIC 9(01).                                 
001700     05  TMPL-START-PERIOD     PIC 9(02).                                 
001800     05  TMPL-PERIOD-LENGTH    PIC 9(02).                                 
001900     05  TMPL-TEMPLATE-ID      PIC X(20).                                 
002000     05  TMPL-WEEK-SCHEDULE    PIC 9(01) OCCURS 18 TIMES.                 
002100     05  TMPL-TOTAL-USED       PIC 9(04).                                 
002200     05  FILLER                PIC X(29).                                 
