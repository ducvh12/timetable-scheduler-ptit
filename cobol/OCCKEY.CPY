000100*****************************************************************         
000200*    OCCKEY  --  OCCUPIED-ROOM-KEY RECORD  (COPYBOOK)                     
000300*    PIPE-DELIMITED OCCUPANCY-SET MEMBERSHIP ROW, ONE PER LINE ON         
000400*    OCCUPIED-ROOMS-FILE/NEWKEYS-FILE.  FORMAT IS                         
000500*    MA-PHONG "|" DAY-OF-WEEK "|" KIP, CARRIED AS A FIXED-WIDTH           
000600*    CARD IMAGE SO TKBSKED0/TKBCOMM0 CAN MOVE IT WHOLE.                   
000700*-------------------------------------------------------------            
000800*    REV  |  DATE     | BY  | REQUEST  | DESCRIPTION                      
000900*---------|-----------|-----|----------|------------------------          
001000*    A.00 |1992-01-20 | TST | TKB-0004 | ORIGINAL LAYOUT                  
001100*****************************************************************         
001200 01  OCC-KEY-REC.                                                         
001300     05  OK-ROOM-CODE          PIC X(20).                                 
001400     05  OK-DELIM-1            PIC X(01) VALUE "|".                       
001500     05  OK-DAY-OF-WEEK        PIC 9(01).                                 
001600     05  OK-DELIM-2            PIC X(01) VALUE "|".                       
001700     05  OK-KIP                PIC 9(01).                                 
001800     05  FILLER                PIC X(36).                                 
