000100*****************************************************************         
000200*    CONFREC --  GROUPED SCHEDULE CONFLICT RECORD  (COPYBOOK)             
000300*    ONE RECORD PER ROOM OR TEACHER CONFLICT GROUP ON                     
000400*    CONFLICT-OUTPUT-FILE.                                                
000500*-------------------------------------------------------------            
000600*    REV  |  DATE     | BY  | REQUEST  | DESCRIPTION                      
000700*---------|-----------|-----|----------|------------------------          
000800*    A.00 |1993-08-30 | TST | TKB-0007 | ORIGINAL LAYOUT                  
000900*****************************************************************         
001000 01  CONFLICT-REC.                                                        
001100     05  CNF-CONFLICT-KIND     PIC X(04).                                 
001200     05  CNF-KEY-ID            PIC X(20).                                 
001300     05  CNF-TEACHER-NAME      PIC X(100).                                
001400     05  CNF-WEEK-LABEL        PIC X(10).                                 
001500     05  CNF-DAY-LABEL         PIC X(10).                                 
001600     05  CNF-SHIFT             PIC X(10).                                 
001700     05  CNF-START-PERIOD      PIC X(04).                                 
001800     05  CNF-NUM-PERIODS       PIC X(04).                                 
001900     05  CNF-CONFLICT-WEEKS    PIC X(04) OCCURS 18 TIMES.                 
002000     05  CNF-ENTRY-COUNT       PIC 9(03).                                 
002100     05  FILLER                PIC X(13).                                 
