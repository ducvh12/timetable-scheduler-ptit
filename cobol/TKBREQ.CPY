000100*****************************************************************         
000200*    TKBREQ  --  TKB SCHEDULING REQUEST ITEM  (COPYBOOK)                  
000300*    ONE SUBJECT'S SCHEDULING REQUEST FOR THE SEMESTER BATCH.             
000400*    USED BY TKBSKED0 (FD TKB-REQUEST-FILE AND THE IN-MEMORY              
000500*    SUBJECT TABLE REQ-TABLE).                                            
000600*-------------------------------------------------------------            
000700*    REV  |  DATE     | BY  | REQUEST  | DESCRIPTION                      
000800*---------|-----------|-----|----------|------------------------          
000900*    A.00 |1991-02-11 | TST | TKB-0001 | ORIGINAL LAYOUT                  
001000*    A.01 |1994-09-03 | TST | TKB-0037 | ADDED HE-DAC-THU/NGANH           
001100*    A.02 |1998-11-20 | KPA | TKB-Y2K1 | ACADEMIC-YEAR Y2K WIDEN          
001200*****************************************************************         
001300 01  TKB-REQUEST-REC.                                                     
001400     05  REQ-MA-MON            PIC X(20).                                 
001500     05  REQ-TEN-MON           PIC X(100).                                
001600     05  REQ-SOTIET            PIC 9(03).                                 
001700     05  REQ-SOLOP             PIC 9(03).                                 
001800     05  REQ-SISO-MOT-LOP      PIC 9(03).                                 
001900     05  REQ-SUBJECT-TYPE      PIC X(20).                                 
002000     05  REQ-STUDENT-YEAR      PIC X(04).                                 
002100     05  REQ-HE-DAC-THU        PIC X(10).                                 
002200     05  REQ-NGANH             PIC X(50).                                 
002300     05  REQ-ACADEMIC-YEAR     PIC X(09).                                 
002400     05  REQ-SEMESTER          PIC X(10).                                 
002500     05  FILLER                PIC X(18).                                 
