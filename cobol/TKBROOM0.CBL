000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKBROOM0.                                                   
000300 AUTHOR.      T. TEMERZIDIS.                                              
000400 INSTALLATION. BULL HELLAS - TKB PROJECT.                                 
000500 DATE-WRITTEN. FEBRUARY 1991.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.    UNCLASSIFIED.                                               
000800*****************************************************************         
000900*    PROGRAM      :  TKBROOM0                                             
001000*    DESCRIPTION  :  ROOM-ELIGIBILITY AND SELECTION SUBPROGRAM.           
001100*                     CALLED ONCE PER CLASS BY TKBSKED0 TO PICK A         
001200*                     PHYSICAL ROOM FOR A SCHEDULED MEETING.  NO          
001300*                     FILES OF ITS OWN - THE ROOM POOL AND THE            
001400*                     OCCUPIED-SET ARE PASSED IN BY REFERENCE.            
001500*-------------------------------------------------------------            
001600*    CHANGE LOG                                                           
001700*-------------------------------------------------------------            
001800*    DATE       BY   REQUEST    DESCRIPTION                               
001900*    ---------- ---- ---------- --------------------------------          
002000*    1991-02-11 TST  TKB-0009   ORIGINAL - OCCUPANCY + CAPACITY           
002100*    1991-05-30 TST  TKB-0015   ADDED NT/ENGLISH ROOM-TYPE RULES          
002200*    1994-09-03 TST  TKB-0037   ADDED HE-DAC-THU / CLC RULES              
002300*    1996-02-14 TST  TKB-0064   ADDED 2024 COHORT RULES                   
002400*    1996-07-22 TST  TKB-0068   ADDED CLC/2024 FALLBACK RE-SCAN           
002500*    1998-10-30 KPA  TKB-Y2K3   Y2K REVIEW - NO DATE FIELDS, N/C          
002600*    2001-05-09 KPA  TKB-0089   SMALLEST-CAPACITY TIE-BREAK FIX           
002700*    2004-11-02 NDT  TKB-0114   COMMENTS REFRESHED FOR AUDIT              
002800*****************************************************************         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.  IBM-AT.                                                
003200 OBJECT-COMPUTER.  IBM-AT.                                                
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM                                                   
003500     UPSI-0 IS RM-TRACE-SWITCH                                            
003600         ON STATUS IS RM-TRACE-ON                                         
003700         OFF STATUS IS RM-TRACE-OFF.                                      
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 WORKING-STORAGE SECTION.                                                 
004300*--------------------------------------------------------------*          
004400*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD                 
004500*--------------------------------------------------------------*          
004600 77  RM-SUB                    PIC 9(04) COMP.                            
004700 77  RM-OCC-SUB                PIC 9(05) COMP.                            
004800 77  RM-BEST-SUB               PIC 9(04) COMP VALUE ZERO.                 
004900 77  RM-BEST-CAPACITY          PIC 9(04) COMP VALUE 9999.                 
005000 77  RM-ELIGIBLE-COUNT         PIC 9(04) COMP VALUE ZERO.                 
005100*--------------------------------------------------------------*          
005200*    SWITCHES                                                             
005300*--------------------------------------------------------------*          
005400 01  RM-SWITCHES.                                                         
005500     05  RM-OCCUPIED-SW        PIC X(01) VALUE "N".                       
005600         88  RM-IS-OCCUPIED           VALUE "Y".                          
005700     05  RM-ELIGIBLE-SW        PIC X(01) VALUE "N".                       
005800         88  RM-IS-ELIGIBLE           VALUE "Y".                          
005900     05  RM-NOTE-HAS-CLC-SW    PIC X(01) VALUE "N".                       
006000         88  RM-NOTE-HAS-CLC          VALUE "Y".                          
006100     05  RM-NOTE-HAS-2024-SW   PIC X(01) VALUE "N".                       
006200         88  RM-NOTE-HAS-2024         VALUE "Y".                          
006300     05  RM-NOTE-HAS-NT-SW     PIC X(01) VALUE "N".                       
006400         88  RM-NOTE-HAS-NT           VALUE "Y".                          
006500     05  RM-NOTE-HAS-ENG-SW    PIC X(01) VALUE "N".                       
006600         88  RM-NOTE-HAS-ENG          VALUE "Y".                          
006700     05  RM-NOTE-HAS-CLC24-SW  PIC X(01) VALUE "N".                       
006800         88  RM-NOTE-HAS-CLC24        VALUE "Y".                          
006900     05  RM-FALLBACK-SW        PIC X(01) VALUE "N".                       
007000         88  RM-TRY-FALLBACK          VALUE "Y".                          
007100*--------------------------------------------------------------*          
007200*    FLAT SWITCH VIEW - LETS ALL SEVEN SWITCHES BE CLEARED IN             
007300*    ONE TABLE-RESET LOOP AT ENTRY INSTEAD OF SEVEN MOVES.                
007400*--------------------------------------------------------------*          
007500 01  RM-SWITCHES-X REDEFINES RM-SWITCHES.                                 
007600     05  RM-SWITCH-FLAG        PIC X(01) OCCURS 7 TIMES.                  
007700*--------------------------------------------------------------*          
007800*    LOWER-CASED NOTE WORK AREA - COMPARED BY INSPECT TALLYING            
007900*--------------------------------------------------------------*          
008000 01  RM-NOTE-LOWER             PIC X(200).                                
008100 01  RM-NOTE-LOWER-X REDEFINES RM-NOTE-LOWER.                             
008200     05  RM-NOTE-CHAR          PIC X(01) OCCURS 200 TIMES.                
008300 01  RM-NOTE-TALLY             PIC 9(03) COMP.                            
008400 01  RM-ROOM-TYPE-WORK         PIC X(12).                                 
008500*--------------------------------------------------------------*          
008600*    KNOWN ROOM-TYPE LIST - SANITY-CHECKED AGAINST THE ROOM               
008700*    MASTER BY 0230-CHECK-ROOM-TYPE WHEN THE TRACE SWITCH IS ON.          
008800*--------------------------------------------------------------*          
008900 01  RM-TYPE-KEYWORD-LIST.                                                
009000     05  FILLER                PIC X(10) VALUE "clc       ".              
009100     05  FILLER                PIC X(10) VALUE "nt        ".              
009200     05  FILLER                PIC X(10) VALUE "english   ".              
009300     05  FILLER                PIC X(10) VALUE "general   ".              
009400     05  FILLER                PIC X(10) VALUE "year2024  ".              
009500 01  RM-TYPE-KEYWORD-TABLE REDEFINES RM-TYPE-KEYWORD-LIST.                
009600     05  RM-TYPE-KEYWORD       PIC X(10) OCCURS 5 TIMES.                  
009700 77  RM-TYPE-SUB               PIC 9(02) COMP.                            
009800 77  RM-TYPE-KNOWN-SW          PIC X(01) VALUE "N".                       
009900     88  RM-TYPE-IS-KNOWN             VALUE "Y".                          
010000*--------------------------------------------------------------*          
010100*    UPPER/LOWER TRANSLATE TABLES (REDEFINES OF ALPHABET STRING)          
010200*--------------------------------------------------------------*          
010300 01  RM-ALPHA-UPPER   PIC X(26) VALUE                                     
010400     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
010500 01  RM-ALPHA-LOWER   PIC X(26) VALUE                                     
010600     "abcdefghijklmnopqrstuvwxyz".                                        
010700 01  RM-UTL-LINK-AREA.                                                    
010800     05  RM-UTL-FUNCTION-CODE  PIC X(06).                                 
010900     05  RM-UTL-ROOM-CODE      PIC X(20).                                 
011000     05  RM-UTL-DAY-OF-WEEK    PIC 9(01).                                 
011100     05  RM-UTL-KIP            PIC 9(01).                                 
011200     05  RM-UTL-OCC-KEY        PIC X(46).                                 
011300     05  RM-UTL-ROOM-NAME      PIC X(20).                                 
011400     05  RM-UTL-BUILDING       PIC X(20).                                 
011500     05  RM-UTL-ACAD-YEAR-IN   PIC X(09).                                 
011600     05  RM-UTL-ACAD-YEAR-OUT  PIC X(09).                                 
011700     05  RM-UTL-RETURN-CODE    PIC 9(02).                                 
011800*--------------------------------------------------------------*          
011900 LINKAGE SECTION.                                                         
012000 01  LK-CANDIDATE-REQUEST.                                                
012100     05  LK-REQ-SISO-MOT-LOP   PIC 9(03).                                 
012200     05  LK-REQ-SISO-PRESENT   PIC X(01).                                 
012300         88  LK-SISO-IS-PRESENT      VALUE "Y".                           
012400     05  LK-REQ-SUBJECT-TYPE   PIC X(20).                                 
012500     05  LK-REQ-STUDENT-YEAR   PIC X(04).                                 
012600     05  LK-REQ-HE-DAC-THU     PIC X(10).                                 
012700     05  LK-REQ-DAY-OF-WEEK    PIC 9(01).                                 
012800     05  LK-REQ-DAY-PRESENT    PIC X(01).                                 
012900         88  LK-DAY-IS-PRESENT       VALUE "Y".                           
013000     05  LK-REQ-KIP            PIC 9(01).                                 
013100 01  LK-ROOM-TABLE-CTL.                                                   
013200     05  LK-ROOM-COUNT         PIC 9(04) COMP.                            
013300 01  LK-ROOM-TABLE.                                                       
013400     COPY ROOMREC                                                         
013500         REPLACING ==01  ROOM-MASTER-REC==                                
013600                BY ==05  LK-ROOM-ROW OCCURS 500 TIMES                     
013700                      INDEXED BY LK-ROOM-IDX==                            
013800                   ==05== BY ==10==                                       
013900                   ==10== BY ==15==.                                      
014000 01  LK-OCC-TABLE-CTL.                                                    
014100     05  LK-OCC-COUNT          PIC 9(05) COMP.                            
014200 01  LK-OCC-TABLE.                                                        
014300     05  LK-OCC-ENTRY OCCURS 4000 TIMES                                   
014400                       INDEXED BY LK-OCC-IDX.                             
014500         10  LK-OCC-KEY        PIC X(46).                                 
014600 01  LK-RESULT.                                                           
014700     05  LK-RESULT-ROOM-CODE   PIC X(20).                                 
014800     05  LK-RESULT-FOUND-SW    PIC X(01).                                 
014900         88  LK-ROOM-WAS-FOUND       VALUE "Y".                           
015000         88  LK-ROOM-NOT-FOUND       VALUE "N".                           
015100 PROCEDURE DIVISION USING LK-CANDIDATE-REQUEST                            
015200                          LK-ROOM-TABLE-CTL                               
015300                          LK-ROOM-TABLE                                   
015400                          LK-OCC-TABLE-CTL                                
015500                          LK-OCC-TABLE                                    
015600                          LK-RESULT.                                      
015700*--------------------------------------------------------------*          
015800*    0100-PICK-ROOM-THRU-EXIT                                             
015900*    MAIN ENTRY - PICKROOM.  SENTINEL CHECK FIRST (NO DAY/KIP             
016000*    MEANS NO ROOM NEEDED - USED UPSTREAM FOR THE START-PERIOD            
016100*    = 12 CASE), THEN DRIVES THE EXCLUSION/ELIGIBILITY/SELECTION          
016200*    PASSES AND THE CLC/2024 FALLBACK RE-SCAN.                            
016300*--------------------------------------------------------------*          
016400 0100-PICK-ROOM.                                                          
016500     MOVE 1 TO RM-SUB.                                                    
016600     PERFORM 0105-CLEAR-ONE-SWITCH                                        
016700         VARYING RM-SUB FROM 1 BY 1                                       
016800         UNTIL RM-SUB > 7.                                                
016900     MOVE SPACES TO LK-RESULT-ROOM-CODE.                                  
017000     MOVE "N"    TO LK-RESULT-FOUND-SW.                                   
017100     MOVE ZERO   TO RM-BEST-SUB.                                          
017200     MOVE 9999   TO RM-BEST-CAPACITY.                                     
017300     IF LK-DAY-IS-PRESENT AND LK-SISO-IS-PRESENT OR                       
017400        LK-DAY-IS-PRESENT                                                 
017500         CONTINUE                                                         
017600     END-IF.                                                              
017700     IF NOT LK-DAY-IS-PRESENT                                             
017800         GO TO 0100-EXIT                                                  
017900     END-IF.                                                              
018000     PERFORM 0400-PICK-SMALLEST THRU 0400-EXIT.                           
018100     IF LK-ROOM-NOT-FOUND                                                 
018200        AND LK-REQ-HE-DAC-THU = "CLC"                                     
018300        AND LK-REQ-STUDENT-YEAR = "2024"                                  
018400         MOVE "Y" TO RM-FALLBACK-SW                                       
018500         PERFORM 0500-CLC-FALLBACK THRU 0500-EXIT                         
018600     END-IF.                                                              
018700 0100-EXIT.                                                               
018800     GOBACK.                                                              
018900 0105-CLEAR-ONE-SWITCH.                                                   
019000     MOVE "N" TO RM-SWITCH-FLAG (RM-SUB).                                 
019100*--------------------------------------------------------------*          
019200*    0200-EXCL-OCCUPIED-THRU-EXIT                                         
019300*    TRADITIONAL OCCUPANCY-CONFLICT EXCLUSION - TRUE WHEN THE             
019400*    CANDIDATE ROOM/DAY/KIP KEY IS ALREADY IN LK-OCC-TABLE.               
019500*    SETS RM-OCCUPIED-SW, INDEXED BY RM-SUB (CALLER'S ROOM                
019600*    SUBSCRIPT).                                                          
019700*--------------------------------------------------------------*          
019800 0200-EXCL-OCCUPIED.                                                      
019900     MOVE "N" TO RM-OCCUPIED-SW.                                          
020000     MOVE "BLDKEY"                 TO RM-UTL-FUNCTION-CODE.               
020100     MOVE RM-MA-PHONG OF LK-ROOM-ROW (RM-SUB)                             
020200         TO RM-UTL-ROOM-CODE.                                             
020300     MOVE LK-REQ-DAY-OF-WEEK       TO RM-UTL-DAY-OF-WEEK.                 
020400     MOVE LK-REQ-KIP               TO RM-UTL-KIP.                         
020500     CALL "TKBUTL0" USING RM-UTL-LINK-AREA.                               
020600     MOVE 1 TO RM-OCC-SUB.                                                
020700     PERFORM 0200-SCAN-OCC-TABLE                                          
020800         VARYING RM-OCC-SUB FROM 1 BY 1                                   
020900         UNTIL RM-OCC-SUB > LK-OCC-COUNT                                  
021000            OR RM-IS-OCCUPIED.                                            
021100 0200-EXIT.                                                               
021200     EXIT.                                                                
021300 0200-SCAN-OCC-TABLE.                                                     
021400     IF LK-OCC-KEY (RM-OCC-SUB) = RM-UTL-OCC-KEY                          
021500         MOVE "Y" TO RM-OCCUPIED-SW                                       
021600     END-IF.                                                              
021700*--------------------------------------------------------------*          
021800*    0210-EXCL-CAPACITY-THRU-EXIT                                         
021900*    CAPACITY EXCLUSION - TRUE (INELIGIBLE) WHEN THE REQUEST              
022000*    CARRIES SISO-MOT-LOP AND THE CANDIDATE ROOM'S CAPACITY IS            
022100*    TOO SMALL.  A MISSING SISO-MOT-LOP SKIPS THE CHECK.                  
022200*--------------------------------------------------------------*          
022300 0210-EXCL-CAPACITY.                                                      
022400     MOVE "N" TO RM-ELIGIBLE-SW.                                          
022500     IF LK-SISO-IS-PRESENT                                                
022600        AND RM-CAPACITY OF LK-ROOM-ROW (RM-SUB)                           
022700                < LK-REQ-SISO-MOT-LOP                                     
022800         MOVE "Y" TO RM-ELIGIBLE-SW                                       
022900     END-IF.                                                              
023000 0210-EXIT.                                                               
023100     EXIT.                                                                
023200*--------------------------------------------------------------*          
023300*    0220-LOWER-NOTE-THRU-EXIT                                            
023400*    LOWER-CASES LK-RM-NOTE(RM-SUB) INTO RM-NOTE-LOWER AND SETS           
023500*    THE FOUR KEYWORD-PRESENCE SWITCHES THE ELIGIBILITY RULES             
023600*    NEED ("NT", "PHONG HOC TA", "LOP CLC", "LOP CLC 2024",               
023700*    "2024").  CHARACTER-AT-A-TIME FIELD SCAN, SAME HABIT THIS            
023800*    SHOP USES ANYWHERE A FIELD NEEDS CASE-FOLDING OR A KEYWORD           
023900*    HUNT WITHOUT A LIBRARY ROUTINE TO CALL.                              
024000*--------------------------------------------------------------*          
024100 0220-LOWER-NOTE.                                                         
024200     MOVE RM-NOTE OF LK-ROOM-ROW (RM-SUB) TO RM-NOTE-LOWER.               
024300     MOVE RM-ROOM-TYPE OF LK-ROOM-ROW (RM-SUB)                            
024400         TO RM-ROOM-TYPE-WORK.                                            
024500     PERFORM 0230-CHECK-ROOM-TYPE THRU 0230-EXIT.                         
024600     INSPECT RM-NOTE-LOWER CONVERTING RM-ALPHA-UPPER                      
024700                                    TO RM-ALPHA-LOWER.                    
024800     MOVE "N" TO RM-NOTE-HAS-NT-SW.                                       
024900     MOVE "N" TO RM-NOTE-HAS-ENG-SW.                                      
025000     MOVE "N" TO RM-NOTE-HAS-CLC-SW.                                      
025100     MOVE "N" TO RM-NOTE-HAS-CLC24-SW.                                    
025200     MOVE "N" TO RM-NOTE-HAS-2024-SW.                                     
025300     INSPECT RM-NOTE-LOWER TALLYING RM-NOTE-TALLY                         
025400             FOR ALL "nt".                                                
025500     IF RM-NOTE-TALLY > 0                                                 
025600         MOVE "Y" TO RM-NOTE-HAS-NT-SW                                    
025700     END-IF.                                                              
025800     INSPECT RM-NOTE-LOWER TALLYING RM-NOTE-TALLY                         
025900             FOR ALL "phong hoc ta".                                      
026000     IF RM-NOTE-TALLY > 0                                                 
026100         MOVE "Y" TO RM-NOTE-HAS-ENG-SW                                   
026200     END-IF.                                                              
026300     INSPECT RM-NOTE-LOWER TALLYING RM-NOTE-TALLY                         
026400             FOR ALL "lop clc 2024".                                      
026500     IF RM-NOTE-TALLY > 0                                                 
026600         MOVE "Y" TO RM-NOTE-HAS-CLC24-SW                                 
026700     END-IF.                                                              
026800     INSPECT RM-NOTE-LOWER TALLYING RM-NOTE-TALLY                         
026900             FOR ALL "lop clc".                                           
027000     IF RM-NOTE-TALLY > 0                                                 
027100         MOVE "Y" TO RM-NOTE-HAS-CLC-SW                                   
027200     END-IF.                                                              
027300     INSPECT RM-NOTE-LOWER TALLYING RM-NOTE-TALLY                         
027400             FOR ALL "2024".                                              
027500     IF RM-NOTE-TALLY > 0                                                 
027600         MOVE "Y" TO RM-NOTE-HAS-2024-SW                                  
027700     END-IF.                                                              
027800 0220-EXIT.                                                               
027900     EXIT.                                                                
028000*--------------------------------------------------------------*          
028100*    0230-CHECK-ROOM-TYPE-THRU-EXIT                                       
028200*    TRACE-ONLY SANITY CHECK (UPSI-0) - WARNS WHEN A ROOM                 
028300*    MASTER RECORD CARRIES A ROOM-TYPE NOT IN THE KNOWN LIST.             
028400*    NO EFFECT ON ELIGIBILITY EITHER WAY - DIAGNOSTIC ONLY.               
028500*--------------------------------------------------------------*          
028600 0230-CHECK-ROOM-TYPE.                                                    
028700     IF NOT RM-TRACE-ON                                                   
028800         GO TO 0230-EXIT                                                  
028900     END-IF.                                                              
029000     MOVE "N" TO RM-TYPE-KNOWN-SW.                                        
029100     MOVE 1 TO RM-TYPE-SUB.                                               
029200     PERFORM 0231-TEST-ONE-TYPE                                           
029300         VARYING RM-TYPE-SUB FROM 1 BY 1                                  
029400         UNTIL RM-TYPE-SUB > 5                                            
029500            OR RM-TYPE-IS-KNOWN.                                          
029600     IF NOT RM-TYPE-IS-KNOWN                                              
029700         DISPLAY "TKBROOM0 - UNKNOWN ROOM-TYPE ["                         
029800                 RM-ROOM-TYPE-WORK "]"                                    
029900     END-IF.                                                              
030000 0230-EXIT.                                                               
030100     EXIT.                                                                
030200 0231-TEST-ONE-TYPE.                                                      
030300     IF RM-ROOM-TYPE-WORK = RM-TYPE-KEYWORD (RM-TYPE-SUB)                 
030400         MOVE "Y" TO RM-TYPE-KNOWN-SW                                     
030500     END-IF.                                                              
030600*--------------------------------------------------------------*          
030700*    0300-ELIGIBLE-THRU-EXIT                                              
030800*    PRIMARY-PASS ELIGIBILITY, EXACT PRECEDENCE FROM                      
030900*    ROOMSERVICEIMPL.PICKROOM: CLC BRANCH, OTHER HE-DAC-THU               
031000*    BRANCH (NO ROOM ELIGIBLE), THEN THE REGULAR-SYSTEM BRANCH.           
031100*--------------------------------------------------------------*          
031200 0300-ELIGIBLE.                                                           
031300     PERFORM 0220-LOWER-NOTE THRU 0220-EXIT.                              
031400     MOVE "N" TO RM-ELIGIBLE-SW.                                          
031500     IF LK-REQ-HE-DAC-THU NOT = SPACES                                    
031600         PERFORM 0300-ELIGIBLE-CLC THRU 0300-ELIGIBLE-CLC-EXIT            
031700     ELSE                                                                 
031800         PERFORM 0310-ELIGIBLE-REGULAR                                    
031900              THRU 0310-ELIGIBLE-REGULAR-EXIT                             
032000     END-IF.                                                              
032100 0300-EXIT.                                                               
032200     EXIT.                                                                
032300 0300-ELIGIBLE-CLC.                                                       
032400     IF LK-REQ-HE-DAC-THU = "CLC"                                         
032500         IF LK-REQ-STUDENT-YEAR = "2024"                                  
032600             IF RM-NOTE-HAS-CLC24                                         
032700                 MOVE "Y" TO RM-ELIGIBLE-SW                               
032800             END-IF                                                       
032900         ELSE                                                             
033000             IF (RM-NOTE-HAS-CLC OR RM-ROOM-TYPE-WORK = "clc")            
033100                AND NOT RM-NOTE-HAS-2024                                  
033200                 MOVE "Y" TO RM-ELIGIBLE-SW                               
033300             END-IF                                                       
033400         END-IF                                                           
033500     END-IF.                                                              
033600 0300-ELIGIBLE-CLC-EXIT.                                                  
033700     EXIT.                                                                
033800 0310-ELIGIBLE-REGULAR.                                                   
033900     EVALUATE TRUE                                                        
034000         WHEN LK-REQ-STUDENT-YEAR = "2022"                                
034100             IF RM-ROOM-TYPE-WORK = "nt" AND RM-NOTE-HAS-NT               
034200                 MOVE "Y" TO RM-ELIGIBLE-SW                               
034300             END-IF                                                       
034400         WHEN LK-REQ-SUBJECT-TYPE = "english"                             
034500             IF RM-ROOM-TYPE-WORK = "english" AND RM-NOTE-HAS-ENG         
034600                 MOVE "Y" TO RM-ELIGIBLE-SW                               
034700             END-IF                                                       
034800         WHEN OTHER                                                       
034900             IF RM-ROOM-TYPE-WORK NOT = "nt"                              
035000                AND RM-ROOM-TYPE-WORK NOT = "english"                     
035100                AND RM-ROOM-TYPE-WORK NOT = "clc"                         
035200                AND NOT RM-NOTE-HAS-NT                                    
035300                AND NOT RM-NOTE-HAS-ENG                                   
035400                AND NOT RM-NOTE-HAS-CLC                                   
035500                 IF LK-REQ-STUDENT-YEAR = "2024"                          
035600                     IF RM-ROOM-TYPE-WORK = "year2024"                    
035700                        OR RM-ROOM-TYPE-WORK = "general"                  
035800                         MOVE "Y" TO RM-ELIGIBLE-SW                       
035900                     END-IF                                               
036000                 ELSE                                                     
036100                     IF RM-ROOM-TYPE-WORK = "general"                     
036200                         MOVE "Y" TO RM-ELIGIBLE-SW                       
036300                     END-IF                                               
036400                 END-IF                                                   
036500             END-IF                                                       
036600     END-EVALUATE.                                                        
036700 0310-ELIGIBLE-REGULAR-EXIT.                                              
036800     EXIT.                                                                
036900*--------------------------------------------------------------*          
037000*    0400-PICK-SMALLEST-THRU-EXIT                                         
037100*    SCANS THE FULL ROOM TABLE KEEPING THE SMALLEST-CAPACITY              
037200*    ELIGIBLE CANDIDATE (STABLE TIE-BREAK = INPUT ORDER, SINCE            
037300*    WE ONLY REPLACE THE RUNNING BEST ON A STRICTLY SMALLER               
037400*    CAPACITY) - A SCAN-AND-KEEP-RUNNING-MINIMUM PASS, SAME               
037500*    TABLE-WALKING SHAPE AS THE OTHER ROOM-TABLE SCANS ABOVE.             
037600*--------------------------------------------------------------*          
037700 0400-PICK-SMALLEST.                                                      
037800     MOVE ZERO TO RM-BEST-SUB.                                            
037900     MOVE 9999 TO RM-BEST-CAPACITY.                                       
038000     PERFORM 0410-SCAN-ONE-ROOM                                           
038100         VARYING RM-SUB FROM 1 BY 1                                       
038200         UNTIL RM-SUB > LK-ROOM-COUNT.                                    
038300     IF RM-BEST-SUB > ZERO                                                
038400         MOVE RM-MA-PHONG OF LK-ROOM-ROW (RM-BEST-SUB)                    
038500             TO LK-RESULT-ROOM-CODE                                       
038600         MOVE "Y" TO LK-RESULT-FOUND-SW                                   
038700     ELSE                                                                 
038800         MOVE SPACES TO LK-RESULT-ROOM-CODE                               
038900         MOVE "N" TO LK-RESULT-FOUND-SW                                   
039000     END-IF.                                                              
039100 0400-EXIT.                                                               
039200     EXIT.                                                                
039300 0410-SCAN-ONE-ROOM.                                                      
039400     IF RM-PHONG OF LK-ROOM-ROW (RM-SUB) = SPACES                         
039500         GO TO 0410-EXIT                                                  
039600     END-IF.                                                              
039700     PERFORM 0200-EXCL-OCCUPIED THRU 0200-EXIT.                           
039800     IF RM-IS-OCCUPIED                                                    
039900         GO TO 0410-EXIT                                                  
040000     END-IF.                                                              
040100     PERFORM 0210-EXCL-CAPACITY THRU 0210-EXIT.                           
040200     IF RM-IS-ELIGIBLE                                                    
040300         GO TO 0410-EXIT                                                  
040400     END-IF.                                                              
040500     IF RM-TRY-FALLBACK                                                   
040600         PERFORM 0220-LOWER-NOTE THRU 0220-EXIT                           
040700         MOVE "N" TO RM-ELIGIBLE-SW                                       
040800         IF RM-NOTE-HAS-CLC OR RM-ROOM-TYPE-WORK = "clc"                  
040900             MOVE "Y" TO RM-ELIGIBLE-SW                                   
041000         END-IF                                                           
041100     ELSE                                                                 
041200         PERFORM 0300-ELIGIBLE THRU 0300-EXIT                             
041300     END-IF.                                                              
041400     IF NOT RM-IS-ELIGIBLE                                                
041500         GO TO 0410-EXIT                                                  
041600     END-IF.                                                              
041700     IF RM-CAPACITY OF LK-ROOM-ROW (RM-SUB) < RM-BEST-CAPACITY            
041800         MOVE RM-CAPACITY OF LK-ROOM-ROW (RM-SUB)                         
041900             TO RM-BEST-CAPACITY                                          
042000         MOVE RM-SUB TO RM-BEST-SUB                                       
042100     END-IF.                                                              
042200 0410-EXIT.                                                               
042300     EXIT.                                                                
042400*--------------------------------------------------------------*          
042500*    0500-CLC-FALLBACK-THRU-EXIT                                          
042600*    RE-SCANS ALL ROOMS WITH THE SAME OCCUPANCY/CAPACITY                  
042700*    EXCLUSIONS BUT ONLY THE "NOTE CONTAINS CLC OR ROOM-TYPE =            
042800*    CLC" TEST (IGNORING THE 2024-ONLY NOTE RESTRICTION).                 
042900*--------------------------------------------------------------*          
043000 0500-CLC-FALLBACK.                                                       
043100     MOVE "Y" TO RM-FALLBACK-SW.                                          
043200     PERFORM 0400-PICK-SMALLEST THRU 0400-EXIT.                           
043300 0500-EXIT.                                                               
043400     EXIT.                                                                
