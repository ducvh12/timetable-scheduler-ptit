000100*****************************************************************         
000200*    ROOMREC --  ROOM MASTER RECORD  (COPYBOOK)                           
000300*    ONE PHYSICAL ROOM, LOADED IN FULL EACH RUN AND SCANNED FOR           
000400*    EVERY ROOM-ASSIGNMENT DECISION.  USED BY TKBSKED0 (FD                
000500*    ROOM-FILE, IN-MEMORY RM-TABLE) AND TKBROOM0 (LINKAGE TABLE).         
000600*-------------------------------------------------------------            
000700*    REV  |  DATE     | BY  | REQUEST  | DESCRIPTION                      
000800*---------|-----------|-----|----------|------------------------          
000900*    A.00 |1990-10-02 | TST | TKB-0003 | ORIGINAL LAYOUT                  
001000*    A.01 |1996-04-18 | TST | TKB-0061 | ADDED ROOM-TYPE/NOTE             
001100*    A.02 |2001-05-09 | KPA | TKB-0088 | ADDED AUDIT STAMP BLOCK          
001200*****************************************************************         
001300 01  ROOM-MASTER-REC.                                                     
001400     05  RM-PHONG              PIC X(20).                                 
001500     05  RM-MA-PHONG           PIC X(20).                                 
001600     05  RM-CAPACITY           PIC 9(04).                                 
001700     05  RM-ROOM-TYPE          PIC X(12).                                 
001800     05  RM-NOTE               PIC X(200).                                
001900     05  RM-AUDIT-BLOCK.                                                  
002000         10  RM-STATUS         PIC X(01).                                 
002100             88  RM-ACTIVE            VALUE "A".                          
002200             88  RM-INACTIVE          VALUE "I".                          
002300         10  RM-LAST-UPD-DATE  PIC 9(08).                                 
002400         10  RM-LAST-UPD-USER  PIC X(08).                                 
002500     05  FILLER                PIC X(15).                                 
