000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKBUTL0.                                                    
000300 AUTHOR.      K. PAPADOPOULOS.                                            
000400 INSTALLATION. BULL HELLAS - TKB PROJECT.                                 
000500 DATE-WRITTEN. JANUARY 1992.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.    UNCLASSIFIED.                                               
000800*****************************************************************         
000900*    PROGRAM      :  TKBUTL0                                              
001000*    DESCRIPTION     :  COMMON KEY/DATE UTILITY SUBPROGRAM FOR            
001100*                        THE TKB SCHEDULING SUITE.  DISPATCHED BY         
001200*                        LK-FUNCTION-CODE, PLAIN STATIC CALL, NO          
001300*                        FILES OF ITS OWN.                                
001400*-------------------------------------------------------------            
001500*    CHANGE LOG                                                           
001600*-------------------------------------------------------------            
001700*    DATE       BY   REQUEST    DESCRIPTION                               
001800*    ---------- ---- ---------- --------------------------------          
001900*    1992-01-20 TST  TKB-0008   ORIGINAL - BLDKEY/PARSKEY ONLY            
002000*    1992-03-02 TST  TKB-0011   ADDED BLDRCD (ROOM-CODE FORMAT)           
002100*    1994-09-03 TST  TKB-0037   ADDED RESLACY (ACADEMIC YEAR)             
002200*    1996-02-14 TST  TKB-0064   NOTE KEYWORD TABLE MOVED HERE             
002300*    1998-10-30 KPA  TKB-Y2K3   Y2K - 4-DIGIT YEAR IN RESLACY             
002400*    1999-01-11 KPA  TKB-Y2K3   Y2K REGRESSION FIX - CENTURY MATH         
002500*    2001-05-09 KPA  TKB-0089   ENTRY TIDY-UP, NO LOGIC CHANGE            
002600*    2004-11-02 NDT  TKB-0114   COMMENTS REFRESHED FOR AUDIT              
002700*****************************************************************         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER.  IBM-AT.                                                
003100 OBJECT-COMPUTER.  IBM-AT.                                                
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     UPSI-0 IS UTL-TRACE-SWITCH                                           
003500         ON STATUS IS UTL-TRACE-ON                                        
003600         OFF STATUS IS UTL-TRACE-OFF.                                     
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100 WORKING-STORAGE SECTION.                                                 
004200*--------------------------------------------------------------*          
004300*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD                 
004400*--------------------------------------------------------------*          
004500 77  UTL-SUB1                  PIC 9(02) COMP.                            
004600 77  UTL-SUB2                  PIC 9(02) COMP.                            
004700 77  UTL-MONTH-NUM             PIC 9(02) COMP.                            
004800 77  UTL-YEAR-NUM              PIC 9(04) COMP.                            
004900 77  UTL-YEAR-NUM-1            PIC 9(04) COMP.                            
005000*--------------------------------------------------------------*          
005100*    SWITCHES                                                             
005200*--------------------------------------------------------------*          
005300 77  UTL-BLANK-SW              PIC X(01) VALUE "N".                       
005400     88  UTL-IS-BLANK                    VALUE "Y".                       
005500     88  UTL-NOT-BLANK                   VALUE "N".                       
005600*--------------------------------------------------------------*          
005700*    DATE-OF-RUN WORK AREA (ACCEPT FROM DATE IDIOM)                       
005800*--------------------------------------------------------------*          
005900 01  UTL-SYS-DATE.                                                        
006000     05  UTL-SYS-YY            PIC 9(02).                                 
006100     05  UTL-SYS-MM            PIC 9(02).                                 
006200     05  UTL-SYS-DD            PIC 9(02).                                 
006300 01  UTL-SYS-DATE-X REDEFINES UTL-SYS-DATE.                               
006400     05  UTL-SYS-DATE-NUM      PIC 9(06).                                 
006500*--------------------------------------------------------------*          
006600*    NOTE-KEYWORD TABLE (LOWER-CASED MATCH LIST FOR ROOM NOTE)            
006700*--------------------------------------------------------------*          
006800 01  UTL-KEYWORD-LIST.                                                    
006900     05  FILLER                PIC X(14) VALUE "nt            ".          
007000     05  FILLER                PIC X(14) VALUE "phong hoc ta  ".          
007100     05  FILLER                PIC X(14) VALUE "lop clc       ".          
007200     05  FILLER                PIC X(14) VALUE "lop clc 2024  ".          
007300     05  FILLER                PIC X(14) VALUE "2024          ".          
007400 01  UTL-KEYWORD-TABLE REDEFINES UTL-KEYWORD-LIST.                        
007500     05  UTL-KEYWORD           PIC X(14) OCCURS 5 TIMES.                  
007600 01  UTL-BUILT-KEY             PIC X(46).                                 
007700 01  UTL-BUILT-KEY-X REDEFINES UTL-BUILT-KEY.                             
007800     05  UTL-BK-ROOM           PIC X(20).                                 
007900     05  UTL-BK-BAR-1          PIC X(01).                                 
008000     05  UTL-BK-DAY            PIC 9(01).                                 
008100     05  UTL-BK-BAR-2          PIC X(01).                                 
008200     05  UTL-BK-KIP            PIC 9(01).                                 
008300     05  FILLER                PIC X(22).                                 
008400*--------------------------------------------------------------*          
008500 LINKAGE SECTION.                                                         
008600 01  UTL-PARM.                                                            
008700     05  UTL-FUNCTION-CODE     PIC X(06).                                 
008800         88  UTL-FN-BLDKEY            VALUE "BLDKEY".                     
008900         88  UTL-FN-PARSKEY           VALUE "PARSKEY".                    
009000         88  UTL-FN-BLDRCD            VALUE "BLDRCD".                     
009100         88  UTL-FN-RESLACY           VALUE "RESLACY".                    
009200     05  UTL-ROOM-CODE         PIC X(20).                                 
009300     05  UTL-DAY-OF-WEEK       PIC 9(01).                                 
009400     05  UTL-KIP               PIC 9(01).                                 
009500     05  UTL-OCC-KEY           PIC X(46).                                 
009600     05  UTL-ROOM-NAME         PIC X(20).                                 
009700     05  UTL-BUILDING          PIC X(20).                                 
009800     05  UTL-ACAD-YEAR-IN      PIC X(09).                                 
009900     05  UTL-ACAD-YEAR-OUT     PIC X(09).                                 
010000     05  UTL-RETURN-CODE       PIC 9(02).                                 
010100         88  UTL-RC-OK                VALUE 00.                           
010200         88  UTL-RC-BAD-FUNC          VALUE 99.                           
010300 PROCEDURE DIVISION USING UTL-PARM.                                       
010400*--------------------------------------------------------------*          
010500*    0000-MAIN-DISPATCH-THRU-0000-EXIT                                    
010600*    DISPATCHES ON LK-FUNCTION-CODE, SAME EVALUATE-ON-A-CODE              
010700*    STYLE THIS SHOP USES FOR ANY MULTI-FUNCTION UTILITY.                 
010800*--------------------------------------------------------------*          
010900 0000-MAIN-DISPATCH.                                                      
011000     MOVE 00 TO UTL-RETURN-CODE.                                          
011100     EVALUATE TRUE                                                        
011200         WHEN UTL-FN-BLDKEY                                               
011300             PERFORM 0100-BUILD-OCC-KEY THRU 0100-EXIT                    
011400         WHEN UTL-FN-PARSKEY                                              
011500             PERFORM 0200-PARSE-OCC-KEY THRU 0200-EXIT                    
011600         WHEN UTL-FN-BLDRCD                                               
011700             PERFORM 0300-BUILD-ROOM-CODE THRU 0300-EXIT                  
011800         WHEN UTL-FN-RESLACY                                              
011900             PERFORM 0400-RESOLVE-ACAD-YEAR THRU 0400-EXIT                
012000         WHEN OTHER                                                       
012100             MOVE 99 TO UTL-RETURN-CODE                                   
012200     END-EVALUATE.                                                        
012300 0000-EXIT.                                                               
012400     GOBACK.                                                              
012500*--------------------------------------------------------------*          
012600*    0100-BUILD-OCC-KEY-THRU-EXIT                                         
012700*    BUILDS "ROOM-CODE|DAY-OF-WEEK|KIP" PER ROOMOCCUPANCYUTILS.           
012800*--------------------------------------------------------------*          
012900 0100-BUILD-OCC-KEY.                                                      
013000     MOVE SPACES           TO UTL-BUILT-KEY.                              
013100     MOVE UTL-ROOM-CODE    TO UTL-BK-ROOM.                                
013200     MOVE "|"              TO UTL-BK-BAR-1.                               
013300     MOVE UTL-DAY-OF-WEEK  TO UTL-BK-DAY.                                 
013400     MOVE "|"              TO UTL-BK-BAR-2.                               
013500     MOVE UTL-KIP          TO UTL-BK-KIP.                                 
013600     MOVE UTL-BUILT-KEY    TO UTL-OCC-KEY.                                
013700 0100-EXIT.                                                               
013800     EXIT.                                                                
013900*--------------------------------------------------------------*          
014000*    0200-PARSE-OCC-KEY-THRU-EXIT                                         
014100*    REVERSE OF 0100 - SPLITS UTL-OCC-KEY BACK INTO COMPONENTS.           
014200*--------------------------------------------------------------*          
014300 0200-PARSE-OCC-KEY.                                                      
014400     MOVE UTL-OCC-KEY      TO UTL-BUILT-KEY.                              
014500     MOVE UTL-BK-ROOM      TO UTL-ROOM-CODE.                              
014600     MOVE UTL-BK-DAY       TO UTL-DAY-OF-WEEK.                            
014700     MOVE UTL-BK-KIP       TO UTL-KIP.                                    
014800 0200-EXIT.                                                               
014900     EXIT.                                                                
015000*--------------------------------------------------------------*          
015100*    0300-BUILD-ROOM-CODE-THRU-EXIT                                       
015200*    BUILDS "<NAME>-<BUILDING>" DISPLAY ROOM CODE.                        
015300*--------------------------------------------------------------*          
015400 0300-BUILD-ROOM-CODE.                                                    
015500     MOVE SPACES TO UTL-ROOM-CODE.                                        
015600     STRING UTL-ROOM-NAME DELIMITED BY SPACE                              
015700            "-"           DELIMITED BY SIZE                               
015800            UTL-BUILDING   DELIMITED BY SPACE                             
015900            INTO UTL-ROOM-CODE                                            
016000     END-STRING.                                                          
016100 0300-EXIT.                                                               
016200     EXIT.                                                                
016300*--------------------------------------------------------------*          
016400*    0400-RESOLVE-ACAD-YEAR-THRU-EXIT                                     
016500*    IF UTL-ACAD-YEAR-IN IS NON-BLANK, PASS IT THROUGH UNCHANGED.         
016600*    OTHERWISE DERIVE "Y-(Y+1)" FROM TODAY'S DATE - ACADEMIC YEAR         
016700*    STARTS IN MONTH 8 (AUGUST) PER ACADEMICYEARUTILS.                    
016800*--------------------------------------------------------------*          
016900 0400-RESOLVE-ACAD-YEAR.                                                  
017000     IF UTL-ACAD-YEAR-IN NOT = SPACES                                     
017100         MOVE UTL-ACAD-YEAR-IN TO UTL-ACAD-YEAR-OUT                       
017200         GO TO 0400-EXIT                                                  
017300     END-IF.                                                              
017400     ACCEPT UTL-SYS-DATE FROM DATE.                                       
017500     MOVE UTL-SYS-MM TO UTL-MONTH-NUM.                                    
017600     IF UTL-SYS-YY < 70                                                   
017700         COMPUTE UTL-YEAR-NUM = 2000 + UTL-SYS-YY                         
017800     ELSE                                                                 
017900         COMPUTE UTL-YEAR-NUM = 1900 + UTL-SYS-YY                         
018000     END-IF.                                                              
018100     IF UTL-MONTH-NUM < 8                                                 
018200         SUBTRACT 1 FROM UTL-YEAR-NUM                                     
018300     END-IF.                                                              
018400     COMPUTE UTL-YEAR-NUM-1 = UTL-YEAR-NUM + 1.                           
018500     MOVE SPACES TO UTL-ACAD-YEAR-OUT.                                    
018600     STRING UTL-YEAR-NUM   DELIMITED BY SIZE                              
018700            "-"            DELIMITED BY SIZE                              
018800            UTL-YEAR-NUM-1 DELIMITED BY SIZE                              
018900            INTO UTL-ACAD-YEAR-OUT                                        
019000     END-STRING.                                                          
019100 0400-EXIT.                                                               
019200     EXIT.                                                                
