000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKBCOMM0.                                                   
000300 AUTHOR.      T. TEMERZIDIS.                                              
000400 INSTALLATION. BULL HELLAS - TKB PROJECT.                                 
000500 DATE-WRITTEN. MARCH 1992.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.    UNCLASSIFIED.                                               
000800*****************************************************************         
000900*    PROGRAM      :  TKBCOMM0                                             
001000*    DESCRIPTION  :  COMMIT STEP FOR THE TIMETABLE SCHEDULING             
001100*                     BATCH.  RUN AS A SEPARATE STEP, AFTER THE           
001200*                     OPERATOR HAS REVIEWED A TKBSKED0 DRY RUN            
001300*                     AND DECIDED TO ACCEPT IT.  MERGES THE RUN'S         
001400*                     NEWKEYS-FILE INTO THE COMMITTED OCCUPIED-           
001500*                     ROOMS-FILE (SET UNION, DE-DUPLICATED) AND           
001600*                     COPIES THE RUN'S NEWCURSOR-FILE VALUE OVER          
001700*                     LAST-SLOT-IDX-FILE.  A RUN WITH NO NEW KEYS         
001800*                     IS A NO-OP - NEITHER FILE IS TOUCHED, ONLY          
001900*                     A WARNING IS LOGGED.                                
002000*-------------------------------------------------------------            
002100*    CHANGE LOG                                                           
002200*-------------------------------------------------------------            
002300*    DATE       BY   REQUEST    DESCRIPTION                               
002400*    ---------- ---- ---------- --------------------------------          
002500*    1992-03-02 TST  TKB-0011   ORIGINAL - CURSOR COMMIT ONLY             
002600*    1992-11-18 TST  TKB-0019   ADDED OCCUPIED-SET MERGE/DEDUP            
002700*    1998-10-30 KPA  TKB-Y2K3   Y2K REVIEW - NO DATE FIELDS, N/C          
002800*    2001-05-09 TST  TKB-0089   SPLIT OUT AS ITS OWN BATCH STEP,          
002900*                                TKBSKED0 NO LONGER CALLS THIS            
003000*                                INLINE - SEE TKB-0089 THERE TOO          
003100*    2004-11-02 NDT  TKB-0114   COMMENTS REFRESHED FOR AUDIT              
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.  IBM-AT.                                                
003600 OBJECT-COMPUTER.  IBM-AT.                                                
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     UPSI-0 IS CM-TRACE-SWITCH                                            
004000         ON STATUS IS CM-TRACE-ON                                         
004100         OFF STATUS IS CM-TRACE-OFF.                                      
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT NEWKEYS-FILE       ASSIGN TO "TKBNEWKY"                       
004500            ORGANIZATION IS LINE SEQUENTIAL                               
004600            FILE STATUS IS CM-NEWK-STAT.                                  
004700     SELECT NEWCURSOR-FILE     ASSIGN TO "TKBNEWCR"                       
004800            ORGANIZATION IS LINE SEQUENTIAL                               
004900            FILE STATUS IS CM-NEWC-STAT.                                  
005000     SELECT OCCUPIED-ROOMS-FILE ASSIGN TO "TKBOCCIN"                      
005100            ORGANIZATION IS LINE SEQUENTIAL                               
005200            FILE STATUS IS CM-OCC-STAT.                                   
005300     SELECT LAST-SLOT-IDX-FILE ASSIGN TO "TKBCURIN"                       
005400            ORGANIZATION IS LINE SEQUENTIAL                               
005500            FILE STATUS IS CM-CUR-STAT.                                   
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  NEWKEYS-FILE                                                         
005900     LABEL RECORDS ARE STANDARD.                                          
006000 01  NEWKEY-REC.                                                          
006100     05  NWK-ROOM-CODE         PIC X(20).                                 
006200     05  NWK-DELIM-1           PIC X(01).                                 
006300     05  NWK-DAY-OF-WEEK       PIC 9(01).                                 
006400     05  NWK-DELIM-2           PIC X(01).                                 
006500     05  NWK-KIP               PIC 9(01).                                 
006600     05  FILLER                PIC X(36).                                 
006700 FD  NEWCURSOR-FILE                                                       
006800     LABEL RECORDS ARE STANDARD.                                          
006900 01  NEWCUR-REC.                                                          
007000     05  NWC-VALUE             PIC S9(04).                                
007100     05  FILLER                PIC X(40).                                 
007200 FD  OCCUPIED-ROOMS-FILE                                                  
007300     LABEL RECORDS ARE STANDARD.                                          
007400     COPY OCCKEY.                                                         
007500 FD  LAST-SLOT-IDX-FILE                                                   
007600     LABEL RECORDS ARE STANDARD.                                          
007700 01  CUR-REC.                                                             
007800     05  CUR-VALUE             PIC S9(04).                                
007900     05  FILLER                PIC X(40).                                 
008000 WORKING-STORAGE SECTION.                                                 
008100*--------------------------------------------------------------*          
008200*    FILE STATUS BYTES                                                    
008300*--------------------------------------------------------------*          
008400 01  CM-FILE-STATUSES.                                                    
008500     05  CM-NEWK-STAT          PIC X(02).                                 
008600     05  CM-NEWC-STAT          PIC X(02).                                 
008700     05  CM-OCC-STAT           PIC X(02).                                 
008800     05  CM-CUR-STAT           PIC X(02).                                 
008900 01  CM-FILE-STATUSES-X REDEFINES CM-FILE-STATUSES.                       
009000     05  CM-STAT-ENTRY         PIC X(02) OCCURS 4 TIMES.                  
009100*--------------------------------------------------------------*          
009200*    SWITCHES                                                             
009300*--------------------------------------------------------------*          
009400 01  CM-SWITCHES.                                                         
009500     05  CM-EOF-SW             PIC X(01) VALUE "N".                       
009600         88  CM-EOF                     VALUE "Y".                        
009700     05  CM-FOUND-SW           PIC X(01) VALUE "N".                       
009800         88  CM-KEY-FOUND                VALUE "Y".                       
009900*--------------------------------------------------------------*          
010000*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD                 
010100*--------------------------------------------------------------*          
010200 77  CM-NEWKEY-COUNT           PIC 9(05) COMP VALUE ZERO.                 
010300 77  CM-NEWKEY-SUB             PIC 9(05) COMP VALUE ZERO.                 
010400 77  CM-OCC-COUNT              PIC 9(05) COMP VALUE ZERO.                 
010500 77  CM-OCC-SUB                PIC 9(05) COMP VALUE ZERO.                 
010600 77  CM-OCC-SCAN               PIC 9(05) COMP VALUE ZERO.                 
010700 77  CM-ADDED-COUNT            PIC 9(05) COMP VALUE ZERO.                 
010800 77  CM-CURSOR-VALUE           PIC S9(04) COMP VALUE ZERO.                
010900*--------------------------------------------------------------*          
011000*    OCCUPIED-SET AND NEW-KEY WORK TABLES - SAME 46-BYTE KEY              
011100*    VIEW TKBSKED0 USES (MA-PHONG|DAY|KIP, FILLER DROPPED ON              
011200*    MOVE).                                                               
011300*--------------------------------------------------------------*          
011400 01  CM-OCC-TABLE.                                                        
011500     05  CM-OCC-ENTRY          PIC X(46) OCCURS 5000 TIMES.               
011600 01  CM-NEWKEY-TABLE.                                                     
011700     05  CM-NEWKEY-ENTRY       PIC X(46) OCCURS 2000 TIMES.               
011800*--------------------------------------------------------------*          
011900*    SAMPLE-KEY SPLIT VIEW - LAST KEY MERGED THIS RUN, KEPT FOR           
012000*    THE AUDIT LINE IN 0400-LOG-COMMIT.                                   
012100*--------------------------------------------------------------*          
012200 01  CM-SAMPLE-KEY-WORK         PIC X(46) VALUE SPACES.                   
012300 01  CM-SAMPLE-KEY-WORK-X REDEFINES CM-SAMPLE-KEY-WORK.                   
012400     05  CM-SAMPLE-ROOM        PIC X(20).                                 
012500     05  FILLER                PIC X(01).                                 
012600     05  CM-SAMPLE-DAY         PIC 9(01).                                 
012700     05  FILLER                PIC X(01).                                 
012800     05  CM-SAMPLE-KIP         PIC 9(01).                                 
012900     05  FILLER                PIC X(22).                                 
013000*--------------------------------------------------------------*          
013100*    RUN-DATE WORK AREA (ACCEPT FROM DATE IDIOM, PER TKBUTL0)             
013200*--------------------------------------------------------------*          
013300 01  CM-SYS-DATE.                                                         
013400     05  CM-SYS-YY             PIC 9(02).                                 
013500     05  CM-SYS-MM             PIC 9(02).                                 
013600     05  CM-SYS-DD             PIC 9(02).                                 
013700 01  CM-SYS-DATE-X REDEFINES CM-SYS-DATE.                                 
013800     05  CM-SYS-DATE-NUM       PIC 9(06).                                 
013900 PROCEDURE DIVISION.                                                      
014000*--------------------------------------------------------------*          
014100*    0000-MAIN-DRIVE-THRU-EXIT                                            
014200*    LOADS NEWKEYS-FILE FIRST - IF IT IS EMPTY THE WHOLE COMMIT           
014300*    IS A NO-OP, SO OCCUPIED-ROOMS-FILE AND LAST-SLOT-IDX-FILE            
014400*    ARE NEVER EVEN OPENED FOR OUTPUT.                                    
014500*--------------------------------------------------------------*          
014600 0000-MAIN-DRIVE.                                                         
014700     PERFORM 0100-LOAD-NEWKEYS THRU 0100-EXIT.                            
014800     IF CM-NEWKEY-COUNT = ZERO                                            
014900         PERFORM 0450-LOG-NOOP THRU 0450-EXIT                             
015000     ELSE                                                                 
015100         PERFORM 0200-MERGE-OCCUPIED THRU 0200-EXIT                       
015200         PERFORM 0300-COMMIT-CURSOR THRU 0300-EXIT                        
015300         PERFORM 0400-LOG-COMMIT THRU 0400-EXIT                           
015400     END-IF.                                                              
015500     STOP RUN.                                                            
015600 0000-EXIT.                                                               
015700     EXIT.                                                                
015800*--------------------------------------------------------------*          
015900*    0100-LOAD-NEWKEYS-THRU-EXIT                                          
016000*    READS NEWKEYS-FILE (WRITTEN BY THE TKBSKED0 DRY RUN BEING            
016100*    COMMITTED) INTO CM-NEWKEY-TABLE.  FILE-STATUS 10/"AT END"            
016200*    ON THE VERY FIRST READ MEANS THE RUN PRODUCED NO NEW KEYS -          
016300*    TREATED THE SAME AS A MISSING OR EMPTY WORK FILE.                    
016400*--------------------------------------------------------------*          
016500 0100-LOAD-NEWKEYS.                                                       
016600     MOVE ZERO TO CM-NEWKEY-COUNT.                                        
016700     MOVE "N" TO CM-EOF-SW.                                               
016800     OPEN INPUT NEWKEYS-FILE.                                             
016900     IF CM-NEWK-STAT NOT = "00"                                           
017000         MOVE "Y" TO CM-EOF-SW                                            
017100         GO TO 0100-EXIT                                                  
017200     END-IF.                                                              
017300     READ NEWKEYS-FILE                                                    
017400         AT END                                                           
017500             MOVE "Y" TO CM-EOF-SW                                        
017600     END-READ.                                                            
017700     PERFORM 0101-LOAD-ONE-NEWKEY THRU 0101-EXIT                          
017800         UNTIL CM-EOF.                                                    
017900     CLOSE NEWKEYS-FILE.                                                  
018000 0100-EXIT.                                                               
018100     EXIT.                                                                
018200*--------------------------------------------------------------*          
018300 0101-LOAD-ONE-NEWKEY.                                                    
018400     ADD 1 TO CM-NEWKEY-COUNT.                                            
018500     MOVE NEWKEY-REC TO CM-NEWKEY-ENTRY (CM-NEWKEY-COUNT).                
018600     READ NEWKEYS-FILE                                                    
018700         AT END                                                           
018800             MOVE "Y" TO CM-EOF-SW                                        
018900     END-READ.                                                            
019000 0101-EXIT.                                                               
019100     EXIT.                                                                
019200*--------------------------------------------------------------*          
019300*    0200-MERGE-OCCUPIED-THRU-EXIT                                        
019400*    LOADS THE COMMITTED OCCUPIED SET, UNIONS IN THIS RUN'S NEW           
019500*    KEYS (DE-DUPLICATED) AND REWRITES OCCUPIED-ROOMS-FILE WHOLE.         
019600*--------------------------------------------------------------*          
019700 0200-MERGE-OCCUPIED.                                                     
019800     PERFORM 0210-LOAD-OCCUPIED-SET THRU 0210-EXIT.                       
019900     MOVE ZERO TO CM-ADDED-COUNT.                                         
020000     PERFORM 0220-ADD-ONE-NEWKEY THRU 0220-EXIT                           
020100         VARYING CM-NEWKEY-SUB FROM 1 BY 1                                
020200         UNTIL CM-NEWKEY-SUB > CM-NEWKEY-COUNT.                           
020300     PERFORM 0230-REWRITE-OCCUPIED THRU 0230-EXIT.                        
020400 0200-EXIT.                                                               
020500     EXIT.                                                                
020600*--------------------------------------------------------------*          
020700 0210-LOAD-OCCUPIED-SET.                                                  
020800     MOVE ZERO TO CM-OCC-COUNT.                                           
020900     MOVE "N" TO CM-EOF-SW.                                               
021000     OPEN INPUT OCCUPIED-ROOMS-FILE.                                      
021100     IF CM-OCC-STAT NOT = "00"                                            
021200         GO TO 0210-EXIT                                                  
021300     END-IF.                                                              
021400     READ OCCUPIED-ROOMS-FILE                                             
021500         AT END                                                           
021600             MOVE "Y" TO CM-EOF-SW                                        
021700     END-READ.                                                            
021800     PERFORM 0211-LOAD-ONE-OCC-ROW THRU 0211-EXIT                         
021900         UNTIL CM-EOF.                                                    
022000     CLOSE OCCUPIED-ROOMS-FILE.                                           
022100 0210-EXIT.                                                               
022200     EXIT.                                                                
022300*--------------------------------------------------------------*          
022400 0211-LOAD-ONE-OCC-ROW.                                                   
022500     ADD 1 TO CM-OCC-COUNT.                                               
022600     MOVE OCC-KEY-REC TO CM-OCC-ENTRY (CM-OCC-COUNT).                     
022700     READ OCCUPIED-ROOMS-FILE                                             
022800         AT END                                                           
022900             MOVE "Y" TO CM-EOF-SW                                        
023000     END-READ.                                                            
023100 0211-EXIT.                                                               
023200     EXIT.                                                                
023300*--------------------------------------------------------------*          
023400*    0220-ADD-ONE-NEWKEY-THRU-EXIT                                        
023500*    DE-DUP AGAINST THE SET LOADED SO FAR BEFORE APPENDING -              
023600*    CM-OCC-SCAN IS THE LOOP-CONTROL FIELD, KEPT SEPARATE FROM            
023700*    CM-OCC-COUNT SO THE APPEND BELOW IS NOT THROWN OFF BY THE            
023800*    VARYING INCREMENT (SAME SAFE-INDEX HABIT AS TKBSKED0 0323).          
023900*--------------------------------------------------------------*          
024000 0220-ADD-ONE-NEWKEY.                                                     
024100     MOVE "N" TO CM-FOUND-SW.                                             
024200     PERFORM 0221-TEST-ONE-OCC-ROW THRU 0221-EXIT                         
024300         VARYING CM-OCC-SCAN FROM 1 BY 1                                  
024400         UNTIL CM-OCC-SCAN > CM-OCC-COUNT                                 
024500            OR CM-KEY-FOUND.                                              
024600     IF CM-KEY-FOUND                                                      
024700         GO TO 0220-EXIT                                                  
024800     END-IF.                                                              
024900     ADD 1 TO CM-OCC-COUNT.                                               
025000     ADD 1 TO CM-ADDED-COUNT.                                             
025100     MOVE CM-NEWKEY-ENTRY (CM-NEWKEY-SUB)                                 
025200         TO CM-OCC-ENTRY (CM-OCC-COUNT).                                  
025300     MOVE CM-NEWKEY-ENTRY (CM-NEWKEY-SUB) TO CM-SAMPLE-KEY-WORK.          
025400 0220-EXIT.                                                               
025500     EXIT.                                                                
025600*--------------------------------------------------------------*          
025700 0221-TEST-ONE-OCC-ROW.                                                   
025800     IF CM-OCC-ENTRY (CM-OCC-SCAN)                                        
025900           = CM-NEWKEY-ENTRY (CM-NEWKEY-SUB)                              
026000         MOVE "Y" TO CM-FOUND-SW                                          
026100     END-IF.                                                              
026200 0221-EXIT.                                                               
026300     EXIT.                                                                
026400*--------------------------------------------------------------*          
026500 0230-REWRITE-OCCUPIED.                                                   
026600     OPEN OUTPUT OCCUPIED-ROOMS-FILE.                                     
026700     PERFORM 0231-WRITE-ONE-OCC-ROW THRU 0231-EXIT                        
026800         VARYING CM-OCC-SUB FROM 1 BY 1                                   
026900         UNTIL CM-OCC-SUB > CM-OCC-COUNT.                                 
027000     CLOSE OCCUPIED-ROOMS-FILE.                                           
027100 0230-EXIT.                                                               
027200     EXIT.                                                                
027300*--------------------------------------------------------------*          
027400 0231-WRITE-ONE-OCC-ROW.                                                  
027500     MOVE SPACES TO OCC-KEY-REC.                                          
027600     MOVE CM-OCC-ENTRY (CM-OCC-SUB) TO OCC-KEY-REC.                       
027700     WRITE OCC-KEY-REC.                                                   
027800 0231-EXIT.                                                               
027900     EXIT.                                                                
028000*--------------------------------------------------------------*          
028100*    0300-COMMIT-CURSOR-THRU-EXIT                                         
028200*    COPIES THIS RUN'S NEWCURSOR-FILE VALUE OVER LAST-SLOT-IDX-           
028300*    FILE.  ONE RECORD EACH, NO TABLE NEEDED.                             
028400*--------------------------------------------------------------*          
028500 0300-COMMIT-CURSOR.                                                      
028600     MOVE ZERO TO CM-CURSOR-VALUE.                                        
028700     OPEN INPUT NEWCURSOR-FILE.                                           
028800     IF CM-NEWC-STAT NOT = "00"                                           
028900         CLOSE NEWCURSOR-FILE                                             
029000         GO TO 0300-EXIT                                                  
029100     END-IF.                                                              
029200     READ NEWCURSOR-FILE                                                  
029300         AT END                                                           
029400             MOVE ZERO TO CM-CURSOR-VALUE                                 
029500     NOT AT END                                                           
029600             MOVE NWC-VALUE TO CM-CURSOR-VALUE                            
029700     END-READ.                                                            
029800     CLOSE NEWCURSOR-FILE.                                                
029900     OPEN OUTPUT LAST-SLOT-IDX-FILE.                                      
030000     MOVE CM-CURSOR-VALUE TO CUR-VALUE.                                   
030100     MOVE SPACES TO FILLER OF CUR-REC.                                    
030200     WRITE CUR-REC.                                                       
030300     CLOSE LAST-SLOT-IDX-FILE.                                            
030400 0300-EXIT.                                                               
030500     EXIT.                                                                
030600*--------------------------------------------------------------*          
030700*    0400-LOG-COMMIT-THRU-EXIT                                            
030800*    AUDIT TRAIL FOR THE OPERATOR'S RUN LOG - SAME DISPLAY HABIT          
030900*    AS TKBSKED0'S OWN RUN-TOTALS PARAGRAPH.                              
031000*--------------------------------------------------------------*          
031100 0400-LOG-COMMIT.                                                         
031200     ACCEPT CM-SYS-DATE FROM DATE.                                        
031300     DISPLAY "TKBCOMM0 - COMMIT RUN DATE  = " CM-SYS-DATE-NUM.            
031400     DISPLAY "TKBCOMM0 - NEW KEYS READ    = " CM-NEWKEY-COUNT.            
031500     DISPLAY "TKBCOMM0 - KEYS ADDED       = " CM-ADDED-COUNT.             
031600     DISPLAY "TKBCOMM0 - OCC SET SIZE NOW = " CM-OCC-COUNT.               
031700     DISPLAY "TKBCOMM0 - NEW CURSOR VALUE = " CM-CURSOR-VALUE.            
031800     DISPLAY "TKBCOMM0 - SAMPLE KEY ROOM  = " CM-SAMPLE-ROOM.             
031900     DISPLAY "TKBCOMM0 - SAMPLE KEY DAY   = " CM-SAMPLE-DAY.              
032000     DISPLAY "TKBCOMM0 - SAMPLE KEY KIP   = " CM-SAMPLE-KIP.              
032100 0400-EXIT.                                                               
032200     EXIT.                                                                
032300*--------------------------------------------------------------*          
032400*    0450-LOG-NOOP-THRU-EXIT                                              
032500*    NEWKEYS-FILE WAS EMPTY - COMMIT SKIPPED, WARNING ONLY.               
032600*--------------------------------------------------------------*          
032700 0450-LOG-NOOP.                                                           
032800     ACCEPT CM-SYS-DATE FROM DATE.                                        
032900     DISPLAY "TKBCOMM0 - WARNING: NO NEW OCCUPIED KEYS THIS RUN".         
033000     DISPLAY "TKBCOMM0 - COMMIT SKIPPED, FILES LEFT UNCHANGED".           
033100     DISPLAY "TKBCOMM0 - RUN DATE         = " CM-SYS-DATE-NUM.            
033200 0450-EXIT.                                                               
033300     EXIT.                                                                
