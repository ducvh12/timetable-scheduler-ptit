000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKBCONF0.                                                   
000300 AUTHOR.      T. TEMERZIDIS.                                              
000400 INSTALLATION. BULL HELLAS - TKB PROJECT.                                 
000500 DATE-WRITTEN. AUGUST 1993.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.    UNCLASSIFIED.                                               
000800*****************************************************************         
000900*    PROGRAM      :  TKBCONF0                                             
001000*    DESCRIPTION  :  SCHEDULE CONFLICT DETECTION BATCH.  READS            
001100*                     THE BUILT ENTRY SET OFF TKB-ENTRY-FILE (ONE         
001200*                     ROW PER SCHEDULED MEETING, ALREADY EXPANDED         
001300*                     BY WEEK) AND REPORTS TWO KINDS OF CLASH -           
001400*                     THE SAME ROOM DOUBLE-BOOKED ON THE SAME             
001500*                     DAY/SHIFT/PERIOD BAND, AND THE SAME TEACHER         
001600*                     DOUBLE-BOOKED THE SAME WAY.  ON-LINE ROWS           
001700*                     ARE EXEMPT FROM THE ROOM CHECK SINCE THEY           
001800*                     DO NOT HOLD A PHYSICAL ROOM.  ROWS THAT             
001900*                     DIFFER ONLY BY WEEK ARE FOLDED INTO ONE             
002000*                     OUTPUT LINE WITH THE WEEK LIST CARRIED              
002100*                     ALONG.  RUN AS A SEPARATE STEP AFTER                
002200*                     TKBSKED0/TKBCOMM0, NOT PART OF THE DRY RUN.         
002300*-------------------------------------------------------------            
002400*    CHANGE LOG                                                           
002500*-------------------------------------------------------------            
002600*    DATE       BY   REQUEST    DESCRIPTION                               
002700*    ---------- ---- ---------- --------------------------------          
002800*    1993-08-30 TST  TKB-0005   ORIGINAL - ROOM CHECK ONLY                
002900*    1993-11-02 TST  TKB-0013   ADDED TEACHER-CLASH CHECK                 
003000*    1994-09-03 TST  TKB-0037   ON-LINE ROWS SKIP ROOM CHECK              
003100*    1996-02-14 TST  TKB-0064   WEEK-FOLDING GROUPING PASS ADDED          
003200*    1998-10-30 KPA  TKB-Y2K3   Y2K REVIEW - NO DATE FIELDS, N/C          
003300*    2001-05-09 KPA  TKB-0089   DEDUP WITHIN BUCKET BEFORE COUNT          
003400*    2004-11-02 NDT  TKB-0114   COMMENTS REFRESHED FOR AUDIT              
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.  IBM-AT.                                                
003900 OBJECT-COMPUTER.  IBM-AT.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     UPSI-0 IS CF-TRACE-SWITCH                                            
004300         ON STATUS IS CF-TRACE-ON                                         
004400         OFF STATUS IS CF-TRACE-OFF.                                      
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT TKB-ENTRY-FILE     ASSIGN TO "TKBENTIN"                       
004800            ORGANIZATION IS LINE SEQUENTIAL                               
004900            FILE STATUS IS CF-ENT-STAT.                                   
005000     SELECT CONFLICT-OUTPUT-FILE ASSIGN TO "TKBCNFOT"                     
005100            ORGANIZATION IS LINE SEQUENTIAL                               
005200            FILE STATUS IS CF-OUT-STAT.                                   
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  TKB-ENTRY-FILE                                                       
005600     LABEL RECORDS ARE STANDARD.                                          
005700     COPY TKBENT.                                                         
005800 FD  CONFLICT-OUTPUT-FILE                                                 
005900     LABEL RECORDS ARE STANDARD.                                          
006000     COPY CONFREC.                                                        
006100 WORKING-STORAGE SECTION.                                                 
006200*--------------------------------------------------------------*          
006300*    FILE STATUS BYTES                                                    
006400*--------------------------------------------------------------*          
006500 01  CF-FILE-STATUSES.                                                    
006600     05  CF-ENT-STAT           PIC X(02).                                 
006700     05  CF-OUT-STAT           PIC X(02).                                 
006800 01  CF-FILE-STATUSES-X REDEFINES CF-FILE-STATUSES.                       
006900     05  CF-STAT-ENTRY         PIC X(02) OCCURS 2 TIMES.                  
007000*--------------------------------------------------------------*          
007100*    SWITCHES                                                             
007200*--------------------------------------------------------------*          
007300 01  CF-SWITCHES.                                                         
007400     05  CF-EOF-SW             PIC X(01) VALUE "N".                       
007500         88  CF-EOF                   VALUE "Y".                          
007600     05  CF-FOUND-SW           PIC X(01) VALUE "N".                       
007700         88  CF-MATCH-FOUND           VALUE "Y".                          
007800*--------------------------------------------------------------*          
007900*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD                 
008000*--------------------------------------------------------------*          
008100 77  CF-ENT-COUNT              PIC 9(04) COMP VALUE ZERO.                 
008200 77  CF-ENT-SUB                PIC 9(04) COMP VALUE ZERO.                 
008300 77  CF-RB-COUNT               PIC 9(04) COMP VALUE ZERO.                 
008400 77  CF-RB-SUB                 PIC 9(04) COMP VALUE ZERO.                 
008500 77  CF-RB-SCAN                PIC 9(04) COMP VALUE ZERO.                 
008600 77  CF-RBD-SUB                PIC 9(02) COMP VALUE ZERO.                 
008700 77  CF-TB-COUNT               PIC 9(04) COMP VALUE ZERO.                 
008800 77  CF-TB-SUB                 PIC 9(04) COMP VALUE ZERO.                 
008900 77  CF-TB-SCAN                PIC 9(04) COMP VALUE ZERO.                 
009000 77  CF-TBD-SUB                PIC 9(02) COMP VALUE ZERO.                 
009100 77  CF-RC-COUNT               PIC 9(04) COMP VALUE ZERO.                 
009200 77  CF-RC-SUB                 PIC 9(04) COMP VALUE ZERO.                 
009300 77  CF-RC-PEER-SUB            PIC 9(04) COMP VALUE ZERO.                 
009400 77  CF-TC-COUNT               PIC 9(04) COMP VALUE ZERO.                 
009500 77  CF-TC-SUB                 PIC 9(04) COMP VALUE ZERO.                 
009600 77  CF-TC-PEER-SUB            PIC 9(04) COMP VALUE ZERO.                 
009700 77  CF-RG-COUNT               PIC 9(04) COMP VALUE ZERO.                 
009800 77  CF-RG-SUB                 PIC 9(04) COMP VALUE ZERO.                 
009900 77  CF-TG-COUNT               PIC 9(04) COMP VALUE ZERO.                 
010000 77  CF-TG-SUB                 PIC 9(04) COMP VALUE ZERO.                 
010100 77  CF-GRP-ACCUM              PIC 9(05) COMP VALUE ZERO.                 
010200 77  CF-WEEK-SUB               PIC 9(02) COMP VALUE ZERO.                 
010300*--------------------------------------------------------------*          
010400*    ON-LINE KEYWORD CHECK WORK AREA - LOWER-CASED SUBJECT/ROOM           
010500*    TEXT SCANNED FOR "ONLINE", SAME HABIT AS TKBROOM0'S NOTE             
010600*    KEYWORD SCAN.                                                        
010700*--------------------------------------------------------------*          
010800 01  CF-ONLINE-TEXT            PIC X(120).                                
010900 01  CF-ONLINE-TEXT-X REDEFINES CF-ONLINE-TEXT.                           
011000     05  CF-ONLINE-CHAR        PIC X(01) OCCURS 120 TIMES.                
011100 77  CF-ONLINE-TALLY           PIC 9(03) COMP VALUE ZERO.                 
011200 01  CF-ALPHA-UPPER   PIC X(26) VALUE                                     
011300     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
011400 01  CF-ALPHA-LOWER   PIC X(26) VALUE                                     
011500     "abcdefghijklmnopqrstuvwxyz".                                        
011600*--------------------------------------------------------------*          
011700*    WHOLE ENTRY SET, LOADED ONCE.  CF-ONLINE-FLAGS RUNS PARALLEL         
011800*    TO CF-ENTRY-TABLE, ONE BYTE PER ROW - "Y" WHEN THE ROW'S             
011900*    ROOM OR SUBJECT TEXT CARRIES THE ON-LINE KEYWORD.                    
012000*--------------------------------------------------------------*          
012100 01  CF-ENTRY-TABLE.                                                      
012200     COPY TKBENT                                                          
012300         REPLACING ==01  TKB-ENTRY-REC==                                  
012400                BY ==05  CF-ENTRY-ROW OCCURS 3000 TIMES                   
012500                      INDEXED BY CF-ENT-IDX==                             
012600                   ==05== BY ==10==.                                      
012700 01  CF-ONLINE-FLAGS.                                                     
012800     05  CF-ONLINE-FLAG        PIC X(01) OCCURS 3000 TIMES.               
012900*--------------------------------------------------------------*          
013000*    ROOM-CLASH BUCKET TABLE - ONE ROW PER DISTINCT ROOM/SLOT-KEY         
013100*    SEEN SO FAR.  CF-RB-DEDUP-ROW HOLDS THE DISTINCT                     
013200*    SUBJECT/TEACHER PAIRS BOOKED INTO THAT BUCKET, TST'S FIX FOR         
013300*    TKB-0089 SO TWO IDENTICAL REQUESTS DO NOT DOUBLE-COUNT.              
013400*--------------------------------------------------------------*          
013500 01  CF-ROOM-BUCKET-TABLE.                                                
013600     05  CF-RB-ROW OCCURS 500 TIMES.                                      
013700         10  CF-RB-ROOM        PIC X(20).                                 
013800         10  CF-RB-SLOT-KEY    PIC X(40).                                 
013900         10  CF-RB-DED-COUNT   PIC 9(02) COMP VALUE ZERO.                 
014000         10  CF-RB-DEDUP-ROW OCCURS 50 TIMES.                             
014100             15  CF-RBD-SUBJECT    PIC X(20).                             
014200             15  CF-RBD-TEACHER    PIC X(20).                             
014300             15  CF-RBD-ENTRY-SUB  PIC 9(04) COMP.                        
014400*--------------------------------------------------------------*          
014500*    TEACHER-CLASH BUCKET TABLE - SAME SHAPE, KEYED BY TEACHER            
014600*    AND SLOT-KEY INSTEAD OF ROOM AND SLOT-KEY.  NOT FILTERED BY          
014700*    THE ON-LINE FLAG - A TEACHER CAN STILL ONLY BE IN ONE PLACE.         
014800*--------------------------------------------------------------*          
014900 01  CF-TEACH-BUCKET-TABLE.                                               
015000     05  CF-TB-ROW OCCURS 500 TIMES.                                      
015100         10  CF-TB-TEACHER-ID  PIC X(20).                                 
015200         10  CF-TB-TEACHER-NM  PIC X(100).                                
015300         10  CF-TB-SLOT-KEY    PIC X(40).                                 
015400         10  CF-TB-DED-COUNT   PIC 9(02) COMP VALUE ZERO.                 
015500         10  CF-TB-DEDUP-ROW OCCURS 50 TIMES.                             
015600             15  CF-TBD-SUBJECT    PIC X(20).                             
015700             15  CF-TBD-ROOM       PIC X(20).                             
015800             15  CF-TBD-ENTRY-SUB  PIC 9(04) COMP.                        
015900*--------------------------------------------------------------*          
016000*    ROOM CONFLICT TABLE - ONE ROW PER BUCKET THAT DEDUPED TO             
016100*    MORE THAN ONE DISTINCT BOOKING.  CF-RC-CONSUMED-SW IS SET BY         
016200*    THE GROUPING PASS AS EACH ROW IS FOLDED INTO A GROUP.                
016300*--------------------------------------------------------------*          
016400 01  CF-ROOM-CONFLICT-TABLE.                                              
016500     05  CF-RC-ROW OCCURS 500 TIMES.                                      
016600         10  CF-RC-KEY-ID      PIC X(20).                                 
016700         10  CF-RC-TEACHER-NM  PIC X(100).                                
016800         10  CF-RC-WEEK-LABEL  PIC X(10).                                 
016900         10  CF-RC-DAY-LABEL   PIC X(10).                                 
017000         10  CF-RC-SHIFT       PIC X(10).                                 
017100         10  CF-RC-START-PER   PIC X(04).                                 
017200         10  CF-RC-NUM-PER     PIC X(04).                                 
017300         10  CF-RC-ENTRY-CNT   PIC 9(03).                                 
017400         10  CF-RC-CONSUMED-SW PIC X(01) VALUE "N".                       
017500             88  CF-RC-IS-CONSUMED        VALUE "Y".                      
017600*--------------------------------------------------------------*          
017700*    TEACHER CONFLICT TABLE - SAME SHAPE AS CF-ROOM-CONFLICT-             
017900*--------------------------------------------------------------*          
018000 01  CF-TEACH-CONFLICT-TABLE.                                             
018100     05  CF-TC-ROW OCCURS 500 TIMES.                                      
018200         10  CF-TC-KEY-ID      PIC X(20).                                 
018300         10  CF-TC-TEACHER-NM  PIC X(100).                                
018400         10  CF-TC-WEEK-LABEL  PIC X(10).                                 
018500         10  CF-TC-DAY-LABEL   PIC X(10).                                 
018600         10  CF-TC-SHIFT       PIC X(10).                                 
018700         10  CF-TC-START-PER   PIC X(04).                                 
018800         10  CF-TC-NUM-PER     PIC X(04).                                 
018900         10  CF-TC-ENTRY-CNT   PIC 9(03).                                 
019000         10  CF-TC-CONSUMED-SW PIC X(01) VALUE "N".                       
019100             88  CF-TC-IS-CONSUMED        VALUE "Y".                      
019200*--------------------------------------------------------------*          
019300*    GROUPED OUTPUT TABLES - ONE ROW PER DISTINCT DAY/SHIFT/              
019400*    PERIOD PATTERN, WEEK LIST ACCUMULATED ACROSS ALL CONFLICT            
019500*    ROWS THAT SHARE THE PATTERN.                                         
019600*--------------------------------------------------------------*          
019700 01  CF-ROOM-GROUP-TABLE.                                                 
019800     05  CF-RG-ROW OCCURS 500 TIMES.                                      
019900         10  CF-RG-KEY-ID      PIC X(20).                                 
020000         10  CF-RG-TEACHER-NM  PIC X(100).                                
020100         10  CF-RG-DAY-LABEL   PIC X(10).                                 
020200         10  CF-RG-SHIFT       PIC X(10).                                 
020300         10  CF-RG-START-PER   PIC X(04).                                 
020400         10  CF-RG-NUM-PER     PIC X(04).                                 
020500         10  CF-RG-ENTRY-CNT   PIC 9(03).                                 
020600         10  CF-RG-LABEL-TXT   PIC X(10).                                 
020700         10  CF-RG-WEEK-CNT    PIC 9(02) COMP VALUE ZERO.                 
020800         10  CF-RG-WEEK-TABLE  PIC X(04) OCCURS 18 TIMES.                 
020900 01  CF-TEACH-GROUP-TABLE.                                                
021000     05  CF-TG-ROW OCCURS 500 TIMES.                                      
021100         10  CF-TG-KEY-ID      PIC X(20).                                 
021200         10  CF-TG-TEACHER-NM  PIC X(100).                                
021300         10  CF-TG-DAY-LABEL   PIC X(10).                                 
021400         10  CF-TG-SHIFT       PIC X(10).                                 
021500         10  CF-TG-START-PER   PIC X(04).                                 
021600         10  CF-TG-NUM-PER     PIC X(04).                                 
021700         10  CF-TG-ENTRY-CNT   PIC 9(03).                                 
021800         10  CF-TG-LABEL-TXT   PIC X(10).                                 
021900         10  CF-TG-WEEK-CNT    PIC 9(02) COMP VALUE ZERO.                 
022000         10  CF-TG-WEEK-TABLE  PIC X(04) OCCURS 18 TIMES.                 
022100*--------------------------------------------------------------*          
022200*    PATTERN-KEY WORK AREAS - BUILT FOR EACH SIDE OF A GROUPING           
022300*    COMPARE SO THE FIVE-FIELD MATCH TEST IS ONE COMPARE, NOT             
022400*    FIVE.  SAME HABIT AS TKBUTL0'S UTL-BUILT-KEY.                        
022500*--------------------------------------------------------------*          
022600 01  CF-PATTERN-KEY-A.                                                    
022700     05  CF-PKA-KEY-ID         PIC X(20).                                 
022800     05  CF-PKA-DAY-LABEL      PIC X(10).                                 
022900     05  CF-PKA-SHIFT          PIC X(10).                                 
023000     05  CF-PKA-START-PER      PIC X(04).                                 
023100     05  CF-PKA-NUM-PER        PIC X(04).                                 
023200 01  CF-PATTERN-KEY-A-X REDEFINES CF-PATTERN-KEY-A.                       
023300     05  CF-PKA-WHOLE          PIC X(48).                                 
023400 01  CF-PATTERN-KEY-B.                                                    
023500     05  CF-PKB-KEY-ID         PIC X(20).                                 
023600     05  CF-PKB-DAY-LABEL      PIC X(10).                                 
023700     05  CF-PKB-SHIFT          PIC X(10).                                 
023800     05  CF-PKB-START-PER      PIC X(04).                                 
023900     05  CF-PKB-NUM-PER        PIC X(04).                                 
024000 01  CF-PATTERN-KEY-B-X REDEFINES CF-PATTERN-KEY-B.                       
024100     05  CF-PKB-WHOLE          PIC X(48).                                 
024200*--------------------------------------------------------------*          
024300*    SLOT-KEY SPLIT WORK AREA - ENT-SLOT-KEY IS DASH-DELIMITED            
024400*    "WEEK-WW-DAY-DD-SHIFT-START-PERIODS", UNSTRUNG HERE SO THE           
024500*    REPORT CAN CARRY TEXT LABELS RATHER THAN THE RAW KEY.                
024600*--------------------------------------------------------------*          
024700 01  CF-SK-PART-TABLE.                                                    
024800     05  CF-SK-PART            PIC X(10) OCCURS 10 TIMES.                 
024900 77  CF-SK-PART-CNT            PIC 9(02) COMP VALUE ZERO.                 
025000 01  CF-SK-WEEK-LABEL          PIC X(10).                                 
025100 01  CF-SK-DAY-LABEL           PIC X(10).                                 
025200 01  CF-SK-SHIFT               PIC X(10).                                 
025300 01  CF-SK-START-PER           PIC X(04).                                 
025400 01  CF-SK-NUM-PER             PIC X(04).                                 
025500*--------------------------------------------------------------*          
025600*    WEEK-NUMBER EXTRACT WORK AREA - STRIPS THE "TUAN " PREFIX            
025700*    FROM THE WEEK LABEL, "TUAN" BEING THE TRANSLITERATED SPELL-          
025800*    ING THE EXTRACT ROUTINES USE SHOP-WIDE FOR THE VIETNAMESE            
025900*    WEEK-LABEL PREFIX.                                                   
026000*--------------------------------------------------------------*          
026100 01  CF-WORK-WEEK-LABEL        PIC X(10).                                 
026200 01  CF-WORK-WEEK-NUM          PIC X(04).                                 
026300*--------------------------------------------------------------*          
026400 PROCEDURE DIVISION.                                                      
026500*--------------------------------------------------------------*          
026600*    0000-MAIN-DRIVE-THRU-EXIT                                            
026700*    OPENS, LOADS THE ENTRY SET, RUNS THE ROOM PASS THEN THE              
026800*    TEACHER PASS, FOLDS BOTH BY WEEK, WRITES THE REPORT, CLOSES.         
026900*--------------------------------------------------------------*          
027000 0000-MAIN-DRIVE.                                                         
027100     PERFORM 0010-OPEN-FILES THRU 0010-EXIT.                              
027200     PERFORM 0100-LOAD-ENTRIES THRU 0100-EXIT.                            
027300     IF CF-ENT-COUNT = ZERO                                               
027400         DISPLAY "TKBCONF0 - NO ENTRY DATA - RUN STOPPED"                 
027500         GO TO 0090-CLOSE-FILES                                           
027600     END-IF.                                                              
027700     PERFORM 0200-ROOM-CONFLICT-PASS THRU 0200-EXIT.                      
027800     PERFORM 0300-TEACHER-CONFLICT-PASS THRU 0300-EXIT.                   
027900     PERFORM 0400-GROUP-CONFLICTS THRU 0400-EXIT.                         
028000     PERFORM 0500-WRITE-REPORT THRU 0500-EXIT.                            
028100 0090-CLOSE-FILES.                                                        
028200     PERFORM 0015-CLOSE-FILES THRU 0015-EXIT.                             
028300 0000-EXIT.                                                               
028400     STOP RUN.                                                            
028500*--------------------------------------------------------------*          
028600 0010-OPEN-FILES.                                                         
028700     OPEN INPUT  TKB-ENTRY-FILE                                           
028800          OUTPUT CONFLICT-OUTPUT-FILE.                                    
028900 0010-EXIT.                                                               
029000     EXIT.                                                                
029100 0015-CLOSE-FILES.                                                        
029200     CLOSE TKB-ENTRY-FILE CONFLICT-OUTPUT-FILE.                           
029300 0015-EXIT.                                                               
029400     EXIT.                                                                
029500*--------------------------------------------------------------*          
029600*    0100-LOAD-ENTRIES-THRU-EXIT                                          
029700*    LOADS THE WHOLE ENTRY SET AND MARKS EACH ROW'S ON-LINE FLAG.         
029800*--------------------------------------------------------------*          
029900 0100-LOAD-ENTRIES.                                                       
030000     MOVE ZERO TO CF-ENT-COUNT.                                           
030100     MOVE "N" TO CF-EOF-SW.                                               
030200     READ TKB-ENTRY-FILE                                                  
030300         AT END MOVE "Y" TO CF-EOF-SW                                     
030400     END-READ.                                                            
030500     PERFORM 0101-LOAD-ONE-ENTRY THRU 0101-EXIT                           
030600         UNTIL CF-EOF.                                                    
030700 0100-EXIT.                                                               
030800     EXIT.                                                                
030900*--------------------------------------------------------------*          
031000 0101-LOAD-ONE-ENTRY.                                                     
031100     ADD 1 TO CF-ENT-COUNT.                                               
031200     MOVE TKB-ENTRY-REC TO CF-ENTRY-ROW (CF-ENT-COUNT).                   
031300     PERFORM 0102-CHECK-ENTRY-ONLINE THRU 0102-EXIT.                      
031400     READ TKB-ENTRY-FILE                                                  
031500         AT END MOVE "Y" TO CF-EOF-SW                                     
031600     END-READ.                                                            
031700 0101-EXIT.                                                               
031800     EXIT.                                                                
031900*--------------------------------------------------------------*          
032000*    0102-CHECK-ENTRY-ONLINE-THRU-EXIT                                    
032100*    LOWER-CASES THE ROOM CODE AND BUILDING NAME TOGETHER AND             
032200*    TALLIES EVERY ON-LINE KEYWORD HIT ("online", "truc tuyen",           
032300*    "zoom", "meet", "lms"), SAME IDIOM AS TKBROOM0'S NOTE SCAN.          
032400*    A HIT MEANS THE ROW HOLDS NO PHYSICAL ROOM.                          
032500*--------------------------------------------------------------*          
032600 0102-CHECK-ENTRY-ONLINE.                                                 
032700     MOVE SPACES TO CF-ONLINE-TEXT.                                       
032800     STRING ENT-PHONG OF CF-ENTRY-ROW (CF-ENT-COUNT)                      
032900               DELIMITED BY SIZE                                          
033000            " "                   DELIMITED BY SIZE                       
033100            ENT-BUILDING OF CF-ENTRY-ROW (CF-ENT-COUNT)                   
033200               DELIMITED BY SIZE                                          
033300            INTO CF-ONLINE-TEXT                                           
033400     END-STRING.                                                          
033500     INSPECT CF-ONLINE-TEXT CONVERTING CF-ALPHA-UPPER                     
033600         TO CF-ALPHA-LOWER.                                               
033700     MOVE ZERO TO CF-ONLINE-TALLY.                                        
033800     INSPECT CF-ONLINE-TEXT TALLYING CF-ONLINE-TALLY                      
033900         FOR ALL "online".                                                
034000     INSPECT CF-ONLINE-TEXT TALLYING CF-ONLINE-TALLY                      
034100         FOR ALL "truc tuyen".                                            
034200     INSPECT CF-ONLINE-TEXT TALLYING CF-ONLINE-TALLY                      
034300         FOR ALL "zoom".                                                  
034400     INSPECT CF-ONLINE-TEXT TALLYING CF-ONLINE-TALLY                      
034500         FOR ALL "meet".                                                  
034600     INSPECT CF-ONLINE-TEXT TALLYING CF-ONLINE-TALLY                      
034700         FOR ALL "lms".                                                   
034800     IF CF-ONLINE-TALLY > ZERO                                            
034900         MOVE "Y" TO CF-ONLINE-FLAG (CF-ENT-COUNT)                        
035000     ELSE                                                                 
035100         MOVE "N" TO CF-ONLINE-FLAG (CF-ENT-COUNT)                        
035200     END-IF.                                                              
035300 0102-EXIT.                                                               
035400     EXIT.                                                                
035500*--------------------------------------------------------------*          
035600*    0200-ROOM-CONFLICT-PASS-THRU-EXIT                                    
035700*    BUCKETS EVERY NON-ON-LINE ROW BY ROOM/SLOT-KEY, DEDUPS EACH          
035800*    BUCKET BY SUBJECT+TEACHER, AND KEEPS THE BUCKETS THAT STILL          
035900*    HOLD MORE THAN ONE DISTINCT BOOKING AS ROOM CONFLICTS.               
036000*--------------------------------------------------------------*          
036100 0200-ROOM-CONFLICT-PASS.                                                 
036200     MOVE ZERO TO CF-RB-COUNT.                                            
036300     MOVE ZERO TO CF-RC-COUNT.                                            
036400     PERFORM 0201-BUCKET-ONE-ROOM-ENTRY THRU 0201-EXIT                    
036500         VARYING CF-ENT-SUB FROM 1 BY 1                                   
036600         UNTIL CF-ENT-SUB > CF-ENT-COUNT.                                 
036700     PERFORM 0204-TEST-ONE-ROOM-BUCKET THRU 0204-EXIT                     
036800         VARYING CF-RB-SUB FROM 1 BY 1                                    
036900         UNTIL CF-RB-SUB > CF-RB-COUNT.                                   
037000 0200-EXIT.                                                               
037100     EXIT.                                                                
037200*--------------------------------------------------------------*          
037300 0201-BUCKET-ONE-ROOM-ENTRY.                                              
037400     IF CF-ONLINE-FLAG (CF-ENT-SUB) = "Y"                                 
037500         GO TO 0201-EXIT                                                  
037600     END-IF.                                                              
037700     MOVE "N" TO CF-FOUND-SW.                                             
037800     PERFORM 0202-TEST-ONE-ROOM-BUCKET-KEY THRU 0202-EXIT                 
037900         VARYING CF-RB-SCAN FROM 1 BY 1                                   
038000         UNTIL CF-RB-SCAN > CF-RB-COUNT OR CF-MATCH-FOUND.                
038100     IF NOT CF-MATCH-FOUND                                                
038200         ADD 1 TO CF-RB-COUNT                                             
038300         MOVE CF-RB-COUNT TO CF-RB-SUB                                    
038400         MOVE ENT-PHONG OF CF-ENTRY-ROW (CF-ENT-SUB)                      
038500             TO CF-RB-ROOM (CF-RB-SUB)                                    
038600         MOVE ENT-SLOT-KEY OF CF-ENTRY-ROW (CF-ENT-SUB)                   
038700             TO CF-RB-SLOT-KEY (CF-RB-SUB)                                
038800         MOVE ZERO TO CF-RB-DED-COUNT (CF-RB-SUB)                         
038900     END-IF.                                                              
039000     PERFORM 0203-DEDUP-INTO-ROOM-BUCKET THRU 0203-EXIT.                  
039100 0201-EXIT.                                                               
039200     EXIT.                                                                
039300*--------------------------------------------------------------*          
039400 0202-TEST-ONE-ROOM-BUCKET-KEY.                                           
039500     IF CF-RB-ROOM (CF-RB-SCAN) =                                         
039600             ENT-PHONG OF CF-ENTRY-ROW (CF-ENT-SUB)                       
039700         AND CF-RB-SLOT-KEY (CF-RB-SCAN) =                                
039800             ENT-SLOT-KEY OF CF-ENTRY-ROW (CF-ENT-SUB)                    
039900         MOVE "Y" TO CF-FOUND-SW                                          
040000         MOVE CF-RB-SCAN TO CF-RB-SUB                                     
040100     END-IF.                                                              
040200 0202-EXIT.                                                               
040300     EXIT.                                                                
040400*--------------------------------------------------------------*          
040500*    0203-DEDUP-INTO-ROOM-BUCKET-THRU-EXIT                                
040600*    RECORDS THIS ENTRY'S SUBJECT+TEACHER PAIR INTO THE BUCKET            
040700*    FOUND (OR BUILT) ABOVE, SKIPPING IT IF ALREADY PRESENT - TST         
040800*    FIX FOR TKB-0089.                                                    
040900*--------------------------------------------------------------*          
041000 0203-DEDUP-INTO-ROOM-BUCKET.                                             
041100     MOVE "N" TO CF-FOUND-SW.                                             
041200     PERFORM 0204A-TEST-ONE-DEDUP-ROW THRU 0204A-EXIT                     
041300         VARYING CF-RBD-SUB FROM 1 BY 1                                   
041400         UNTIL CF-RBD-SUB > CF-RB-DED-COUNT (CF-RB-SUB)                   
041500         OR CF-MATCH-FOUND.                                               
041600     IF NOT CF-MATCH-FOUND                                                
041700         AND CF-RB-DED-COUNT (CF-RB-SUB) < 50                             
041800         ADD 1 TO CF-RB-DED-COUNT (CF-RB-SUB)                             
041900         MOVE ENT-MA-MON OF CF-ENTRY-ROW (CF-ENT-SUB)                     
042000             TO CF-RBD-SUBJECT (CF-RB-SUB,                                
042100                 CF-RB-DED-COUNT (CF-RB-SUB))                             
042200         MOVE ENT-TEACHER-ID OF CF-ENTRY-ROW (CF-ENT-SUB)                 
042300             TO CF-RBD-TEACHER (CF-RB-SUB,                                
042400                 CF-RB-DED-COUNT (CF-RB-SUB))                             
042500         MOVE CF-ENT-SUB                                                  
042600             TO CF-RBD-ENTRY-SUB (CF-RB-SUB,                              
042700                 CF-RB-DED-COUNT (CF-RB-SUB))                             
042800     END-IF.                                                              
042900 0203-EXIT.                                                               
043000     EXIT.                                                                
043100*--------------------------------------------------------------*          
043200 0204A-TEST-ONE-DEDUP-ROW.                                                
043300     IF CF-RBD-SUBJECT (CF-RB-SUB, CF-RBD-SUB) =                          
043400             ENT-MA-MON OF CF-ENTRY-ROW (CF-ENT-SUB)                      
043500         AND CF-RBD-TEACHER (CF-RB-SUB, CF-RBD-SUB) =                     
043600             ENT-TEACHER-ID OF CF-ENTRY-ROW (CF-ENT-SUB)                  
043700         MOVE "Y" TO CF-FOUND-SW                                          
043800     END-IF.                                                              
043900 0204A-EXIT.                                                              
044000     EXIT.                                                                
044100*--------------------------------------------------------------*          
044200*    0204-TEST-ONE-ROOM-BUCKET-THRU-EXIT                                  
044300*    A BUCKET THAT DEDUPED TO MORE THAN ONE BOOKING IS A ROOM             
044400*    CONFLICT - RECORD ONE ROW, REPRESENTATIVE FIELDS FROM THE            
044500*    BUCKET'S FIRST DEDUPED ENTRY.  TEACHER NAME IS LEFT BLANK -          
044700*--------------------------------------------------------------*          
044800 0204-TEST-ONE-ROOM-BUCKET.                                               
044900     IF CF-RB-DED-COUNT (CF-RB-SUB) < 2                                   
045000         GO TO 0204-EXIT                                                  
045100     END-IF.                                                              
045200     MOVE CF-RBD-ENTRY-SUB (CF-RB-SUB, 1) TO CF-ENT-SUB.                  
045300     PERFORM 0250-SPLIT-SLOT-KEY THRU 0250-EXIT.                          
045400     ADD 1 TO CF-RC-COUNT.                                                
045500     MOVE CF-RB-ROOM (CF-RB-SUB)   TO CF-RC-KEY-ID (CF-RC-COUNT).         
045600     MOVE SPACES TO CF-RC-TEACHER-NM (CF-RC-COUNT).                       
045700     MOVE CF-SK-WEEK-LABEL TO CF-RC-WEEK-LABEL (CF-RC-COUNT).             
045800     MOVE CF-SK-DAY-LABEL  TO CF-RC-DAY-LABEL  (CF-RC-COUNT).             
045900     MOVE CF-SK-SHIFT      TO CF-RC-SHIFT      (CF-RC-COUNT).             
046000     MOVE CF-SK-START-PER  TO CF-RC-START-PER  (CF-RC-COUNT).             
046100     MOVE CF-SK-NUM-PER    TO CF-RC-NUM-PER    (CF-RC-COUNT).             
046200     MOVE CF-RB-DED-COUNT (CF-RB-SUB)                                     
046300         TO CF-RC-ENTRY-CNT (CF-RC-COUNT).                                
046400     MOVE "N" TO CF-RC-CONSUMED-SW (CF-RC-COUNT).                         
046500 0204-EXIT.                                                               
046600     EXIT.                                                                
046700*--------------------------------------------------------------*          
046800*    0250-SPLIT-SLOT-KEY-THRU-EXIT                                        
046900*    UNSTRINGS ENT-SLOT-KEY OF THE CURRENT CF-ENT-SUB ROW INTO            
047000*    CF-SK-PART-TABLE AND LIFTS OUT THE WEEK/DAY/SHIFT/START/             
047100*    PERIODS LABELS THE REPORT CARRIES.  KEY IS DASH-DELIMITED            
047200*    "TUAN-WW-THU-DD-SHIFT-START-PERIODS" (7 PARTS).                      
047300*--------------------------------------------------------------*          
047400 0250-SPLIT-SLOT-KEY.                                                     
047500     MOVE SPACES TO CF-SK-PART-TABLE.                                     
047600     MOVE ZERO   TO CF-SK-PART-CNT.                                       
047700     UNSTRING ENT-SLOT-KEY OF CF-ENTRY-ROW (CF-ENT-SUB)                   
047800         DELIMITED BY "-"                                                 
047900         INTO CF-SK-PART (1) CF-SK-PART (2) CF-SK-PART (3)                
048000              CF-SK-PART (4) CF-SK-PART (5) CF-SK-PART (6)                
048100              CF-SK-PART (7) CF-SK-PART (8) CF-SK-PART (9)                
048200              CF-SK-PART (10)                                             
048300         TALLYING IN CF-SK-PART-CNT                                       
048400     END-UNSTRING.                                                        
048500     MOVE SPACES TO CF-SK-WEEK-LABEL CF-SK-DAY-LABEL CF-SK-SHIFT          
048600                     CF-SK-START-PER CF-SK-NUM-PER.                       
048700     IF CF-SK-PART-CNT >= 7                                               
048800         STRING CF-SK-PART (1) DELIMITED BY SPACE                         
048900                " "            DELIMITED BY SIZE                          
049000                CF-SK-PART (2) DELIMITED BY SPACE                         
049100                INTO CF-SK-WEEK-LABEL                                     
049200         END-STRING                                                       
049300         STRING CF-SK-PART (3) DELIMITED BY SPACE                         
049400                " "            DELIMITED BY SIZE                          
049500                CF-SK-PART (4) DELIMITED BY SPACE                         
049600                INTO CF-SK-DAY-LABEL                                      
049700         END-STRING                                                       
049800         MOVE CF-SK-PART (5)  TO CF-SK-SHIFT                              
049900         MOVE CF-SK-PART (6)  TO CF-SK-START-PER                          
050000         MOVE CF-SK-PART (7)  TO CF-SK-NUM-PER                            
050100     ELSE                                                                 
050200         MOVE ENT-SLOT-KEY OF CF-ENTRY-ROW (CF-ENT-SUB)                   
050300             TO CF-SK-WEEK-LABEL                                          
050400     END-IF.                                                              
050500 0250-EXIT.                                                               
050600     EXIT.                                                                
050700*--------------------------------------------------------------*          
050800*    0300-TEACHER-CONFLICT-PASS-THRU-EXIT                                 
050900*    SAME SHAPE AS THE ROOM PASS, BUCKETED BY TEACHER-ID/SLOT-KEY         
051000*    INSTEAD OF ROOM/SLOT-KEY, AND NOT FILTERED BY ON-LINE FLAG.          
051100*--------------------------------------------------------------*          
051200 0300-TEACHER-CONFLICT-PASS.                                              
051300     MOVE ZERO TO CF-TB-COUNT.                                            
051400     MOVE ZERO TO CF-TC-COUNT.                                            
051500     PERFORM 0301-BUCKET-ONE-TEACH-ENTRY THRU 0301-EXIT                   
051600         VARYING CF-ENT-SUB FROM 1 BY 1                                   
051700         UNTIL CF-ENT-SUB > CF-ENT-COUNT.                                 
051800     PERFORM 0304-TEST-ONE-TEACH-BUCKET THRU 0304-EXIT                    
051900         VARYING CF-TB-SUB FROM 1 BY 1                                    
052000         UNTIL CF-TB-SUB > CF-TB-COUNT.                                   
052100 0300-EXIT.                                                               
052200     EXIT.                                                                
052300*--------------------------------------------------------------*          
052400 0301-BUCKET-ONE-TEACH-ENTRY.                                             
052500     MOVE "N" TO CF-FOUND-SW.                                             
052600     PERFORM 0302-TEST-ONE-TEACH-BUCKET-KEY THRU 0302-EXIT                
052700         VARYING CF-TB-SCAN FROM 1 BY 1                                   
052800         UNTIL CF-TB-SCAN > CF-TB-COUNT OR CF-MATCH-FOUND.                
052900     IF NOT CF-MATCH-FOUND                                                
053000         ADD 1 TO CF-TB-COUNT                                             
053100         MOVE CF-TB-COUNT TO CF-TB-SUB                                    
053200         MOVE ENT-TEACHER-ID OF CF-ENTRY-ROW (CF-ENT-SUB)                 
053300             TO CF-TB-TEACHER-ID (CF-TB-SUB)                              
053400         MOVE ENT-TEACHER-NAME OF CF-ENTRY-ROW (CF-ENT-SUB)               
053500             TO CF-TB-TEACHER-NM (CF-TB-SUB)                              
053600         MOVE ENT-SLOT-KEY OF CF-ENTRY-ROW (CF-ENT-SUB)                   
053700             TO CF-TB-SLOT-KEY (CF-TB-SUB)                                
053800         MOVE ZERO TO CF-TB-DED-COUNT (CF-TB-SUB)                         
053900     END-IF.                                                              
054000     PERFORM 0303-DEDUP-INTO-TEACH-BUCKET THRU 0303-EXIT.                 
054100 0301-EXIT.                                                               
054200     EXIT.                                                                
054300*--------------------------------------------------------------*          
054400 0302-TEST-ONE-TEACH-BUCKET-KEY.                                          
054500     IF CF-TB-TEACHER-ID (CF-TB-SCAN) =                                   
054600             ENT-TEACHER-ID OF CF-ENTRY-ROW (CF-ENT-SUB)                  
054700         AND CF-TB-SLOT-KEY (CF-TB-SCAN) =                                
054800             ENT-SLOT-KEY OF CF-ENTRY-ROW (CF-ENT-SUB)                    
054900         MOVE "Y" TO CF-FOUND-SW                                          
055000         MOVE CF-TB-SCAN TO CF-TB-SUB                                     
055100     END-IF.                                                              
055200 0302-EXIT.                                                               
055300     EXIT.                                                                
055400*--------------------------------------------------------------*          
055500 0303-DEDUP-INTO-TEACH-BUCKET.                                            
055600     MOVE "N" TO CF-FOUND-SW.                                             
055700     PERFORM 0304A-TEST-ONE-DEDUP-ROW THRU 0304A-EXIT                     
055800         VARYING CF-TBD-SUB FROM 1 BY 1                                   
055900         UNTIL CF-TBD-SUB > CF-TB-DED-COUNT (CF-TB-SUB)                   
056000         OR CF-MATCH-FOUND.                                               
056100     IF NOT CF-MATCH-FOUND                                                
056200         AND CF-TB-DED-COUNT (CF-TB-SUB) < 50                             
056300         ADD 1 TO CF-TB-DED-COUNT (CF-TB-SUB)                             
056400         MOVE ENT-MA-MON OF CF-ENTRY-ROW (CF-ENT-SUB)                     
056500             TO CF-TBD-SUBJECT (CF-TB-SUB,                                
056600                 CF-TB-DED-COUNT (CF-TB-SUB))                             
056700         MOVE ENT-PHONG OF CF-ENTRY-ROW (CF-ENT-SUB)                      
056800             TO CF-TBD-ROOM (CF-TB-SUB,                                   
056900                 CF-TB-DED-COUNT (CF-TB-SUB))                             
057000         MOVE CF-ENT-SUB                                                  
057100             TO CF-TBD-ENTRY-SUB (CF-TB-SUB,                              
057200                 CF-TB-DED-COUNT (CF-TB-SUB))                             
057300     END-IF.                                                              
057400 0303-EXIT.                                                               
057500     EXIT.                                                                
057600*--------------------------------------------------------------*          
057700 0304A-TEST-ONE-DEDUP-ROW.                                                
057800     IF CF-TBD-SUBJECT (CF-TB-SUB, CF-TBD-SUB) =                          
057900             ENT-MA-MON OF CF-ENTRY-ROW (CF-ENT-SUB)                      
058000         AND CF-TBD-ROOM (CF-TB-SUB, CF-TBD-SUB) =                        
058100             ENT-PHONG OF CF-ENTRY-ROW (CF-ENT-SUB)                       
058200         MOVE "Y" TO CF-FOUND-SW                                          
058300     END-IF.                                                              
058400 0304A-EXIT.                                                              
058500     EXIT.                                                                
058600*--------------------------------------------------------------*          
058700 0304-TEST-ONE-TEACH-BUCKET.                                              
058800     IF CF-TB-DED-COUNT (CF-TB-SUB) < 2                                   
058900         GO TO 0304-EXIT                                                  
059000     END-IF.                                                              
059100     MOVE CF-TBD-ENTRY-SUB (CF-TB-SUB, 1) TO CF-ENT-SUB.                  
059200     PERFORM 0250-SPLIT-SLOT-KEY THRU 0250-EXIT.                          
059300     ADD 1 TO CF-TC-COUNT.                                                
059400     MOVE CF-TB-TEACHER-ID (CF-TB-SUB)                                    
059500         TO CF-TC-KEY-ID (CF-TC-COUNT).                                   
059600     MOVE CF-TB-TEACHER-NM (CF-TB-SUB)                                    
059700         TO CF-TC-TEACHER-NM (CF-TC-COUNT).                               
059800     MOVE CF-SK-WEEK-LABEL TO CF-TC-WEEK-LABEL (CF-TC-COUNT).             
059900     MOVE CF-SK-DAY-LABEL  TO CF-TC-DAY-LABEL  (CF-TC-COUNT).             
060000     MOVE CF-SK-SHIFT      TO CF-TC-SHIFT      (CF-TC-COUNT).             
060100     MOVE CF-SK-START-PER  TO CF-TC-START-PER  (CF-TC-COUNT).             
060200     MOVE CF-SK-NUM-PER    TO CF-TC-NUM-PER    (CF-TC-COUNT).             
060300     MOVE CF-TB-DED-COUNT (CF-TB-SUB)                                     
060400         TO CF-TC-ENTRY-CNT (CF-TC-COUNT).                                
060500     MOVE "N" TO CF-TC-CONSUMED-SW (CF-TC-COUNT).                         
060600 0304-EXIT.                                                               
060700     EXIT.                                                                
060800*--------------------------------------------------------------*          
060900*    0400-GROUP-CONFLICTS-THRU-EXIT                                       
061000*    FOLDS CONFLICT ROWS THAT DIFFER ONLY BY WEEK INTO ONE GROUP          
061100*    ROW, ROOM SIDE THEN TEACHER SIDE.                                    
061200*--------------------------------------------------------------*          
061300 0400-GROUP-CONFLICTS.                                                    
061400     PERFORM 0401-INIT-ROOM-CONSUMED THRU 0401-EXIT                       
061500         VARYING CF-RC-SUB FROM 1 BY 1                                    
061600         UNTIL CF-RC-SUB > CF-RC-COUNT.                                   
061700     MOVE ZERO TO CF-RG-COUNT.                                            
061800     PERFORM 0405-GROUP-ONE-ROOM-ROW THRU 0405-EXIT                       
061900         VARYING CF-RC-SUB FROM 1 BY 1                                    
062000         UNTIL CF-RC-SUB > CF-RC-COUNT.                                   
062100     PERFORM 0411-INIT-TEACH-CONSUMED THRU 0411-EXIT                      
062200         VARYING CF-TC-SUB FROM 1 BY 1                                    
062300         UNTIL CF-TC-SUB > CF-TC-COUNT.                                   
062400     MOVE ZERO TO CF-TG-COUNT.                                            
062500     PERFORM 0415-GROUP-ONE-TEACH-ROW THRU 0415-EXIT                      
062600         VARYING CF-TC-SUB FROM 1 BY 1                                    
062700         UNTIL CF-TC-SUB > CF-TC-COUNT.                                   
062800 0400-EXIT.                                                               
062900     EXIT.                                                                
063000*--------------------------------------------------------------*          
063100 0401-INIT-ROOM-CONSUMED.                                                 
063200     MOVE "N" TO CF-RC-CONSUMED-SW (CF-RC-SUB).                           
063300 0401-EXIT.                                                               
063400     EXIT.                                                                
063500 0411-INIT-TEACH-CONSUMED.                                                
063600     MOVE "N" TO CF-TC-CONSUMED-SW (CF-TC-SUB).                           
063700 0411-EXIT.                                                               
063800     EXIT.                                                                
063900*--------------------------------------------------------------*          
064000*    0405-GROUP-ONE-ROOM-ROW-THRU-EXIT                                    
064100*    STARTS A NEW GROUP FROM THE NEXT UNCONSUMED ROOM-CONFLICT            
064200*    ROW, THEN SCANS EVERY REMAINING ROW FOR THE SAME PATTERN.            
064300*--------------------------------------------------------------*          
064400 0405-GROUP-ONE-ROOM-ROW.                                                 
064500     IF CF-RC-IS-CONSUMED (CF-RC-SUB)                                     
064600         GO TO 0405-EXIT                                                  
064700     END-IF.                                                              
064800     MOVE "Y" TO CF-RC-CONSUMED-SW (CF-RC-SUB).                           
064900     ADD 1 TO CF-RG-COUNT.                                                
065000     MOVE CF-RC-KEY-ID     (CF-RC-SUB)                                    
065100         TO CF-RG-KEY-ID (CF-RG-COUNT).                                   
065200     MOVE CF-RC-TEACHER-NM (CF-RC-SUB)                                    
065300         TO CF-RG-TEACHER-NM (CF-RG-COUNT).                               
065400     MOVE CF-RC-DAY-LABEL  (CF-RC-SUB)                                    
065500         TO CF-RG-DAY-LABEL (CF-RG-COUNT).                                
065600     MOVE CF-RC-SHIFT      (CF-RC-SUB)                                    
065700         TO CF-RG-SHIFT (CF-RG-COUNT).                                    
065800     MOVE CF-RC-START-PER  (CF-RC-SUB)                                    
065900         TO CF-RG-START-PER (CF-RG-COUNT).                                
066000     MOVE CF-RC-NUM-PER    (CF-RC-SUB)                                    
066100         TO CF-RG-NUM-PER (CF-RG-COUNT).                                  
066200     MOVE CF-RC-ENTRY-CNT  (CF-RC-SUB)                                    
066300         TO CF-GRP-ACCUM.                                                 
066400     MOVE ZERO TO CF-RG-WEEK-CNT (CF-RG-COUNT).                           
066500     MOVE CF-RC-WEEK-LABEL (CF-RC-SUB)                                    
066600         TO CF-RG-LABEL-TXT (CF-RG-COUNT).                                
066700     MOVE CF-RC-WEEK-LABEL (CF-RC-SUB) TO CF-WORK-WEEK-LABEL.             
066800     PERFORM 0450-EXTRACT-WEEK-NUM THRU 0450-EXIT.                        
066900     PERFORM 0451-ADD-WEEK-IF-NEW THRU 0451-EXIT.                         
067000     PERFORM 0406-SCAN-ONE-ROOM-PEER THRU 0406-EXIT                       
067100         VARYING CF-RC-PEER-SUB FROM 1 BY 1                               
067200         UNTIL CF-RC-PEER-SUB > CF-RC-COUNT.                              
067300     MOVE CF-GRP-ACCUM TO CF-RG-ENTRY-CNT (CF-RG-COUNT).                  
067400 0405-EXIT.                                                               
067500     EXIT.                                                                
067600*--------------------------------------------------------------*          
067700 0406-SCAN-ONE-ROOM-PEER.                                                 
067800     IF CF-RC-PEER-SUB = CF-RC-SUB                                        
067900         GO TO 0406-EXIT                                                  
068000     END-IF.                                                              
068100     IF CF-RC-IS-CONSUMED (CF-RC-PEER-SUB)                                
068200         GO TO 0406-EXIT                                                  
068300     END-IF.                                                              
068400     MOVE CF-RC-KEY-ID     (CF-RC-SUB) TO CF-PKA-KEY-ID.                  
068500     MOVE CF-RC-DAY-LABEL  (CF-RC-SUB) TO CF-PKA-DAY-LABEL.               
068600     MOVE CF-RC-SHIFT      (CF-RC-SUB) TO CF-PKA-SHIFT.                   
068700     MOVE CF-RC-START-PER  (CF-RC-SUB) TO CF-PKA-START-PER.               
068800     MOVE CF-RC-NUM-PER    (CF-RC-SUB) TO CF-PKA-NUM-PER.                 
068900     MOVE CF-RC-KEY-ID     (CF-RC-PEER-SUB) TO CF-PKB-KEY-ID.             
069000     MOVE CF-RC-DAY-LABEL  (CF-RC-PEER-SUB) TO CF-PKB-DAY-LABEL.          
069100     MOVE CF-RC-SHIFT      (CF-RC-PEER-SUB) TO CF-PKB-SHIFT.              
069200     MOVE CF-RC-START-PER  (CF-RC-PEER-SUB) TO CF-PKB-START-PER.          
069300     MOVE CF-RC-NUM-PER    (CF-RC-PEER-SUB) TO CF-PKB-NUM-PER.            
069400     IF CF-PKA-WHOLE NOT = CF-PKB-WHOLE                                   
069500         GO TO 0406-EXIT                                                  
069600     END-IF.                                                              
069700     MOVE "Y" TO CF-RC-CONSUMED-SW (CF-RC-PEER-SUB).                      
069800     ADD CF-RC-ENTRY-CNT (CF-RC-PEER-SUB) TO CF-GRP-ACCUM.                
069900     MOVE CF-RC-WEEK-LABEL (CF-RC-PEER-SUB)                               
070000         TO CF-WORK-WEEK-LABEL.                                           
070100     PERFORM 0450-EXTRACT-WEEK-NUM THRU 0450-EXIT.                        
070200     PERFORM 0451-ADD-WEEK-IF-NEW THRU 0451-EXIT.                         
070300 0406-EXIT.                                                               
070400     EXIT.                                                                
070500*--------------------------------------------------------------*          
070600*    0415-GROUP-ONE-TEACH-ROW-THRU-EXIT                                   
070700*    SAME SHAPE AS 0405, TEACHER SIDE.                                    
070800*--------------------------------------------------------------*          
070900 0415-GROUP-ONE-TEACH-ROW.                                                
071000     IF CF-TC-IS-CONSUMED (CF-TC-SUB)                                     
071100         GO TO 0415-EXIT                                                  
071200     END-IF.                                                              
071300     MOVE "Y" TO CF-TC-CONSUMED-SW (CF-TC-SUB).                           
071400     ADD 1 TO CF-TG-COUNT.                                                
071500     MOVE CF-TC-KEY-ID     (CF-TC-SUB)                                    
071600         TO CF-TG-KEY-ID (CF-TG-COUNT).                                   
071700     MOVE CF-TC-TEACHER-NM (CF-TC-SUB)                                    
071800         TO CF-TG-TEACHER-NM (CF-TG-COUNT).                               
071900     MOVE CF-TC-DAY-LABEL  (CF-TC-SUB)                                    
072000         TO CF-TG-DAY-LABEL (CF-TG-COUNT).                                
072100     MOVE CF-TC-SHIFT      (CF-TC-SUB)                                    
072200         TO CF-TG-SHIFT (CF-TG-COUNT).                                    
072300     MOVE CF-TC-START-PER  (CF-TC-SUB)                                    
072400         TO CF-TG-START-PER (CF-TG-COUNT).                                
072500     MOVE CF-TC-NUM-PER    (CF-TC-SUB)                                    
072600         TO CF-TG-NUM-PER (CF-TG-COUNT).                                  
072700     MOVE CF-TC-ENTRY-CNT  (CF-TC-SUB)                                    
072800         TO CF-GRP-ACCUM.                                                 
072900     MOVE ZERO TO CF-TG-WEEK-CNT (CF-TG-COUNT).                           
073000     MOVE CF-TC-WEEK-LABEL (CF-TC-SUB)                                    
073100         TO CF-TG-LABEL-TXT (CF-TG-COUNT).                                
073200     MOVE CF-TC-WEEK-LABEL (CF-TC-SUB) TO CF-WORK-WEEK-LABEL.             
073300     PERFORM 0450-EXTRACT-WEEK-NUM THRU 0450-EXIT.                        
073400     PERFORM 0461-ADD-WEEK-IF-NEW-TEACH THRU 0461-EXIT.                   
073500     PERFORM 0416-SCAN-ONE-TEACH-PEER THRU 0416-EXIT                      
073600         VARYING CF-TC-PEER-SUB FROM 1 BY 1                               
073700         UNTIL CF-TC-PEER-SUB > CF-TC-COUNT.                              
073800     MOVE CF-GRP-ACCUM TO CF-TG-ENTRY-CNT (CF-TG-COUNT).                  
073900 0415-EXIT.                                                               
074000     EXIT.                                                                
074100*--------------------------------------------------------------*          
074200 0416-SCAN-ONE-TEACH-PEER.                                                
074300     IF CF-TC-PEER-SUB = CF-TC-SUB                                        
074400         GO TO 0416-EXIT                                                  
074500     END-IF.                                                              
074600     IF CF-TC-IS-CONSUMED (CF-TC-PEER-SUB)                                
074700         GO TO 0416-EXIT                                                  
074800     END-IF.                                                              
074900     MOVE CF-TC-KEY-ID     (CF-TC-SUB) TO CF-PKA-KEY-ID.                  
075000     MOVE CF-TC-DAY-LABEL  (CF-TC-SUB) TO CF-PKA-DAY-LABEL.               
075100     MOVE CF-TC-SHIFT      (CF-TC-SUB) TO CF-PKA-SHIFT.                   
075200     MOVE CF-TC-START-PER  (CF-TC-SUB) TO CF-PKA-START-PER.               
075300     MOVE CF-TC-NUM-PER    (CF-TC-SUB) TO CF-PKA-NUM-PER.                 
075400     MOVE CF-TC-KEY-ID     (CF-TC-PEER-SUB) TO CF-PKB-KEY-ID.             
075500     MOVE CF-TC-DAY-LABEL  (CF-TC-PEER-SUB) TO CF-PKB-DAY-LABEL.          
075600     MOVE CF-TC-SHIFT      (CF-TC-PEER-SUB) TO CF-PKB-SHIFT.              
075700     MOVE CF-TC-START-PER  (CF-TC-PEER-SUB) TO CF-PKB-START-PER.          
075800     MOVE CF-TC-NUM-PER    (CF-TC-PEER-SUB) TO CF-PKB-NUM-PER.            
075900     IF CF-PKA-WHOLE NOT = CF-PKB-WHOLE                                   
076000         GO TO 0416-EXIT                                                  
076100     END-IF.                                                              
076200     MOVE "Y" TO CF-TC-CONSUMED-SW (CF-TC-PEER-SUB).                      
076300     ADD CF-TC-ENTRY-CNT (CF-TC-PEER-SUB) TO CF-GRP-ACCUM.                
076400     MOVE CF-TC-WEEK-LABEL (CF-TC-PEER-SUB)                               
076500         TO CF-WORK-WEEK-LABEL.                                           
076600     PERFORM 0450-EXTRACT-WEEK-NUM THRU 0450-EXIT.                        
076700     PERFORM 0461-ADD-WEEK-IF-NEW-TEACH THRU 0461-EXIT.                   
076800 0416-EXIT.                                                               
076900     EXIT.                                                                
077000*--------------------------------------------------------------*          
077100*    0450-EXTRACT-WEEK-NUM-THRU-EXIT                                      
077200*    STRIPS THE "Tuan " PREFIX OFF CF-WORK-WEEK-LABEL, LEAVING            
077300*    THE BARE WEEK NUMBER IN CF-WORK-WEEK-NUM.  CF-WORK-WEEK-             
077400*    LABEL COMES STRAIGHT OUT OF ENT-SLOT-KEY WITH NO CASE                
077500*    FOLDING, SO THE LITERAL HERE MUST MATCH THE KEY'S OWN                
077600*    TITLE CASE.  IF THE PREFIX IS NOT PRESENT THE LABEL IS               
077700*    CARRIED THROUGH AS-IS.                                               
077800*--------------------------------------------------------------*          
077900 0450-EXTRACT-WEEK-NUM.                                                   
078000     MOVE SPACES TO CF-WORK-WEEK-NUM.                                     
078100     IF CF-WORK-WEEK-LABEL (1:5) = "Tuan "                                
078200         MOVE CF-WORK-WEEK-LABEL (6:4) TO CF-WORK-WEEK-NUM                
078300     ELSE                                                                 
078400         MOVE CF-WORK-WEEK-LABEL (1:4) TO CF-WORK-WEEK-NUM                
078500     END-IF.                                                              
078600 0450-EXIT.                                                               
078700     EXIT.                                                                
078800*--------------------------------------------------------------*          
078900*    0451-ADD-WEEK-IF-NEW-THRU-EXIT                                       
079000*    ADDS CF-WORK-WEEK-NUM TO CF-RG-WEEK-TABLE (CF-RG-COUNT) IF           
079100*    NOT ALREADY PRESENT - DUPLICATE WEEKS COME FROM THE SAME             
079200*    PATTERN RE-SCANNED ACROSS WEEKS, ONE ENTRY PER CONFLICT.             
079300*--------------------------------------------------------------*          
079400 0451-ADD-WEEK-IF-NEW.                                                    
079500     MOVE "N" TO CF-FOUND-SW.                                             
079600     PERFORM 0452-TEST-ONE-WEEK THRU 0452-EXIT                            
079700         VARYING CF-WEEK-SUB FROM 1 BY 1                                  
079800         UNTIL CF-WEEK-SUB > CF-RG-WEEK-CNT (CF-RG-COUNT)                 
079900         OR CF-MATCH-FOUND.                                               
080000     IF NOT CF-MATCH-FOUND                                                
080100         AND CF-RG-WEEK-CNT (CF-RG-COUNT) < 18                            
080200         ADD 1 TO CF-RG-WEEK-CNT (CF-RG-COUNT)                            
080300         MOVE CF-WORK-WEEK-NUM                                            
080400             TO CF-RG-WEEK-TABLE (CF-RG-COUNT,                            
080500                 CF-RG-WEEK-CNT (CF-RG-COUNT))                            
080600     END-IF.                                                              
080700 0451-EXIT.                                                               
080800     EXIT.                                                                
080900*--------------------------------------------------------------*          
081000 0452-TEST-ONE-WEEK.                                                      
081100     IF CF-RG-WEEK-TABLE (CF-RG-COUNT, CF-WEEK-SUB) =                     
081200             CF-WORK-WEEK-NUM                                             
081300         MOVE "Y" TO CF-FOUND-SW                                          
081400     END-IF.                                                              
081500 0452-EXIT.                                                               
081600     EXIT.                                                                
081700*--------------------------------------------------------------*          
081800*    0461-ADD-WEEK-IF-NEW-TEACH-THRU-EXIT                                 
081900*    SAME AS 0451, TEACHER GROUP TABLE.                                   
082000*--------------------------------------------------------------*          
082100 0461-ADD-WEEK-IF-NEW-TEACH.                                              
082200     MOVE "N" TO CF-FOUND-SW.                                             
082300     PERFORM 0462-TEST-ONE-WEEK-TEACH THRU 0462-EXIT                      
082400         VARYING CF-WEEK-SUB FROM 1 BY 1                                  
082500         UNTIL CF-WEEK-SUB > CF-TG-WEEK-CNT (CF-TG-COUNT)                 
082600         OR CF-MATCH-FOUND.                                               
082700     IF NOT CF-MATCH-FOUND                                                
082800         AND CF-TG-WEEK-CNT (CF-TG-COUNT) < 18                            
082900         ADD 1 TO CF-TG-WEEK-CNT (CF-TG-COUNT)                            
083000         MOVE CF-WORK-WEEK-NUM                                            
083100             TO CF-TG-WEEK-TABLE (CF-TG-COUNT,                            
083200                 CF-TG-WEEK-CNT (CF-TG-COUNT))                            
083300     END-IF.                                                              
083400 0461-EXIT.                                                               
083500     EXIT.                                                                
083600*--------------------------------------------------------------*          
083700 0462-TEST-ONE-WEEK-TEACH.                                                
083800     IF CF-TG-WEEK-TABLE (CF-TG-COUNT, CF-WEEK-SUB) =                     
083900             CF-WORK-WEEK-NUM                                             
084000         MOVE "Y" TO CF-FOUND-SW                                          
084100     END-IF.                                                              
084200 0462-EXIT.                                                               
084300     EXIT.                                                                
084400*--------------------------------------------------------------*          
084500*    0500-WRITE-REPORT-THRU-EXIT                                          
084600*    WRITES ONE CONFLICT-REC PER GROUPED ROW, ROOM GROUPS FIRST           
084700*    THEN TEACHER GROUPS.                                                 
084800*--------------------------------------------------------------*          
084900 0500-WRITE-REPORT.                                                       
085000     PERFORM 0501-WRITE-ONE-ROOM-GROUP THRU 0501-EXIT                     
085100         VARYING CF-RG-SUB FROM 1 BY 1                                    
085200         UNTIL CF-RG-SUB > CF-RG-COUNT.                                   
085300     PERFORM 0505-WRITE-ONE-TEACH-GROUP THRU 0505-EXIT                    
085400         VARYING CF-TG-SUB FROM 1 BY 1                                    
085500         UNTIL CF-TG-SUB > CF-TG-COUNT.                                   
085600 0500-EXIT.                                                               
085700     EXIT.                                                                
085800*--------------------------------------------------------------*          
085900*    0501-WRITE-ONE-ROOM-GROUP-THRU-EXIT                                  
086000*    WRITES ONE "ROOM"-KIND CONFLICT-REC FROM A ROOM GROUP ROW.           
086100*--------------------------------------------------------------*          
086200 0501-WRITE-ONE-ROOM-GROUP.                                               
086300     MOVE SPACES TO CONFLICT-REC.                                         
086400     MOVE "ROOM" TO CNF-CONFLICT-KIND.                                    
086500     MOVE CF-RG-KEY-ID     (CF-RG-SUB) TO CNF-KEY-ID.                     
086600     MOVE CF-RG-TEACHER-NM (CF-RG-SUB) TO CNF-TEACHER-NAME.               
086700     MOVE CF-RG-DAY-LABEL  (CF-RG-SUB) TO CNF-DAY-LABEL.                  
086800     MOVE CF-RG-SHIFT      (CF-RG-SUB) TO CNF-SHIFT.                      
086900     MOVE CF-RG-START-PER  (CF-RG-SUB) TO CNF-START-PERIOD.               
087000     MOVE CF-RG-NUM-PER    (CF-RG-SUB) TO CNF-NUM-PERIODS.                
087100     MOVE CF-RG-LABEL-TXT (CF-RG-SUB) TO CNF-WEEK-LABEL.                  
087200     PERFORM 0502-MOVE-ONE-WEEK THRU 0502-EXIT                            
087300         VARYING CF-WEEK-SUB FROM 1 BY 1                                  
087400         UNTIL CF-WEEK-SUB > CF-RG-WEEK-CNT (CF-RG-SUB).                  
087500     MOVE CF-RG-ENTRY-CNT (CF-RG-SUB) TO CNF-ENTRY-COUNT.                 
087600     WRITE CONFLICT-REC.                                                  
087700 0501-EXIT.                                                               
087800     EXIT.                                                                
087900*--------------------------------------------------------------*          
088000 0502-MOVE-ONE-WEEK.                                                      
088100     MOVE CF-RG-WEEK-TABLE (CF-RG-SUB, CF-WEEK-SUB)                       
088200         TO CNF-CONFLICT-WEEKS (CF-WEEK-SUB).                             
088300 0502-EXIT.                                                               
088400     EXIT.                                                                
088500*--------------------------------------------------------------*          
088600*    0505-WRITE-ONE-TEACH-GROUP-THRU-EXIT                                 
088700*    SAME AS 0501, WRITES A "TCHR"-KIND ROW FROM A TEACHER GROUP.         
088800*--------------------------------------------------------------*          
088900 0505-WRITE-ONE-TEACH-GROUP.                                              
089000     MOVE SPACES TO CONFLICT-REC.                                         
089100     MOVE "TCHR" TO CNF-CONFLICT-KIND.                                    
089200     MOVE CF-TG-KEY-ID     (CF-TG-SUB) TO CNF-KEY-ID.                     
089300     MOVE CF-TG-TEACHER-NM (CF-TG-SUB) TO CNF-TEACHER-NAME.               
089400     MOVE CF-TG-DAY-LABEL  (CF-TG-SUB) TO CNF-DAY-LABEL.                  
089500     MOVE CF-TG-SHIFT      (CF-TG-SUB) TO CNF-SHIFT.                      
089600     MOVE CF-TG-START-PER  (CF-TG-SUB) TO CNF-START-PERIOD.               
089700     MOVE CF-TG-NUM-PER    (CF-TG-SUB) TO CNF-NUM-PERIODS.                
089800     MOVE CF-TG-LABEL-TXT (CF-TG-SUB) TO CNF-WEEK-LABEL.                  
089900     PERFORM 0506-MOVE-ONE-WEEK-TEACH THRU 0506-EXIT                      
090000         VARYING CF-WEEK-SUB FROM 1 BY 1                                  
090100         UNTIL CF-WEEK-SUB > CF-TG-WEEK-CNT (CF-TG-SUB).                  
090200     MOVE CF-TG-ENTRY-CNT (CF-TG-SUB) TO CNF-ENTRY-COUNT.                 
090300     WRITE CONFLICT-REC.                                                  
090400 0505-EXIT.                                                               
090500     EXIT.                                                                
090600*--------------------------------------------------------------*          
090700 0506-MOVE-ONE-WEEK-TEACH.                                                
090800     MOVE CF-TG-WEEK-TABLE (CF-TG-SUB, CF-WEEK-SUB)                       
090900         TO CNF-CONFLICT-WEEKS (CF-WEEK-SUB).                             
091000 0506-EXIT.                                                               
091100     EXIT.                                                                
